      *****************************************************************
      * CATSM - LINKAGE AREA FOR CALL "TRFCATSM"                      *
      * ADDS ONE TRANSACTION'S AMOUNT INTO THE RUNNING SUMMARY-TABLE- *
      * AREA (COPY CATSUM) ENTRY FOR ITS CORRECTED CATEGORY.          *
      *****************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * CAT0014 14/01/1991 RSNG  - INITIAL VERSION
      *----------------------------------------------------------------*
       01  LK-CATSM-PARMS.
           05  LK-SM-CATEGORY            PIC X(20).
           05  LK-SM-AMOUNT              PIC S9(09)V99 COMP-3.
           05  FILLER                    PIC X(10).
