      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     TRFCATSM.
       AUTHOR.         RAJESH SINGH.
       INSTALLATION.   CORPORATE SYSTEMS - BATCH SUPPORT.
       DATE-WRITTEN.   14 JAN 1991.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS ROUTINE ADDS ONE TRANSACTION'S AMOUNT INTO
      *               THE RUNNING SUMMARY-TABLE-AREA ENTRY FOR ITS
      *               CORRECTED CATEGORY.  A NEW CATEGORY IS APPENDED
      *               TO THE END OF THE TABLE THE FIRST TIME IT IS
      *               SEEN, SO THE TABLE STAYS IN FIRST-SEEN ORDER.
      *NOTE        :  CALLED ONCE PER TRANSACTION BY TRFCATM.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * CAT0022 14/01/1991 RSNG  - INITIAL VERSION
      * CAT0054 22/07/1999 KLT   - Y2K REVIEW OF THIS PROGRAM - NO DATE
      *                            FIELDS PRESENT, NO CHANGE REQUIRED
      * CAT0090 18/02/2003 MFN   - REQ#6017 RAISED SUMMARY-TABLE-MAX
      *                            FROM 50 TO 200 CATEGORIES TO MATCH
      *                            THE CATSUM COPYBOOK CHANGE
      *---------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9".
      *
       EJECT
      ***************
       DATA DIVISION.
      ***************
       WORKING-STORAGE SECTION.
      ***************
       01  FILLER              PIC X(24)  VALUE
           "** PROGRAM TRFCATSM  **".
      *
      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-C-COMMON.
           COPY ASCMWS.
      *
       01  WK-N-COUNTERS.
           05  WK-N-TABLE-IDX         PIC 9(04) COMP.
      *
       01  WK-C-FOUND-SW              PIC X(01) VALUE "N".
           88  WK-C-FOUND-CATEGORY              VALUE "Y".
      *
       01  WK-C-CATEGORY-AREA         PIC X(20).
       01  WK-C-CATEGORY-AREA-R REDEFINES WK-C-CATEGORY-AREA.
           05  WK-C-CATEGORY-H1       PIC X(10).
           05  WK-C-CATEGORY-H2       PIC X(10).
       01  WK-C-CATEGORY-TABLE REDEFINES WK-C-CATEGORY-AREA.
           05  WK-C-CATEGORY-CHAR OCCURS 20 TIMES PIC X(01).
      *
      *    RUN-DATE BREAKDOWN - CARRIED IN EVERY PROGRAM OF THE SUITE.
       01  WK-C-RUN-DATE-AREA         PIC 9(08).
       01  WK-C-RUN-DATE-AREA-R REDEFINES WK-C-RUN-DATE-AREA.
           05  WK-C-RUN-CCYY          PIC 9(04).
           05  WK-C-RUN-MM            PIC 9(02).
           05  WK-C-RUN-DD            PIC 9(02).
      *
       EJECT
       LINKAGE SECTION.
      *****************
       COPY CATSM.
       COPY CATSUM.
       EJECT
      **************************************************
       PROCEDURE DIVISION USING LK-CATSM-PARMS, SUMMARY-TABLE-AREA.
      **************************************************
       MAIN-MODULE.
           PERFORM A000-MAIN-PROCESSING
              THRU A099-MAIN-PROCESSING-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
       CAT0022    GOBACK.
       EJECT
      *---------------------------------------------------------------*
       A000-MAIN-PROCESSING.
      *---------------------------------------------------------------*
           MOVE LK-SM-CATEGORY       TO WK-C-CATEGORY-AREA.
           IF WK-C-CATEGORY-AREA = SPACES
               MOVE "Uncategorized"  TO WK-C-CATEGORY-AREA.
      *
           MOVE "N"                  TO WK-C-FOUND-SW.
           PERFORM A010-FIND-EXISTING-ENTRY
              THRU A010-FIND-EXISTING-ENTRY-EX
              VARYING WK-N-TABLE-IDX FROM 1 BY 1
              UNTIL WK-N-TABLE-IDX > SUMMARY-TABLE-COUNT
                 OR WK-C-FOUND-CATEGORY.
      *
           IF NOT WK-C-FOUND-CATEGORY
               PERFORM A020-APPEND-NEW-ENTRY
                  THRU A020-APPEND-NEW-ENTRY-EX.
      *---------------------------------------------------------------*
       A099-MAIN-PROCESSING-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       A010-FIND-EXISTING-ENTRY.
      *---------------------------------------------------------------*
           IF STE-CATEGORY (WK-N-TABLE-IDX) = WK-C-CATEGORY-AREA
               MOVE "Y"              TO WK-C-FOUND-SW
               ADD LK-SM-AMOUNT
                  TO STE-TOTAL-AMOUNT (WK-N-TABLE-IDX).
      *---------------------------------------------------------------*
       A010-FIND-EXISTING-ENTRY-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       A020-APPEND-NEW-ENTRY.
      *---------------------------------------------------------------*
           IF SUMMARY-TABLE-COUNT < 200
               ADD 1                 TO SUMMARY-TABLE-COUNT
               MOVE WK-C-CATEGORY-AREA
                          TO STE-CATEGORY (SUMMARY-TABLE-COUNT)
               MOVE LK-SM-AMOUNT
                          TO STE-TOTAL-AMOUNT (SUMMARY-TABLE-COUNT).
      *---------------------------------------------------------------*
       A020-APPEND-NEW-ENTRY-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       Y900-ABNORMAL-TERMINATION.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.
      *
      *---------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *---------------------------------------------------------------*
           CONTINUE.
      *---------------------------------------------------------------*
       Z099-END-PROGRAM-ROUTINE-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      ******************************************************************
      *************** END OF PROGRAM SOURCE  TRFCATSM ***************
      ******************************************************************
