      *****************************************************************
      * CATBLTN - COMPILED-IN FALLBACK KEYWORD TABLE                  *
      * WHEN A MERCHANT DESCRIPTION DOES NOT MATCH ANY ENTRY LOADED   *
      * FROM TRFRULIN (EXACT, TOKEN OR FUZZY), TRFCATCE FALLS BACK TO *
      * THIS FIXED TABLE - BUT ONLY WHEN THE DESCRIPTION DOES NOT     *
      * LOOK LIKE A PERSON'S NAME.  ENTRIES ARE IN THE FIXED ORDER    *
      * THE BUSINESS GAVE US - DO NOT RE-SORT.                        *
      *****************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * CAT0004 14/01/1991 RSNG  - INITIAL VERSION - 13 ENTRIES
      *----------------------------------------------------------------*
       01  BUILTIN-TABLE-AREA.
           05  BUILTIN-TABLE-COUNT       PIC 9(04) COMP VALUE 13.
           05  BUILTIN-TABLE-ENTRY.
        10 FILLER PIC X(50) VALUE "zomato                Food".
        10 FILLER PIC X(50) VALUE "swiggy                Food".
        10 FILLER PIC X(50) VALUE "uber                  Travel".
        10 FILLER PIC X(50) VALUE "ola                   Travel".
        10 FILLER PIC X(50) VALUE "amazon                Shopping".
        10 FILLER PIC X(50) VALUE "flipkart              Shopping".
        10 FILLER PIC X(50) VALUE "petrol                Fuel".
        10 FILLER PIC X(50) VALUE "fuel                  Fuel".
        10 FILLER PIC X(50) VALUE "electricity           Bills".
        10 FILLER PIC X(50) VALUE "netflix               Entertainment".
        10 FILLER PIC X(50) VALUE "spotify               Entertainment".
        10 FILLER PIC X(50) VALUE "restaurant            Food".
        10 FILLER PIC X(50) VALUE "hotel                 Travel".
           05  BUILTIN-TABLE-R REDEFINES BUILTIN-TABLE-ENTRY
                   OCCURS 13 TIMES INDEXED BY BUILTIN-TABLE-IDX.
               10  BTE-KEYWORD           PIC X(30).
               10  BTE-CATEGORY          PIC X(20).
