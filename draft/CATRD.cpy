      *****************************************************************
      * CATRD - LINKAGE AREA FOR CALL "TRFCATRD"                      *
      * BUILDS ONE CAT-TXN-RECORD (COPY CATTXN) FROM AN ALREADY-SPLIT *
      * FIELD TABLE AND THE COLUMN POSITIONS TRFCATM LOCATED FROM THE *
      * HEADER ROW OF TRANSACTIONS-IN.                                *
      *****************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * CAT0009 14/01/1991 RSNG  - INITIAL VERSION
      *----------------------------------------------------------------*
       01  LK-CATRD-PARMS.
           05  LK-RD-COL-DATE            PIC 9(02) COMP.
           05  LK-RD-COL-DESC            PIC 9(02) COMP.
           05  LK-RD-COL-AMOUNT          PIC 9(02) COMP.
           05  LK-RD-COL-TYPE            PIC 9(02) COMP.
           05  LK-RD-COL-CATEGORY        PIC 9(02) COMP.
           05  LK-RD-SOURCE-FILE         PIC X(30).
           05  FILLER                    PIC X(10).
