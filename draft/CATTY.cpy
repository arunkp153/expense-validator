      *****************************************************************
      * CATTY - LINKAGE AREA FOR CALL "TRFCATTY"                      *
      * INFERS A TRANSACTION TYPE FROM THE DESCRIPTION AND CORRECTED  *
      * CATEGORY WHEN TXN-TYPE ARRIVED BLANK FROM TRANSACTIONS-IN.    *
      *****************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * CAT0012 14/01/1991 RSNG  - INITIAL VERSION
      *----------------------------------------------------------------*
       01  LK-CATTY-PARMS.
           05  LK-TY-DESCRIPTION         PIC X(60).
           05  LK-TY-CATEGORY            PIC X(20).
           05  LK-TY-INFERRED-TYPE       PIC X(06).
           05  FILLER                    PIC X(10).
