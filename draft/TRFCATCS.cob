      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     TRFCATCS.
       AUTHOR.         RAJESH SINGH.
       INSTALLATION.   CORPORATE SYSTEMS - BATCH SUPPORT.
       DATE-WRITTEN.   14 JAN 1991.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS ROUTINE MAKES ONE OUTPUT FIELD SAFE FOR A
      *               CSV DETAIL LINE.  EMBEDDED QUOTES ARE DOUBLED;
      *               THE FIELD IS THEN WRAPPED IN QUOTES WHEN IT
      *               CONTAINS A COMMA, A QUOTE OR A LINE-BREAK
      *               CHARACTER.  OTHERWISE THE FIELD IS RETURNED
      *               UNCHANGED.
      *NOTE        :  CALLED ONCE PER OUTPUT COLUMN BY TRFCATM WHEN
      *               BUILDING A TRANSACTIONS-OUT DETAIL LINE.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * CAT0017 14/01/1991 RSNG  - INITIAL VERSION
      * CAT0046 09/03/1998 KLT   - Y2K REVIEW OF THIS PROGRAM - NO DATE
      *                            FIELDS PRESENT, NO CHANGE REQUIRED
      * CAT0102 14/05/2004 MFN   - REQ#6903 CARRIAGE-RETURN ADDED TO
      *                            THE LIST OF CHARACTERS THAT FORCE
      *                            QUOTING, NOT JUST LINE-FEED
      *---------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9".
      *
       EJECT
      ***************
       DATA DIVISION.
      ***************
       WORKING-STORAGE SECTION.
      ***************
       01  FILLER              PIC X(24)  VALUE
           "** PROGRAM TRFCATCS  **".
      *
      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-C-COMMON.
           COPY ASCMWS.
      *
       01  WK-N-COUNTERS.
           05  WK-N-SRC-LEN           PIC 9(04) COMP.
           05  WK-N-OUT-POS           PIC 9(04) COMP.
           05  WK-N-SUBSCRIPT         PIC 9(04) COMP.
      *
       01  WK-C-NEEDS-QUOTES-SW       PIC X(01) VALUE "N".
           88  WK-C-NEEDS-QUOTES               VALUE "Y".
      *
      *    A FIELD IS ONE WORK AREA OVERLAID BY A CHARACTER TABLE SO
      *    WE CAN WALK IT ONE BYTE AT A TIME LOOKING FOR A COMMA,
      *    QUOTE OR LINE-BREAK CHARACTER.
       01  WK-C-SCAN-AREA             PIC X(60).
       01  WK-C-SCAN-TABLE REDEFINES WK-C-SCAN-AREA.
           05  WK-C-SCAN-CHAR OCCURS 60 TIMES PIC X(01).
      *
      *    BUILD-UP AREA FOR THE ESCAPED RESULT, VIEWED BOTH AS A
      *    WHOLE FIELD (FOR THE FINAL MOVE TO LK-CS-SAFE-FIELD) AND AS
      *    A CHARACTER TABLE (WHILE APPENDING ONE CHARACTER AT A TIME).
       01  WK-C-BUILD-AREA            PIC X(124).
       01  WK-C-BUILD-TABLE REDEFINES WK-C-BUILD-AREA.
           05  WK-C-BUILD-CHAR OCCURS 124 TIMES PIC X(01).
      *
      *    RUN-DATE BREAKDOWN - CARRIED IN EVERY PROGRAM OF THE SUITE
      *    FOR THE JOB-START TRACE LINE.
       01  WK-C-RUN-DATE-AREA         PIC 9(08).
       01  WK-C-RUN-DATE-AREA-R REDEFINES WK-C-RUN-DATE-AREA.
           05  WK-C-RUN-CCYY          PIC 9(04).
           05  WK-C-RUN-MM            PIC 9(02).
           05  WK-C-RUN-DD            PIC 9(02).
      *
       01  WK-C-ONE-CHAR              PIC X(01).
      *
       EJECT
       LINKAGE SECTION.
      *****************
       COPY CATCS.
       EJECT
      **************************************************
       PROCEDURE DIVISION USING LK-CATCS-PARMS.
      **************************************************
       MAIN-MODULE.
           PERFORM A000-MAIN-PROCESSING
              THRU A099-MAIN-PROCESSING-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
       CAT0017    GOBACK.
       EJECT
      *---------------------------------------------------------------*
       A000-MAIN-PROCESSING.
      *---------------------------------------------------------------*
           MOVE SPACES              TO LK-CS-SAFE-FIELD.
           MOVE ZERO                TO LK-CS-SAFE-LENGTH.
           MOVE LK-CS-RAW-LENGTH     TO WK-N-SRC-LEN.
      *
           IF WK-N-SRC-LEN = ZERO
               GO TO A099-MAIN-PROCESSING-EX.
      *
           MOVE SPACES               TO WK-C-SCAN-AREA.
           MOVE LK-CS-RAW-FIELD (1:WK-N-SRC-LEN) TO
                WK-C-SCAN-AREA (1:WK-N-SRC-LEN).
      *
           PERFORM A010-SCAN-FOR-SPECIAL-CHARS
              THRU A010-SCAN-FOR-SPECIAL-CHARS-EX.
      *
           MOVE SPACES               TO WK-C-BUILD-AREA.
           MOVE ZERO                 TO WK-N-OUT-POS.
      *
           IF WK-C-NEEDS-QUOTES
               ADD 1                 TO WK-N-OUT-POS
               MOVE QUOTE  TO WK-C-BUILD-CHAR (WK-N-OUT-POS).
      *
           PERFORM A020-COPY-AND-DOUBLE-QUOTES
              THRU A020-COPY-AND-DOUBLE-QUOTES-EX
              VARYING WK-N-SUBSCRIPT FROM 1 BY 1
              UNTIL WK-N-SUBSCRIPT > WK-N-SRC-LEN.
      *
           IF WK-C-NEEDS-QUOTES
               ADD 1                 TO WK-N-OUT-POS
               MOVE QUOTE  TO WK-C-BUILD-CHAR (WK-N-OUT-POS).
      *
           MOVE WK-C-BUILD-AREA      TO LK-CS-SAFE-FIELD.
           MOVE WK-N-OUT-POS         TO LK-CS-SAFE-LENGTH.
      *---------------------------------------------------------------*
       A099-MAIN-PROCESSING-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       A010-SCAN-FOR-SPECIAL-CHARS.
      *---------------------------------------------------------------*
           MOVE "N"                 TO WK-C-NEEDS-QUOTES-SW.
           PERFORM B010-TEST-ONE-CHAR
              THRU B010-TEST-ONE-CHAR-EX
              VARYING WK-N-SUBSCRIPT FROM 1 BY 1
              UNTIL WK-N-SUBSCRIPT > WK-N-SRC-LEN
                 OR WK-C-NEEDS-QUOTES.
      *---------------------------------------------------------------*
       A010-SCAN-FOR-SPECIAL-CHARS-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       B010-TEST-ONE-CHAR.
           MOVE WK-C-SCAN-CHAR (WK-N-SUBSCRIPT) TO WK-C-ONE-CHAR.
           IF WK-C-ONE-CHAR = ","
              OR WK-C-ONE-CHAR = QUOTE
              OR WK-C-ONE-CHAR = X"0A"
              OR WK-C-ONE-CHAR = X"0D"
               MOVE "Y"              TO WK-C-NEEDS-QUOTES-SW.
       B010-TEST-ONE-CHAR-EX.
           EXIT.
      *
      *---------------------------------------------------------------*
       A020-COPY-AND-DOUBLE-QUOTES.
      *---------------------------------------------------------------*
           MOVE WK-C-SCAN-CHAR (WK-N-SUBSCRIPT) TO WK-C-ONE-CHAR.
           ADD 1                    TO WK-N-OUT-POS.
           MOVE WK-C-ONE-CHAR        TO WK-C-BUILD-CHAR (WK-N-OUT-POS).
           IF WK-C-ONE-CHAR = QUOTE
               ADD 1                 TO WK-N-OUT-POS
               MOVE QUOTE  TO WK-C-BUILD-CHAR (WK-N-OUT-POS).
      *---------------------------------------------------------------*
       A020-COPY-AND-DOUBLE-QUOTES-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       Y900-ABNORMAL-TERMINATION.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.
      *
      *---------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *---------------------------------------------------------------*
           CONTINUE.
      *---------------------------------------------------------------*
       Z099-END-PROGRAM-ROUTINE-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      ******************************************************************
      *************** END OF PROGRAM SOURCE  TRFCATCS ***************
      ******************************************************************
