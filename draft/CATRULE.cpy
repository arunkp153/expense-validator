      *****************************************************************
      * CATRULE - MERCHANT KEYWORD RULE TABLE                         *
      * RULE-RECORD IS ONE ROW OF THE EXTERNAL KEYWORD FILE TRFRULIN. *
      * RULE-TABLE-AREA IS THE MERGED IN-MEMORY TABLE BUILT ONCE BY   *
      * TRFCATLD (LOADED FILE ENTRIES FIRST, FIRST-OCCURRENCE WINS,   *
      * BUILT-IN FALLBACK ENTRIES MERGED IN AFTER) AND THEN PASSED BY *
      * REFERENCE TO TRFCATCE FOR EVERY TRANSACTION.                  *
      *****************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * CAT0003 14/01/1991 RSNG  - INITIAL VERSION
      * CAT0077 30/09/2001 DES   - REQ#5521 RAISED RULE-TABLE-MAX FROM
      *                            200 TO 500 ENTRIES - CUSTOMER SITES
      *                            OUTGREW THE ORIGINAL KEYWORD FILE
      *----------------------------------------------------------------*
       01  RULE-RECORD.
           05  RULE-KEYWORD              PIC X(30).
           05  RULE-KEYWORD-R REDEFINES RULE-KEYWORD.
               10  RULE-KEYWORD-H1       PIC X(15).
               10  RULE-KEYWORD-H2       PIC X(15).
           05  RULE-CATEGORY             PIC X(20).
           05  FILLER                    PIC X(10).

       01  RULE-TABLE-AREA.
           05  RULE-TABLE-COUNT          PIC 9(04) COMP.
           05  FILLER                    PIC X(06).
           05  RULE-TABLE-ENTRY OCCURS 500 TIMES
                   INDEXED BY RULE-TABLE-IDX.
               10  RTE-KEYWORD           PIC X(30).
               10  RTE-CATEGORY          PIC X(20).
