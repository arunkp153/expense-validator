      *****************************************************************
      * CATSP - LINKAGE AREA FOR CALL "TRFCATSP"                      *
      * QUOTE-AWARE COMMA SPLITTER SHARED BY TRFCATLD (2-COLUMN       *
      * TRFRULIN ROWS) AND TRFCATRD (TRANSACTIONS-IN HEADER AND       *
      * DATA ROWS).                                                   *
      *****************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * CAT0008 14/01/1991 RSNG  - INITIAL VERSION
      * CAT0090 18/02/2003 MFN   - REQ#6017 RAISED LK-SP-FIELD-MAX
      *                            FROM 10 TO 20 COLUMNS
      *----------------------------------------------------------------*
       01  LK-CATSP-PARMS.
           05  LK-SP-RAW-LINE            PIC X(200).
           05  LK-SP-FIELD-COUNT         PIC 9(04) COMP.
           05  LK-SP-FIELD-TABLE OCCURS 20 TIMES
                   INDEXED BY LK-SP-FIELD-IDX.
               10  LK-SP-FIELD           PIC X(60).
           05  FILLER                    PIC X(10).
