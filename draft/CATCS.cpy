      *****************************************************************
      * CATCS - LINKAGE AREA FOR CALL "TRFCATCS"                      *
      * CSV FIELD-SAFE ESCAPING - DOUBLES EMBEDDED QUOTES AND WRAPS   *
      * THE FIELD IN QUOTES WHEN IT CONTAINS A COMMA, QUOTE OR        *
      * NEWLINE.  CALLED ONCE PER OUTPUT COLUMN BY TRFCATM.           *
      *****************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * CAT0015 14/01/1991 RSNG  - INITIAL VERSION
      *----------------------------------------------------------------*
       01  LK-CATCS-PARMS.
           05  LK-CS-RAW-FIELD           PIC X(60).
           05  LK-CS-RAW-LENGTH          PIC 9(04) COMP.
           05  LK-CS-SAFE-FIELD          PIC X(124).
           05  LK-CS-SAFE-LENGTH         PIC 9(04) COMP.
           05  FILLER                    PIC X(10).
