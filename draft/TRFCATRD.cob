      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     TRFCATRD.
       AUTHOR.         RAJESH SINGH.
       INSTALLATION.   CORPORATE SYSTEMS - BATCH SUPPORT.
       DATE-WRITTEN.   14 JAN 1991.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS ROUTINE BUILDS ONE CAT-TXN-RECORD FROM AN
      *               ALREADY COMMA-SPLIT ROW (LK-SP-FIELD-TABLE) AND
      *               THE COLUMN POSITIONS TRFCATM LOCATED FROM THE
      *               HEADER LINE OF TRANSACTIONS-IN.  WHEN A COLUMN
      *               WAS NOT LOCATED BY HEADER NAME, DESCRIPTION
      *               FALLS BACK TO THE SECOND CELL OF THE ROW AND
      *               AMOUNT FALLS BACK TO THE FIRST CELL THAT LOOKS
      *               LIKE A PLAIN NUMBER.
      *NOTE        :  CALLED ONCE PER DATA ROW BY TRFCATM, AFTER
      *               TRFCATM HAS ALREADY CALLED TRFCATSP TO SPLIT
      *               THE ROW.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * CAT0009 14/01/1991 RSNG  - INITIAL VERSION
      * CAT0056 22/07/1999 KLT   - Y2K: DATE FIELD WIDENED FROM 6 TO 8
      *                            DIGITS, CENTURY NO LONGER IMPLIED
      * CAT0079 30/09/2001 DES   - REQ#5521 ADDED FALLBACK COLUMN LOGIC
      *                            FOR DESCRIPTION AND AMOUNT WHEN THE
      *                            HEADER ROW DID NOT NAME A COLUMN
      *---------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9".
      *
       EJECT
      ***************
       DATA DIVISION.
      ***************
       WORKING-STORAGE SECTION.
      ***************
       01  FILLER              PIC X(24)  VALUE
           "** PROGRAM TRFCATRD  **".
      *
      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-C-COMMON.
           COPY ASCMWS.
      *
       01  WK-N-COUNTERS.
           05  WK-N-COL-IDX           PIC 9(04) COMP.
           05  WK-N-FLD-LEN           PIC 9(04) COMP.
           05  WK-N-POS               PIC 9(04) COMP.
           05  WK-N-DOT-POS           PIC 9(04) COMP.
           05  WK-N-DIGIT-COUNT       PIC 9(04) COMP.
      *
       01  WK-C-VALID-DATE-SW         PIC X(01) VALUE "N".
           88  WK-C-VALID-DATE                  VALUE "Y".
      *
       01  WK-C-FOUND-NUM-SW          PIC X(01) VALUE "N".
           88  WK-C-FOUND-NUMERIC-CELL          VALUE "Y".
      *
       01  WK-C-NUMERIC-OK-SW         PIC X(01) VALUE "N".
           88  WK-C-CANDIDATE-IS-NUMERIC        VALUE "Y".
      *
      *    ONE CANDIDATE CELL, VIEWED BOTH AS A WHOLE FIELD AND AS A
      *    CHARACTER TABLE WHILE ITS CONTENT IS BEING TESTED.
       01  WK-C-CANDIDATE-AREA        PIC X(60).
       01  WK-C-CANDIDATE-TABLE REDEFINES WK-C-CANDIDATE-AREA.
           05  WK-C-CANDIDATE-CHAR OCCURS 60 TIMES PIC X(01).
      *
      *    DIGITS-ONLY BUILD AREA FOR THE AMOUNT - 9 INTEGER DIGITS
      *    FOLLOWED BY 2 FRACTIONAL DIGITS, SPLIT BY REDEFINES SO THE
      *    TWO HALVES CAN BE MOVED INTO SEPARATE NUMERIC WORK FIELDS.
       01  WK-C-AMOUNT-DIGITS         PIC X(11) VALUE "00000000000".
       01  WK-C-AMOUNT-DIGITS-R REDEFINES WK-C-AMOUNT-DIGITS.
           05  WK-C-AMOUNT-INT-PART   PIC X(09).
           05  WK-C-AMOUNT-FRAC-PART  PIC X(02).
      *
       01  WK-N-AMOUNT-INT            PIC 9(09) COMP.
       01  WK-N-AMOUNT-FRAC           PIC 9(02) COMP.
       01  WK-N-AMOUNT-WORK           PIC S9(09)V99.
      *
      *    RUN-DATE BREAKDOWN - CARRIED IN EVERY PROGRAM OF THE SUITE.
       01  WK-C-RUN-DATE-AREA         PIC 9(08).
       01  WK-C-RUN-DATE-AREA-R REDEFINES WK-C-RUN-DATE-AREA.
           05  WK-C-RUN-CCYY          PIC 9(04).
           05  WK-C-RUN-MM            PIC 9(02).
           05  WK-C-RUN-DD            PIC 9(02).
      *
       01  WK-C-ONE-CHAR              PIC X(01).
      *
       EJECT
       LINKAGE SECTION.
      *****************
       COPY CATRD.
       COPY CATSP.
       COPY CATTXN.
       EJECT
      **************************************************
       PROCEDURE DIVISION USING LK-CATRD-PARMS, LK-CATSP-PARMS,
                                 CAT-TXN-RECORD.
      **************************************************
       MAIN-MODULE.
           PERFORM A000-MAIN-PROCESSING
              THRU A099-MAIN-PROCESSING-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
       CAT0009    GOBACK.
       EJECT
      *---------------------------------------------------------------*
       A000-MAIN-PROCESSING.
      *---------------------------------------------------------------*
           MOVE ZERO                 TO TXN-DATE.
           MOVE SPACES                TO TXN-DESCRIPTION
                                          TXN-TYPE
                                          TXN-ORIG-CATEGORY
                                          TXN-CORR-CATEGORY.
           MOVE ZERO                  TO TXN-AMOUNT.
           MOVE LK-RD-SOURCE-FILE     TO TXN-SOURCE-FILE.
      *
           PERFORM A010-BUILD-DATE       THRU A010-BUILD-DATE-EX.
           PERFORM A020-BUILD-DESCRIPTION
              THRU A020-BUILD-DESCRIPTION-EX.
           PERFORM A030-BUILD-AMOUNT     THRU A030-BUILD-AMOUNT-EX.
           PERFORM A040-BUILD-TYPE       THRU A040-BUILD-TYPE-EX.
           PERFORM A050-BUILD-CATEGORY   THRU A050-BUILD-CATEGORY-EX.
      *---------------------------------------------------------------*
       A099-MAIN-PROCESSING-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       A010-BUILD-DATE.
      *---------------------------------------------------------------*
           MOVE "N"                   TO WK-C-VALID-DATE-SW.
           IF LK-RD-COL-DATE = ZERO
              OR LK-RD-COL-DATE > LK-SP-FIELD-COUNT
               GO TO A010-BUILD-DATE-EX.
      *
           MOVE SPACES                TO WK-C-CANDIDATE-AREA.
           MOVE LK-SP-FIELD (LK-RD-COL-DATE) TO WK-C-CANDIDATE-AREA.
           PERFORM B010-FIND-CANDIDATE-LENGTH
              THRU B010-FIND-CANDIDATE-LENGTH-EX.
      *
           IF WK-N-FLD-LEN = 8
              AND WK-C-CANDIDATE-AREA (1:8) IS NUMERIC
               MOVE "Y"               TO WK-C-VALID-DATE-SW
               MOVE WK-C-CANDIDATE-AREA (1:8) TO TXN-DATE.
      *---------------------------------------------------------------*
       A010-BUILD-DATE-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       A020-BUILD-DESCRIPTION.
      *---------------------------------------------------------------*
           IF LK-RD-COL-DESC NOT = ZERO
              AND LK-RD-COL-DESC NOT > LK-SP-FIELD-COUNT
               MOVE LK-SP-FIELD (LK-RD-COL-DESC) TO TXN-DESCRIPTION
           ELSE
           IF LK-SP-FIELD-COUNT NOT < 2
               MOVE LK-SP-FIELD (2)  TO TXN-DESCRIPTION.
      *---------------------------------------------------------------*
       A020-BUILD-DESCRIPTION-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       A030-BUILD-AMOUNT.
      *---------------------------------------------------------------*
           MOVE "N"                   TO WK-C-FOUND-NUM-SW.
           IF LK-RD-COL-AMOUNT NOT = ZERO
              AND LK-RD-COL-AMOUNT NOT > LK-SP-FIELD-COUNT
               MOVE LK-SP-FIELD (LK-RD-COL-AMOUNT)
                                       TO WK-C-CANDIDATE-AREA
               PERFORM D010-TEST-CANDIDATE-NUMERIC
                  THRU D010-TEST-CANDIDATE-NUMERIC-EX
               IF WK-C-CANDIDATE-IS-NUMERIC
                   PERFORM C010-PARSE-AMOUNT
                      THRU C010-PARSE-AMOUNT-EX
                   MOVE "Y"           TO WK-C-FOUND-NUM-SW
               END-IF
           ELSE
               PERFORM A035-SCAN-FOR-NUMERIC-CELL
                  THRU A035-SCAN-FOR-NUMERIC-CELL-EX
                  VARYING WK-N-COL-IDX FROM 1 BY 1
                  UNTIL WK-N-COL-IDX > LK-SP-FIELD-COUNT
                     OR WK-C-FOUND-NUMERIC-CELL.
      *---------------------------------------------------------------*
       A030-BUILD-AMOUNT-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       A035-SCAN-FOR-NUMERIC-CELL.
           MOVE LK-SP-FIELD (WK-N-COL-IDX) TO WK-C-CANDIDATE-AREA.
           PERFORM D010-TEST-CANDIDATE-NUMERIC
              THRU D010-TEST-CANDIDATE-NUMERIC-EX.
           IF WK-C-CANDIDATE-IS-NUMERIC
               PERFORM C010-PARSE-AMOUNT
                  THRU C010-PARSE-AMOUNT-EX
               MOVE "Y"               TO WK-C-FOUND-NUM-SW.
       A035-SCAN-FOR-NUMERIC-CELL-EX.
           EXIT.
      *
      *---------------------------------------------------------------*
       A040-BUILD-TYPE.
      *---------------------------------------------------------------*
           IF LK-RD-COL-TYPE NOT = ZERO
              AND LK-RD-COL-TYPE NOT > LK-SP-FIELD-COUNT
               MOVE LK-SP-FIELD (LK-RD-COL-TYPE) TO TXN-TYPE.
      *---------------------------------------------------------------*
       A040-BUILD-TYPE-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       A050-BUILD-CATEGORY.
      *---------------------------------------------------------------*
           IF LK-RD-COL-CATEGORY NOT = ZERO
              AND LK-RD-COL-CATEGORY NOT > LK-SP-FIELD-COUNT
               MOVE LK-SP-FIELD (LK-RD-COL-CATEGORY)
                                       TO TXN-ORIG-CATEGORY.
      *---------------------------------------------------------------*
       A050-BUILD-CATEGORY-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       B010-FIND-CANDIDATE-LENGTH.
      *---------------------------------------------------------------*
           PERFORM C900-SCAN-CANDIDATE-BACK
              THRU C900-SCAN-CANDIDATE-BACK-EX
              VARYING WK-N-FLD-LEN FROM 60 BY -1
              UNTIL WK-N-FLD-LEN = ZERO
                 OR WK-C-CANDIDATE-CHAR (WK-N-FLD-LEN) NOT = SPACE.
      *---------------------------------------------------------------*
       B010-FIND-CANDIDATE-LENGTH-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       C900-SCAN-CANDIDATE-BACK.
           CONTINUE.
       C900-SCAN-CANDIDATE-BACK-EX.
           EXIT.
      *
      *---------------------------------------------------------------*
       D010-TEST-CANDIDATE-NUMERIC.
      *---------------------------------------------------------------*
      *    A CANDIDATE CELL "LOOKS LIKE A SANE PLAIN NUMBER" WHEN IT
      *    CONTAINS ONLY DIGITS AND AT MOST ONE DECIMAL POINT, AND HAS
      *    AT LEAST ONE DIGIT.
           MOVE "Y"                   TO WK-C-NUMERIC-OK-SW.
           MOVE ZERO                  TO WK-N-DOT-POS WK-N-DIGIT-COUNT.
           PERFORM B010-FIND-CANDIDATE-LENGTH
              THRU B010-FIND-CANDIDATE-LENGTH-EX.
      *
           IF WK-N-FLD-LEN = ZERO
               MOVE "N"               TO WK-C-NUMERIC-OK-SW
               GO TO D010-TEST-CANDIDATE-NUMERIC-EX.
      *
           PERFORM E010-TEST-ONE-CHAR
              THRU E010-TEST-ONE-CHAR-EX
              VARYING WK-N-POS FROM 1 BY 1
              UNTIL WK-N-POS > WK-N-FLD-LEN
                 OR NOT WK-C-CANDIDATE-IS-NUMERIC.
      *
           IF WK-N-DIGIT-COUNT = ZERO
               MOVE "N"               TO WK-C-NUMERIC-OK-SW.
      *---------------------------------------------------------------*
       D010-TEST-CANDIDATE-NUMERIC-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       E010-TEST-ONE-CHAR.
           MOVE WK-C-CANDIDATE-CHAR (WK-N-POS) TO WK-C-ONE-CHAR.
           IF WK-C-ONE-CHAR IS NUMERIC
               ADD 1                  TO WK-N-DIGIT-COUNT
           ELSE
           IF WK-C-ONE-CHAR = "."
              AND WK-N-DOT-POS = ZERO
               MOVE WK-N-POS          TO WK-N-DOT-POS
           ELSE
               MOVE "N"               TO WK-C-NUMERIC-OK-SW.
       E010-TEST-ONE-CHAR-EX.
           EXIT.
      *
      *---------------------------------------------------------------*
       C010-PARSE-AMOUNT.
      *---------------------------------------------------------------*
      *    CANDIDATE IS ALREADY KNOWN NUMERIC (SEE D010).  BUILD AN
      *    11-DIGIT WORK AREA - 9 INTEGER DIGITS THEN 2 FRACTIONAL
      *    DIGITS - AND CONVERT IT TO S9(09)V99.
           MOVE "000000000"           TO WK-C-AMOUNT-INT-PART.
           MOVE "00"                  TO WK-C-AMOUNT-FRAC-PART.
           PERFORM B010-FIND-CANDIDATE-LENGTH
              THRU B010-FIND-CANDIDATE-LENGTH-EX.
           MOVE ZERO                  TO WK-N-DOT-POS.
           PERFORM F010-FIND-DOT-POSITION
              THRU F010-FIND-DOT-POSITION-EX
              VARYING WK-N-POS FROM 1 BY 1
              UNTIL WK-N-POS > WK-N-FLD-LEN
                 OR WK-N-DOT-POS NOT = ZERO.
      *
           IF WK-N-DOT-POS = ZERO
               PERFORM F020-COPY-INTEGER-ONLY
                  THRU F020-COPY-INTEGER-ONLY-EX
           ELSE
               PERFORM F030-COPY-INTEGER-AND-FRACTION
                  THRU F030-COPY-INTEGER-AND-FRACTION-EX.
      *
           MOVE WK-C-AMOUNT-INT-PART  TO WK-N-AMOUNT-INT.
           MOVE WK-C-AMOUNT-FRAC-PART TO WK-N-AMOUNT-FRAC.
           COMPUTE WK-N-AMOUNT-WORK =
                   WK-N-AMOUNT-INT + (WK-N-AMOUNT-FRAC / 100).
           MOVE WK-N-AMOUNT-WORK      TO TXN-AMOUNT.
      *---------------------------------------------------------------*
       C010-PARSE-AMOUNT-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       F010-FIND-DOT-POSITION.
           IF WK-C-CANDIDATE-CHAR (WK-N-POS) = "."
               MOVE WK-N-POS          TO WK-N-DOT-POS.
       F010-FIND-DOT-POSITION-EX.
           EXIT.
      *
      *---------------------------------------------------------------*
       F020-COPY-INTEGER-ONLY.
      *---------------------------------------------------------------*
      *    NO DECIMAL POINT PRESENT - THE WHOLE CANDIDATE IS THE
      *    INTEGER PART, RIGHT-JUSTIFIED INTO THE 9-DIGIT AREA.
           IF WK-N-FLD-LEN NOT > 9
               MOVE WK-C-CANDIDATE-AREA (1:WK-N-FLD-LEN)
                            TO WK-C-AMOUNT-INT-PART (10 - WK-N-FLD-LEN:
                                                          WK-N-FLD-LEN)
           ELSE
               MOVE WK-C-CANDIDATE-AREA (WK-N-FLD-LEN - 8:9)
                            TO WK-C-AMOUNT-INT-PART.
      *---------------------------------------------------------------*
       F020-COPY-INTEGER-ONLY-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       F030-COPY-INTEGER-AND-FRACTION.
      *---------------------------------------------------------------*
           COMPUTE WK-N-DIGIT-COUNT = WK-N-DOT-POS - 1.
           IF WK-N-DIGIT-COUNT > ZERO
               IF WK-N-DIGIT-COUNT NOT > 9
                   MOVE WK-C-CANDIDATE-AREA (1:WK-N-DIGIT-COUNT)
                        TO WK-C-AMOUNT-INT-PART (10 - WK-N-DIGIT-COUNT:
                                                      WK-N-DIGIT-COUNT)
               ELSE
                   MOVE WK-C-CANDIDATE-AREA (WK-N-DIGIT-COUNT - 8:9)
                        TO WK-C-AMOUNT-INT-PART.
      *
           IF WK-N-FLD-LEN - WK-N-DOT-POS NOT < 2
               MOVE WK-C-CANDIDATE-AREA (WK-N-DOT-POS + 1:2)
                    TO WK-C-AMOUNT-FRAC-PART
           ELSE
           IF WK-N-FLD-LEN - WK-N-DOT-POS = 1
               MOVE WK-C-CANDIDATE-AREA (WK-N-DOT-POS + 1:1)
                    TO WK-C-AMOUNT-FRAC-PART (1:1).
      *---------------------------------------------------------------*
       F030-COPY-INTEGER-AND-FRACTION-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       Y900-ABNORMAL-TERMINATION.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.
      *
      *---------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *---------------------------------------------------------------*
           CONTINUE.
      *---------------------------------------------------------------*
       Z099-END-PROGRAM-ROUTINE-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      ******************************************************************
      *************** END OF PROGRAM SOURCE  TRFCATRD ***************
      ******************************************************************
