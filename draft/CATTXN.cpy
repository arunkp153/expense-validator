      *****************************************************************
      * CATTXN - TRANSACTION RECORD LAYOUT                            *
      * ONE ROW PER STATEMENT LINE READ FROM TRFTXNIN, ENRICHED WITH  *
      * THE CORRECTED CATEGORY AND WRITTEN BACK TO TRFTXNOT.          *
      *****************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * CAT0002 14/01/1991 RSNG  - INITIAL VERSION
      * CAT0051 22/07/1999 KLT   - Y2K: TXN-DATE WIDENED FROM 9(06) TO
      *                            9(08), CENTURY NO LONGER IMPLIED
      * CAT0118 11/04/2006 MFN   - REQ#8834 ADD TXN-SOURCE-FILE SO A
      *                            MERGED-STATEMENT RUN CAN TRACE A
      *                            ROW BACK TO ITS ORIGINAL EXTRACT
      *----------------------------------------------------------------*
       01  CAT-TXN-RECORD.
           05  TXN-DATE                  PIC 9(08).
           05  TXN-DATE-R REDEFINES TXN-DATE.
               10  TXN-DATE-CCYY         PIC 9(04).
               10  TXN-DATE-MM           PIC 9(02).
               10  TXN-DATE-DD           PIC 9(02).
           05  TXN-DESCRIPTION           PIC X(60).
           05  TXN-AMOUNT                PIC S9(09)V99 COMP-3.
           05  TXN-TYPE                  PIC X(06).
           05  TXN-ORIG-CATEGORY         PIC X(20).
           05  TXN-CORR-CATEGORY         PIC X(20).
           05  TXN-SOURCE-FILE           PIC X(30).
           05  FILLER                    PIC X(10) VALUE SPACES.
