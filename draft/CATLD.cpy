      *****************************************************************
      * CATLD - LINKAGE AREA FOR CALL "TRFCATLD"                      *
      * PASSED BY TRFCATM ONCE AT START OF RUN; TRFCATLD FILLS THE    *
      * CALLER'S RULE-TABLE-AREA (COPY CATRULE) FROM TRFRULIN MERGED  *
      * WITH THE BUILT-IN FALLBACK TABLE.                             *
      *****************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * CAT0007 14/01/1991 RSNG  - INITIAL VERSION
      *----------------------------------------------------------------*
       01  LK-CATLD-PARMS.
           05  LK-CATLD-RETURN-CODE      PIC X(02).
               88  LK-CATLD-OK                     VALUE "00".
               88  LK-CATLD-FILE-MISSING           VALUE "12".
           05  FILLER                    PIC X(10).
