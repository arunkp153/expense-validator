      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     TRFCATFZ.
       AUTHOR.         RAJESH SINGH.
       INSTALLATION.   CORPORATE SYSTEMS - BATCH SUPPORT.
       DATE-WRITTEN.   14 JAN 1991.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS ROUTINE COMPUTES THE LEVENSHTEIN EDIT
      *               DISTANCE BETWEEN TWO SHORT KEYWORDS AND RETURNS
      *               A YES/NO FUZZY-MATCH INDICATOR AGAINST A
      *               CALLER-SUPPLIED THRESHOLD.  A MATCH ALSO SUCCEEDS
      *               WHEN ONE TOKEN IS WHOLLY CONTAINED IN THE OTHER,
      *               REGARDLESS OF DISTANCE.
      *NOTE        :  CALLED BY TRFCATCE FOR EACH KEYWORD TABLE ENTRY
      *               THAT DID NOT MATCH EXACTLY OR BY TOKEN.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * CAT0016 14/01/1991 RSNG  - INITIAL VERSION
      * CAT0045 09/03/1998 KLT   - Y2K REVIEW OF THIS PROGRAM - NO DATE
      *                            FIELDS PRESENT, NO CHANGE REQUIRED
      * CAT0091 18/02/2003 MFN   - REQ#6017 WIDENED LK-FZ-TOKEN-1/2
      *                            HANDLING TO ALLOW BLANK TOKENS
      *                            WITHOUT ABENDING ON REF-MOD LENGTH
      * CAT0140 05/06/2009 PJT   - REQ#9911 SUBSTRING-CONTAINS CHECK
      *                            ADDED SO "CAFE" MATCHES "CAFE DE
      *                            PARIS" EVEN WHEN DISTANCE EXCEEDS
      *                            THE THRESHOLD
      * CAT0162 11/11/2013 SKM   - REQ#12204 ADDED UPSI-0 TRACE DISPLAY
      *                            FOR USE WHEN CHASING BAD CATEGORY
      *                            ASSIGNMENTS ON THE HELPDESK
      *---------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9"
           UPSI-0 ON STATUS IS WK-C-TRACE-ON
           UPSI-0 OFF STATUS IS WK-C-TRACE-OFF.
      *
       EJECT
      ***************
       DATA DIVISION.
      ***************
       WORKING-STORAGE SECTION.
      ***************
       01  FILLER              PIC X(24)  VALUE
           "** PROGRAM TRFCATFZ  **".
      *
      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-C-COMMON.
           COPY ASCMWS.
      *
       01  WK-N-COUNTERS.
           05  WK-N-LEN1              PIC 9(04) COMP.
           05  WK-N-LEN2              PIC 9(04) COMP.
           05  WK-N-I                 PIC 9(04) COMP.
           05  WK-N-J                 PIC 9(04) COMP.
           05  WK-N-COST              PIC 9(04) COMP.
           05  WK-N-DELETE-COST       PIC 9(04) COMP.
           05  WK-N-INSERT-COST       PIC 9(04) COMP.
           05  WK-N-SUBST-COST        PIC 9(04) COMP.
           05  WK-N-MIN-VALUE         PIC 9(04) COMP.
      *
      *    DP TABLE IS 0..30 ROWS BY 0..30 COLUMNS - TOKENS ARE
      *    LIMITED TO 30 CHARACTERS BY LK-FZ-TOKEN-1/2 IN CATFZ.
       01  WK-N-DIST-TABLE.
           05  WK-N-DIST-ROW OCCURS 31 TIMES INDEXED BY WK-N-ROW-IDX.
               10  WK-N-DIST-CELL OCCURS 31 TIMES
                       PIC 9(04) COMP.
      *
      *    RUN-DATE BREAKDOWN - USED ONLY IN THE TRACE DISPLAY WHEN
      *    UPSI-0 IS ON AT SUBMIT TIME.
       01  WK-C-RUN-DATE-AREA         PIC 9(08).
       01  WK-C-RUN-DATE-AREA-R REDEFINES WK-C-RUN-DATE-AREA.
           05  WK-C-RUN-CCYY          PIC 9(04).
           05  WK-C-RUN-MM            PIC 9(02).
           05  WK-C-RUN-DD            PIC 9(02).
      *
      *    ONE TOKEN, VIEWED AS A WHOLE FIELD FOR THE TRACE DISPLAY
      *    AND AS TWO HALVES FOR THE SHORT TRACE HEADING.
       01  WK-C-KEYWORD-AREA          PIC X(30).
       01  WK-C-KEYWORD-HALVES REDEFINES WK-C-KEYWORD-AREA.
           05  WK-C-KEYWORD-H1        PIC X(15).
           05  WK-C-KEYWORD-H2        PIC X(15).
      *
      *    ONE TRACE LINE, VIEWED AS A WHOLE FIELD FOR DISPLAY AND AS
      *    A CHARACTER TABLE WHEN BUILDING IT COLUMN BY COLUMN.
       01  WK-C-TRACE-LINE            PIC X(80).
       01  WK-C-TRACE-TABLE REDEFINES WK-C-TRACE-LINE.
           05  WK-C-TRACE-CHAR OCCURS 80 TIMES PIC X(01).
      *
       01  WK-C-CONTAINS-SW           PIC X(01) VALUE "N".
           88  WK-C-ONE-CONTAINS-OTHER          VALUE "Y".
      *
       EJECT
       LINKAGE SECTION.
      *****************
       COPY CATFZ.
       EJECT
      **************************************************
       PROCEDURE DIVISION USING LK-CATFZ-PARMS.
      **************************************************
       MAIN-MODULE.
           PERFORM A000-MAIN-PROCESSING
              THRU A099-MAIN-PROCESSING-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
       CAT0016    GOBACK.
       EJECT
      *---------------------------------------------------------------*
       A000-MAIN-PROCESSING.
      *---------------------------------------------------------------*
           MOVE ZERO               TO LK-FZ-EDIT-DISTANCE.
           MOVE "N"                TO LK-FZ-IS-MATCH.
           MOVE ZERO               TO WK-N-LEN1 WK-N-LEN2.
           MOVE LK-FZ-TOKEN-1      TO WK-C-KEYWORD-AREA.
      *
           PERFORM A010-FIND-LENGTH-1
              THRU A010-FIND-LENGTH-1-EX.
           PERFORM A020-FIND-LENGTH-2
              THRU A020-FIND-LENGTH-2-EX.
      *
           IF WK-N-LEN1 = ZERO OR WK-N-LEN2 = ZERO
               GO TO A095-TRACE-AND-EXIT.
      *
           PERFORM A030-CHECK-CONTAINS
              THRU A030-CHECK-CONTAINS-EX.
           IF WK-C-ONE-CONTAINS-OTHER
               MOVE "Y"             TO LK-FZ-IS-MATCH
               GO TO A095-TRACE-AND-EXIT.
      *
           PERFORM A040-INIT-DIST-TABLE
              THRU A040-INIT-DIST-TABLE-EX.
           PERFORM A050-COMPUTE-DISTANCE
              THRU A050-COMPUTE-DISTANCE-EX
              VARYING WK-N-I FROM 1 BY 1 UNTIL WK-N-I > WK-N-LEN1.
      *
           MOVE WK-N-DIST-CELL (WK-N-LEN1 + 1, WK-N-LEN2 + 1)
                                TO LK-FZ-EDIT-DISTANCE.
      *
           IF LK-FZ-EDIT-DISTANCE NOT > LK-FZ-THRESHOLD
               MOVE "Y"             TO LK-FZ-IS-MATCH
           ELSE
               MOVE "N"             TO LK-FZ-IS-MATCH.
      *
       A095-TRACE-AND-EXIT.
           IF WK-C-TRACE-ON
               PERFORM A096-BUILD-TRACE-LINE
                  THRU A096-BUILD-TRACE-LINE-EX
               DISPLAY WK-C-TRACE-LINE.
           GO TO A099-MAIN-PROCESSING-EX.
      *
      *---------------------------------------------------------------*
       A096-BUILD-TRACE-LINE.
      *---------------------------------------------------------------*
           MOVE SPACES              TO WK-C-TRACE-LINE.
           STRING "TRFCATFZ " WK-C-KEYWORD-H1 " VS " LK-FZ-TOKEN-2
               " DIST=" LK-FZ-EDIT-DISTANCE " MATCH=" LK-FZ-IS-MATCH
               DELIMITED BY SIZE INTO WK-C-TRACE-LINE.
      *---------------------------------------------------------------*
       A096-BUILD-TRACE-LINE-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       A099-MAIN-PROCESSING-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       A010-FIND-LENGTH-1.
      *---------------------------------------------------------------*
           PERFORM B010-SCAN-BACK-1
              THRU B010-SCAN-BACK-1-EX
              VARYING WK-N-I FROM 30 BY -1
              UNTIL WK-N-I = ZERO
                 OR LK-FZ-TOKEN-1 (WK-N-I:1) NOT = SPACE.
           MOVE WK-N-I              TO WK-N-LEN1.
      *---------------------------------------------------------------*
       A010-FIND-LENGTH-1-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       B010-SCAN-BACK-1.
           CONTINUE.
       B010-SCAN-BACK-1-EX.
           EXIT.
      *
      *---------------------------------------------------------------*
       A020-FIND-LENGTH-2.
      *---------------------------------------------------------------*
           PERFORM B020-SCAN-BACK-2
              THRU B020-SCAN-BACK-2-EX
              VARYING WK-N-J FROM 30 BY -1
              UNTIL WK-N-J = ZERO
                 OR LK-FZ-TOKEN-2 (WK-N-J:1) NOT = SPACE.
           MOVE WK-N-J              TO WK-N-LEN2.
      *---------------------------------------------------------------*
       A020-FIND-LENGTH-2-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       B020-SCAN-BACK-2.
           CONTINUE.
       B020-SCAN-BACK-2-EX.
           EXIT.
      *
      *---------------------------------------------------------------*
       A030-CHECK-CONTAINS.
      *---------------------------------------------------------------*
           MOVE "N"                 TO WK-C-CONTAINS-SW.
           IF WK-N-LEN1 NOT > WK-N-LEN2
               PERFORM B030-SCAN-1-IN-2
                  THRU B030-SCAN-1-IN-2-EX
                  VARYING WK-N-J FROM 1 BY 1
                  UNTIL WK-N-J > WK-N-LEN2 - WK-N-LEN1 + 1
                     OR WK-C-ONE-CONTAINS-OTHER
           ELSE
               PERFORM B035-SCAN-2-IN-1
                  THRU B035-SCAN-2-IN-1-EX
                  VARYING WK-N-J FROM 1 BY 1
                  UNTIL WK-N-J > WK-N-LEN1 - WK-N-LEN2 + 1
                     OR WK-C-ONE-CONTAINS-OTHER.
      *---------------------------------------------------------------*
       A030-CHECK-CONTAINS-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       B030-SCAN-1-IN-2.
           IF LK-FZ-TOKEN-2 (WK-N-J:WK-N-LEN1)
                 = LK-FZ-TOKEN-1 (1:WK-N-LEN1)
               MOVE "Y"             TO WK-C-CONTAINS-SW.
       B030-SCAN-1-IN-2-EX.
           EXIT.
      *
       B035-SCAN-2-IN-1.
           IF LK-FZ-TOKEN-1 (WK-N-J:WK-N-LEN2)
                 = LK-FZ-TOKEN-2 (1:WK-N-LEN2)
               MOVE "Y"             TO WK-C-CONTAINS-SW.
       B035-SCAN-2-IN-1-EX.
           EXIT.
      *
      *---------------------------------------------------------------*
       A040-INIT-DIST-TABLE.
      *---------------------------------------------------------------*
           PERFORM B040-INIT-ROW-ZERO
              THRU B040-INIT-ROW-ZERO-EX
              VARYING WK-N-I FROM 1 BY 1 UNTIL WK-N-I > WK-N-LEN1 + 1.
           PERFORM B045-INIT-COL-ZERO
              THRU B045-INIT-COL-ZERO-EX
              VARYING WK-N-J FROM 1 BY 1 UNTIL WK-N-J > WK-N-LEN2 + 1.
      *---------------------------------------------------------------*
       A040-INIT-DIST-TABLE-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       B040-INIT-ROW-ZERO.
           MOVE WK-N-I - 1          TO WK-N-DIST-CELL (WK-N-I, 1).
       B040-INIT-ROW-ZERO-EX.
           EXIT.
      *
       B045-INIT-COL-ZERO.
           MOVE WK-N-J - 1          TO WK-N-DIST-CELL (1, WK-N-J).
       B045-INIT-COL-ZERO-EX.
           EXIT.
      *
      *---------------------------------------------------------------*
       A050-COMPUTE-DISTANCE.
      *---------------------------------------------------------------*
           PERFORM B100-COMPUTE-ROW
              THRU B100-COMPUTE-ROW-EX
              VARYING WK-N-J FROM 1 BY 1 UNTIL WK-N-J > WK-N-LEN2.
      *---------------------------------------------------------------*
       A050-COMPUTE-DISTANCE-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       B100-COMPUTE-ROW.
      *---------------------------------------------------------------*
           IF LK-FZ-TOKEN-1 (WK-N-I:1) = LK-FZ-TOKEN-2 (WK-N-J:1)
               MOVE ZERO            TO WK-N-COST
           ELSE
               MOVE 1               TO WK-N-COST.
      *
           COMPUTE WK-N-DELETE-COST =
               WK-N-DIST-CELL (WK-N-I, WK-N-J + 1) + 1.
           COMPUTE WK-N-INSERT-COST =
               WK-N-DIST-CELL (WK-N-I + 1, WK-N-J) + 1.
           COMPUTE WK-N-SUBST-COST =
               WK-N-DIST-CELL (WK-N-I, WK-N-J) + WK-N-COST.
      *
           MOVE WK-N-DELETE-COST    TO WK-N-MIN-VALUE.
           IF WK-N-INSERT-COST < WK-N-MIN-VALUE
               MOVE WK-N-INSERT-COST TO WK-N-MIN-VALUE.
           IF WK-N-SUBST-COST < WK-N-MIN-VALUE
               MOVE WK-N-SUBST-COST TO WK-N-MIN-VALUE.
      *
           MOVE WK-N-MIN-VALUE
               TO WK-N-DIST-CELL (WK-N-I + 1, WK-N-J + 1).
      *---------------------------------------------------------------*
       B100-COMPUTE-ROW-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       Y900-ABNORMAL-TERMINATION.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.
      *
      *---------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *---------------------------------------------------------------*
           CONTINUE.
      *---------------------------------------------------------------*
       Z099-END-PROGRAM-ROUTINE-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      ******************************************************************
      *************** END OF PROGRAM SOURCE  TRFCATFZ ***************
      ******************************************************************
