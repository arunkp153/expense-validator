      *****************************************************************
      * CATCE - LINKAGE AREA FOR CALL "TRFCATCE"                      *
      * THE CATEGORY RULE ENGINE - TRFCATM CALLS THIS ONCE PER        *
      * TRANSACTION, PASSING THE MERCHANT DESCRIPTION AND THE MERGED  *
      * RULE-TABLE-AREA; RECEIVES BACK THE CORRECTED CATEGORY.        *
      *****************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * CAT0010 14/01/1991 RSNG  - INITIAL VERSION
      *----------------------------------------------------------------*
       01  LK-CATCE-PARMS.
           05  LK-CE-DESCRIPTION         PIC X(60).
           05  LK-CE-CORRECTED-CATEGORY  PIC X(20).
           05  LK-CE-MATCH-KIND          PIC X(01).
               88  LK-CE-EXACT-MATCH               VALUE "E".
               88  LK-CE-FUZZY-MATCH                VALUE "F".
               88  LK-CE-BUILTIN-MATCH              VALUE "B".
               88  LK-CE-DEFAULTED                  VALUE "D".
           05  FILLER                    PIC X(10).
