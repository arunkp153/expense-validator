      *****************************************************************
      * ASCMWS - COMMON FILE-STATUS WORK AREA                        *
      * COPIED AS "01 WK-C-COMMON. COPY ASCMWS." BY EVERY TRFCATxx    *
      * PROGRAM IN THE CATEGORISATION SUITE.                         *
      *****************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * CAT0001 14/01/1991 RSNG  - INITIAL VERSION FOR TRFCATM SUITE
      * CAT0044 09/03/1998 KLT   - Y2K: WIDENED FILE STATUS VALUES,
      *                            NO 2-DIGIT YEAR FIELDS IN THIS AREA
      *----------------------------------------------------------------*
           05  WK-C-FILE-STATUS          PIC X(02) VALUE "00".
               88  WK-C-SUCCESSFUL                 VALUE "00".
               88  WK-C-END-OF-FILE                VALUE "10".
               88  WK-C-RECORD-NOT-FOUND           VALUE "23" "35" "41".
               88  WK-C-DUPLICATE-KEY              VALUE "22".
           05  WK-C-COMMON-FILLER        PIC X(08) VALUE SPACES.
