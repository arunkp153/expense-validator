      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     TRFCATSP.
       AUTHOR.         RAJESH SINGH.
       INSTALLATION.   CORPORATE SYSTEMS - BATCH SUPPORT.
       DATE-WRITTEN.   14 JAN 1991.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS ROUTINE SPLITS ONE RAW CSV LINE INTO ITS
      *               COMMA-DELIMITED FIELDS, RESPECTING DOUBLE
      *               QUOTES (A COMMA INSIDE A QUOTED FIELD DOES NOT
      *               END THE FIELD; A DOUBLED QUOTE INSIDE A QUOTED
      *               FIELD IS UNESCAPED TO ONE QUOTE).
      *NOTE        :  SHARED BY TRFCATLD (TWO-COLUMN TRFRULIN ROWS)
      *               AND BY TRFCATM (TRANSACTIONS-IN HEADER ROW AND
      *               DATA ROWS, VIA TRFCATRD).
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * CAT0019 14/01/1991 RSNG  - INITIAL VERSION - PLAIN COMMA SPLIT
      * CAT0048 09/03/1998 KLT   - Y2K REVIEW OF THIS PROGRAM - NO DATE
      *                            FIELDS PRESENT, NO CHANGE REQUIRED
      * CAT0092 18/02/2003 MFN   - REQ#6017 ADDED QUOTE-AWARE SPLIT SO
      *                            A DESCRIPTION LIKE "SMITH, JOHN" IS
      *                            NOT BROKEN INTO TWO COLUMNS
      *---------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9".
      *
       EJECT
      ***************
       DATA DIVISION.
      ***************
       WORKING-STORAGE SECTION.
      ***************
       01  FILLER              PIC X(24)  VALUE
           "** PROGRAM TRFCATSP  **".
      *
      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-C-COMMON.
           COPY ASCMWS.
      *
       01  WK-N-COUNTERS.
           05  WK-N-LINE-LEN          PIC 9(04) COMP.
           05  WK-N-POS               PIC 9(04) COMP.
           05  WK-N-FIELD-POS         PIC 9(04) COMP.
      *
       01  WK-C-IN-QUOTES-SW          PIC X(01) VALUE "N".
           88  WK-C-IN-QUOTES                   VALUE "Y".
      *
      *    THE RAW LINE, VIEWED BOTH AS A WHOLE FIELD (FOR THE INITIAL
      *    MOVE FROM LINKAGE) AND AS A CHARACTER TABLE (WHILE WALKING
      *    IT BYTE BY BYTE LOOKING FOR COMMAS AND QUOTES).
       01  WK-C-LINE-BUFFER           PIC X(200).
       01  WK-C-LINE-TABLE REDEFINES WK-C-LINE-BUFFER.
           05  WK-C-LINE-CHAR OCCURS 200 TIMES PIC X(01).
      *
      *    THE CURRENT FIELD BEING ACCUMULATED, SAME TREATMENT.
       01  WK-C-FIELD-BUFFER          PIC X(60).
       01  WK-C-FIELD-TABLE REDEFINES WK-C-FIELD-BUFFER.
           05  WK-C-FIELD-CHAR OCCURS 60 TIMES PIC X(01).
      *
      *    RUN-DATE BREAKDOWN - CARRIED IN EVERY PROGRAM OF THE SUITE.
       01  WK-C-RUN-DATE-AREA         PIC 9(08).
       01  WK-C-RUN-DATE-AREA-R REDEFINES WK-C-RUN-DATE-AREA.
           05  WK-C-RUN-CCYY          PIC 9(04).
           05  WK-C-RUN-MM            PIC 9(02).
           05  WK-C-RUN-DD            PIC 9(02).
      *
       01  WK-C-ONE-CHAR              PIC X(01).
      *
       EJECT
       LINKAGE SECTION.
      *****************
       COPY CATSP.
       EJECT
      **************************************************
       PROCEDURE DIVISION USING LK-CATSP-PARMS.
      **************************************************
       MAIN-MODULE.
           PERFORM A000-MAIN-PROCESSING
              THRU A099-MAIN-PROCESSING-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
       CAT0019    GOBACK.
       EJECT
      *---------------------------------------------------------------*
       A000-MAIN-PROCESSING.
      *---------------------------------------------------------------*
           MOVE ZERO                 TO LK-SP-FIELD-COUNT.
           MOVE SPACES               TO LK-SP-FIELD-TABLE (1)
                                         LK-SP-FIELD-TABLE (2)
                                         LK-SP-FIELD-TABLE (3)
                                         LK-SP-FIELD-TABLE (4)
                                         LK-SP-FIELD-TABLE (5).
           MOVE LK-SP-RAW-LINE        TO WK-C-LINE-BUFFER.
           MOVE "N"                   TO WK-C-IN-QUOTES-SW.
           MOVE SPACES                TO WK-C-FIELD-BUFFER.
           MOVE ZERO                  TO WK-N-FIELD-POS.
      *
           PERFORM B010-FIND-LINE-LENGTH
              THRU B010-FIND-LINE-LENGTH-EX.
      *
           IF WK-N-LINE-LEN = ZERO
               GO TO A099-MAIN-PROCESSING-EX.
      *
           PERFORM A010-SCAN-ONE-CHAR
              THRU A010-SCAN-ONE-CHAR-EX
              VARYING WK-N-POS FROM 1 BY 1
              UNTIL WK-N-POS > WK-N-LINE-LEN
                 OR LK-SP-FIELD-COUNT > 19.
      *
           PERFORM A020-STORE-CURRENT-FIELD
              THRU A020-STORE-CURRENT-FIELD-EX.
      *---------------------------------------------------------------*
       A099-MAIN-PROCESSING-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       B010-FIND-LINE-LENGTH.
      *---------------------------------------------------------------*
           PERFORM C010-SCAN-LINE-BACK
              THRU C010-SCAN-LINE-BACK-EX
              VARYING WK-N-LINE-LEN FROM 200 BY -1
              UNTIL WK-N-LINE-LEN = ZERO
                 OR WK-C-LINE-CHAR (WK-N-LINE-LEN) NOT = SPACE.
      *---------------------------------------------------------------*
       B010-FIND-LINE-LENGTH-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       C010-SCAN-LINE-BACK.
           CONTINUE.
       C010-SCAN-LINE-BACK-EX.
           EXIT.
      *
      *---------------------------------------------------------------*
       A010-SCAN-ONE-CHAR.
      *---------------------------------------------------------------*
           MOVE WK-C-LINE-CHAR (WK-N-POS) TO WK-C-ONE-CHAR.
      *
           IF WK-C-ONE-CHAR = QUOTE
               PERFORM B020-HANDLE-QUOTE
                  THRU B020-HANDLE-QUOTE-EX
               GO TO A010-SCAN-ONE-CHAR-EX.
      *
           IF WK-C-ONE-CHAR = "," AND NOT WK-C-IN-QUOTES
               PERFORM A020-STORE-CURRENT-FIELD
                  THRU A020-STORE-CURRENT-FIELD-EX
               GO TO A010-SCAN-ONE-CHAR-EX.
      *
           ADD 1                     TO WK-N-FIELD-POS.
           IF WK-N-FIELD-POS < 61
               MOVE WK-C-ONE-CHAR
                     TO WK-C-FIELD-CHAR (WK-N-FIELD-POS).
      *---------------------------------------------------------------*
       A010-SCAN-ONE-CHAR-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       B020-HANDLE-QUOTE.
      *---------------------------------------------------------------*
           IF WK-C-IN-QUOTES
              AND WK-N-POS < WK-N-LINE-LEN
              AND WK-C-LINE-CHAR (WK-N-POS + 1) = QUOTE
               ADD 1                 TO WK-N-FIELD-POS
               MOVE QUOTE  TO WK-C-FIELD-CHAR (WK-N-FIELD-POS)
               ADD 1                 TO WK-N-POS
           ELSE
               IF WK-C-IN-QUOTES
                   MOVE "N"          TO WK-C-IN-QUOTES-SW
               ELSE
                   MOVE "Y"          TO WK-C-IN-QUOTES-SW.
      *---------------------------------------------------------------*
       B020-HANDLE-QUOTE-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       A020-STORE-CURRENT-FIELD.
      *---------------------------------------------------------------*
           ADD 1                     TO LK-SP-FIELD-COUNT.
           IF LK-SP-FIELD-COUNT < 21
               MOVE WK-C-FIELD-BUFFER
                                     TO LK-SP-FIELD (LK-SP-FIELD-COUNT).
           MOVE SPACES               TO WK-C-FIELD-BUFFER.
           MOVE ZERO                 TO WK-N-FIELD-POS.
      *---------------------------------------------------------------*
       A020-STORE-CURRENT-FIELD-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       Y900-ABNORMAL-TERMINATION.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.
      *
      *---------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *---------------------------------------------------------------*
           CONTINUE.
      *---------------------------------------------------------------*
       Z099-END-PROGRAM-ROUTINE-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      ******************************************************************
      *************** END OF PROGRAM SOURCE  TRFCATSP ***************
      ******************************************************************
