      *****************************************************************
      * CATTL - LINKAGE AREA FOR CALL "TRFCATTL"                      *
      * ACCUMULATES DEBIT/CREDIT/NET TOTALS FOR ONE TRANSACTION,      *
      * HONOURING THE OPTIONAL INCLUSIVE FROM/TO DATE WINDOW.         *
      *****************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * CAT0013 14/01/1991 RSNG  - INITIAL VERSION
      * CAT0125 30/08/2006 MFN   - REQ#8901 ADDED DESCRIPTION/CATEGORY
      *                            SO A BLANK TYPE CAN BE INFERRED
      *----------------------------------------------------------------*
       01  LK-CATTL-PARMS.
           05  LK-TL-AMOUNT              PIC S9(09)V99 COMP-3.
           05  LK-TL-TYPE                PIC X(06).
           05  LK-TL-DESCRIPTION         PIC X(60).
           05  LK-TL-CATEGORY            PIC X(20).
           05  LK-TL-TXN-DATE            PIC 9(08).
           05  LK-TL-FROM-DATE           PIC 9(08).
           05  LK-TL-TO-DATE             PIC 9(08).
           05  LK-TL-BOUNDS-PRESENT      PIC X(01).
               88  LK-TL-FROM-PRESENT              VALUE "F".
               88  LK-TL-TO-PRESENT                 VALUE "T".
               88  LK-TL-BOTH-PRESENT               VALUE "B".
               88  LK-TL-NONE-PRESENT               VALUE " ".
           05  FILLER                    PIC X(10).
