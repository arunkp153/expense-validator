      *****************************************************************
      * CATTOT - DEBIT/CREDIT/NET TOTALS RECORD                       *
      * MAINTAINED BY TRFCATTL ACROSS THE OPTIONAL INCLUSIVE DATE     *
      * WINDOW READ FROM TRFDATIN; PRINTED ONCE BY TRFCATM AT         *
      * END-OF-JOB TO TOTALS-OUT.                                     *
      *****************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * CAT0006 14/01/1991 RSNG  - INITIAL VERSION
      * CAT0052 22/07/1999 KLT   - Y2K: TOT-FROM-DATE/TOT-TO-DATE
      *                            WIDENED FROM 9(06) TO 9(08)
      *----------------------------------------------------------------*
       01  TOTALS-RECORD.
           05  TOT-DEBIT                 PIC S9(09)V99 COMP-3.
           05  TOT-CREDIT                PIC S9(09)V99 COMP-3.
           05  TOT-NET                   PIC S9(09)V99 COMP-3.
           05  TOT-FROM-DATE             PIC 9(08).
           05  TOT-TO-DATE               PIC 9(08).
           05  TOT-DATE-BOUNDS-R REDEFINES TOT-FROM-DATE.
               10  TOT-FROM-CCYY         PIC 9(04).
               10  TOT-FROM-MMDD         PIC 9(04).
           05  FILLER                    PIC X(10) VALUE SPACES.
