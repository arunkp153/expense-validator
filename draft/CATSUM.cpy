      *****************************************************************
      * CATSUM - CATEGORY SUMMARY RECORD AND IN-MEMORY SUMMARY TABLE  *
      * TRFCATSM BUILDS THE TABLE BELOW, ONE ENTRY PER DISTINCT       *
      * CORRECTED CATEGORY, IN THE ORDER EACH CATEGORY WAS FIRST SEEN *
      * IN TRANSACTIONS-IN.  TRFCATM WALKS THE TABLE AT END-OF-JOB TO *
      * PRINT CATEGORY-SUMMARY-OUT.                                   *
      *****************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * CAT0005 14/01/1991 RSNG  - INITIAL VERSION
      * CAT0089 18/02/2003 MFN   - REQ#6017 RAISED SUMMARY-TABLE-MAX
      *                            FROM 50 TO 200 CATEGORIES
      *----------------------------------------------------------------*
       01  CATEGORY-SUMMARY-RECORD.
           05  SUM-CATEGORY              PIC X(20).
           05  SUM-TOTAL-AMOUNT          PIC S9(09)V99 COMP-3.
           05  FILLER                    PIC X(10) VALUE SPACES.

       01  SUMMARY-TABLE-AREA.
           05  SUMMARY-TABLE-COUNT       PIC 9(04) COMP.
           05  FILLER                    PIC X(06).
           05  SUMMARY-TABLE-ENTRY OCCURS 200 TIMES
                   INDEXED BY SUMMARY-TABLE-IDX.
               10  STE-CATEGORY          PIC X(20).
               10  STE-TOTAL-AMOUNT      PIC S9(09)V99 COMP-3.
