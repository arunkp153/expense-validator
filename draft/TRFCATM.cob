      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     TRFCATM.
       AUTHOR.         RAJESH SINGH.
       INSTALLATION.   CORPORATE SYSTEMS - BATCH SUPPORT.
       DATE-WRITTEN.   14 JAN 1991.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS IS THE MAIN DRIVER OF THE EXPENSE STATEMENT
      *               CATEGORISATION SUITE.  IT LOADS THE MERCHANT
      *               KEYWORD TABLE, READS TRFTXNIN ONE ROW AT A TIME,
      *               ASSIGNS EACH ROW A CORRECTED CATEGORY, WRITES
      *               THE ENRICHED EXTRACT TO TRFTXNOT, ACCUMULATES A
      *               CATEGORY SUMMARY AND A DEBIT/CREDIT/NET TOTAL,
      *               AND PRINTS BOTH AT END OF RUN.
      *NOTE        :  TRFDATIN IS AN OPTIONAL CONTROL CARD GIVING AN
      *               INCLUSIVE FROM/TO DATE WINDOW FOR THE TOTALS
      *               COMPUTATION ONLY - IT DOES NOT AFFECT WHICH ROWS
      *               ARE WRITTEN TO TRFTXNOT OR SUMMARISED BY
      *               CATEGORY.  IF TRFDATIN IS NOT PRESENT, THE
      *               TOTALS ARE COMPUTED OVER THE WHOLE FILE.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * CAT0001 14/01/1991 RSNG  - INITIAL VERSION
      * CAT0044 09/03/1998 KLT   - Y2K REVIEW - RUN-DATE AREA WIDENED,
      *                            SEE ASCMWS AND THE COPYBOOKS BELOW
      * CAT0080 30/09/2001 DES   - REQ#5521 RAISED RULE-TABLE-MAX AND
      *                            SUMMARY-TABLE-MAX (SEE CATRULE AND
      *                            CATSUM COPYBOOKS)
      * CAT0126 30/08/2006 MFN   - REQ#8901 PASS DESCRIPTION/CATEGORY
      *                            THROUGH TO TRFCATTL FOR TYPE
      *                            INFERENCE ON BLANK-TYPE ROWS
      * CAT0163 04/09/2013 DES   - REQ#10442 UPSI-0 TRACE SWITCH NOW
      *                            ALSO ECHOED TO THE UTILITY ROUTINES
      *                            THAT SUPPORT IT (SEE TRFCATFZ)
      *---------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9"
           UPSI-0 ON STATUS IS WK-C-TRACE-ON
           UPSI-0 OFF STATUS IS WK-C-TRACE-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT TRFTXNIN ASSIGN TO TRFTXNIN
                  ORGANIZATION      IS LINE SEQUENTIAL
                  FILE STATUS       IS WK-C-FILE-STATUS.
           SELECT TRFDATIN ASSIGN TO TRFDATIN
                  ORGANIZATION      IS LINE SEQUENTIAL
                  FILE STATUS       IS WK-C-DATIN-STATUS.
           SELECT TRFTXNOT ASSIGN TO TRFTXNOT
                  ORGANIZATION      IS LINE SEQUENTIAL
                  FILE STATUS       IS WK-C-TXNOT-STATUS.
           SELECT TRFSUMOT ASSIGN TO TRFSUMOT
                  ORGANIZATION      IS LINE SEQUENTIAL
                  FILE STATUS       IS WK-C-SUMOT-STATUS.
           SELECT TRFTOTOT ASSIGN TO TRFTOTOT
                  ORGANIZATION      IS LINE SEQUENTIAL
                  FILE STATUS       IS WK-C-TOTOT-STATUS.
       EJECT
      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      ***************
       FD  TRFTXNIN
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS TRFTXNIN-REC.
       01  TRFTXNIN-REC               PIC X(200).
      *
       FD  TRFDATIN
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS TRFDATIN-REC.
       01  TRFDATIN-REC               PIC X(080).
      *
       FD  TRFTXNOT
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS TRFTXNOT-REC.
       01  TRFTXNOT-REC               PIC X(200).
      *
       FD  TRFSUMOT
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS TRFSUMOT-REC.
       01  TRFSUMOT-REC               PIC X(080).
      *
       FD  TRFTOTOT
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS TRFTOTOT-REC.
       01  TRFTOTOT-REC               PIC X(080).
      *
      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER              PIC X(24)  VALUE
           "** PROGRAM TRFCATM   **".
      *
      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-C-COMMON.
           COPY ASCMWS.
      *
       01  WK-C-DATIN-STATUS          PIC X(02) VALUE "00".
           88  WK-C-DATIN-OK                    VALUE "00".
           88  WK-C-DATIN-NOT-FOUND             VALUE "35" "41".
       01  WK-C-TXNOT-STATUS          PIC X(02) VALUE "00".
       01  WK-C-SUMOT-STATUS          PIC X(02) VALUE "00".
       01  WK-C-TOTOT-STATUS          PIC X(02) VALUE "00".
      *
      *    SHARED TABLES AND CALLED-ROUTINE LINKAGE AREAS - PASSED BY
      *    REFERENCE TO THE CATEGORISATION SUITE'S SUB-ROUTINES.
       COPY CATRULE.
       COPY CATBLTN.
       COPY CATSUM.
       COPY CATTOT.
       COPY CATTXN.
       COPY CATLD.
       COPY CATSP.
       COPY CATRD.
       COPY CATCE.
       COPY CATTY.
       COPY CATSM.
       COPY CATTL.
       COPY CATCS.
      *
       01  WK-N-COUNTERS.
           05  WK-N-COL-IDX           PIC 9(04) COMP.
           05  WK-N-HIT-COUNT         PIC 9(04) COMP.
           05  WK-N-FLD-LEN           PIC 9(04) COMP.
           05  WK-N-TXN-ROWS-READ     PIC 9(07) COMP.
           05  WK-N-TXN-ROWS-WRITTEN  PIC 9(07) COMP.
      *
       01  WK-C-EOF-SW                PIC X(01) VALUE "N".
           88  WK-C-END-OF-TXNS                 VALUE "Y".
      *
       01  WK-N-COL-DATE              PIC 9(02) COMP VALUE ZERO.
       01  WK-N-COL-DESC              PIC 9(02) COMP VALUE ZERO.
       01  WK-N-COL-AMOUNT            PIC 9(02) COMP VALUE ZERO.
       01  WK-N-COL-TYPE              PIC 9(02) COMP VALUE ZERO.
       01  WK-N-COL-CATEGORY          PIC 9(02) COMP VALUE ZERO.
      *
      *    OPTIONAL INCLUSIVE FROM/TO DATE WINDOW READ FROM TRFDATIN.
       01  WK-C-CONTROL-CARD          PIC X(80).
       01  WK-C-CONTROL-CARD-R REDEFINES WK-C-CONTROL-CARD.
           05  WK-C-CC-FROM-DATE      PIC X(08).
           05  FILLER                 PIC X(01).
           05  WK-C-CC-TO-DATE        PIC X(08).
           05  FILLER                 PIC X(63).
       01  WK-N-WINDOW-FROM-DATE      PIC 9(08) VALUE ZERO.
       01  WK-N-WINDOW-TO-DATE        PIC 9(08) VALUE ZERO.
       01  WK-C-BOUNDS-PRESENT        PIC X(01) VALUE SPACE.
      *
      *    ONE HEADER/DETAIL WORK FIELD - TRIMMED-LENGTH SCAN AND CSV
      *    ESCAPE ARE BOTH DONE THROUGH THIS AREA.
       01  WK-C-CS-INPUT              PIC X(60).
       01  WK-C-CS-TABLE REDEFINES WK-C-CS-INPUT.
           05  WK-C-CS-CHAR OCCURS 60 TIMES PIC X(01).
      *
      *    AMOUNT-TO-TEXT EDIT AREA FOR THE CSV DETAIL LINE.
       01  WK-C-AMOUNT-ED              PIC ZZZZZZZ9.99.
      *
       01  WK-C-OUT-LINE               PIC X(200).
       01  WK-N-OUT-POS                PIC 9(04) COMP.
      *
      *    RUN-DATE BREAKDOWN - CARRIED IN EVERY PROGRAM OF THE SUITE.
       01  WK-C-RUN-DATE-AREA         PIC 9(08).
       01  WK-C-RUN-DATE-AREA-R REDEFINES WK-C-RUN-DATE-AREA.
           05  WK-C-RUN-CCYY          PIC 9(04).
           05  WK-C-RUN-MM            PIC 9(02).
           05  WK-C-RUN-DD            PIC 9(02).
      *
      *    CATEGORY SUMMARY PRINT LINE.
       01  WK-C-SUM-LINE               PIC X(80).
       01  WK-C-SUM-LINE-R REDEFINES WK-C-SUM-LINE.
           05  WK-C-SL-CATEGORY        PIC X(20).
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  WK-C-SL-AMOUNT          PIC -ZZZZZZZ9.99.
           05  FILLER                  PIC X(46) VALUE SPACES.
      *
      *    TOTALS REPORT PRINT LINE.
       01  WK-C-TOT-LINE               PIC X(80).
       01  WK-C-TOT-LINE-R REDEFINES WK-C-TOT-LINE.
           05  WK-C-TL-LABEL           PIC X(14).
           05  WK-C-TL-AMOUNT          PIC -ZZZZZZZ9.99.
           05  FILLER                  PIC X(54) VALUE SPACES.
      *
       EJECT
      **************************************************
       PROCEDURE DIVISION.
      **************************************************
       MAIN-MODULE.
           PERFORM A000-MAIN-PROCESSING
              THRU A099-MAIN-PROCESSING-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
       CAT0001    GOBACK.
       EJECT
      *---------------------------------------------------------------*
       A000-MAIN-PROCESSING.
      *---------------------------------------------------------------*
           PERFORM B010-OPEN-THE-FILES
              THRU B010-OPEN-THE-FILES-EX.
           PERFORM B020-LOAD-DATE-WINDOW
              THRU B020-LOAD-DATE-WINDOW-EX.
      *
           CALL "TRFCATLD" USING LK-CATLD-PARMS, RULE-TABLE-AREA.
      *
           MOVE SPACES                TO TRFTXNOT-REC.
           STRING "Date,Description,Amount,Type,OriginalCategory,"
                  "CorrectedCategory" DELIMITED BY SIZE
                  INTO TRFTXNOT-REC.
           WRITE TRFTXNOT-REC.
      *
           MOVE "N"                   TO WK-C-EOF-SW.
           READ TRFTXNIN
               AT END MOVE "Y"        TO WK-C-EOF-SW.
      *
           IF NOT WK-C-END-OF-TXNS
               PERFORM C010-LOCATE-HEADER-COLUMNS
                  THRU C010-LOCATE-HEADER-COLUMNS-EX
               READ TRFTXNIN
                   AT END MOVE "Y"    TO WK-C-EOF-SW
               END-READ
           END-IF.
      *
           PERFORM C020-PROCESS-ONE-TXN-ROW
              THRU C020-PROCESS-ONE-TXN-ROW-EX
              UNTIL WK-C-END-OF-TXNS.
      *
           PERFORM D010-WRITE-CATEGORY-SUMMARY
              THRU D010-WRITE-CATEGORY-SUMMARY-EX.
           PERFORM D020-WRITE-TOTALS-REPORT
              THRU D020-WRITE-TOTALS-REPORT-EX.
      *
           PERFORM B030-CLOSE-THE-FILES
              THRU B030-CLOSE-THE-FILES-EX.
      *---------------------------------------------------------------*
       A099-MAIN-PROCESSING-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       B010-OPEN-THE-FILES.
      *---------------------------------------------------------------*
           OPEN INPUT  TRFTXNIN.
           OPEN OUTPUT TRFTXNOT.
           OPEN OUTPUT TRFSUMOT.
           OPEN OUTPUT TRFTOTOT.
      *---------------------------------------------------------------*
       B010-OPEN-THE-FILES-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       B020-LOAD-DATE-WINDOW.
      *---------------------------------------------------------------*
           MOVE SPACE                 TO WK-C-BOUNDS-PRESENT.
           MOVE ZERO                  TO WK-N-WINDOW-FROM-DATE
                                          WK-N-WINDOW-TO-DATE.
           OPEN INPUT TRFDATIN.
           IF WK-C-DATIN-OK
               READ TRFDATIN
                   AT END MOVE "35"   TO WK-C-DATIN-STATUS
               END-READ
               IF WK-C-DATIN-OK
                   MOVE TRFDATIN-REC  TO WK-C-CONTROL-CARD
                   IF WK-C-CC-FROM-DATE IS NUMERIC
                       MOVE WK-C-CC-FROM-DATE TO WK-N-WINDOW-FROM-DATE
                   END-IF
                   IF WK-C-CC-TO-DATE IS NUMERIC
                       MOVE WK-C-CC-TO-DATE TO WK-N-WINDOW-TO-DATE
                   END-IF
               END-IF
               CLOSE TRFDATIN
           END-IF.
      *
           IF WK-N-WINDOW-FROM-DATE NOT = ZERO
              AND WK-N-WINDOW-TO-DATE NOT = ZERO
               MOVE "B"                TO WK-C-BOUNDS-PRESENT
           ELSE
           IF WK-N-WINDOW-FROM-DATE NOT = ZERO
               MOVE "F"                TO WK-C-BOUNDS-PRESENT
           ELSE
           IF WK-N-WINDOW-TO-DATE NOT = ZERO
               MOVE "T"                TO WK-C-BOUNDS-PRESENT.
      *---------------------------------------------------------------*
       B020-LOAD-DATE-WINDOW-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       B030-CLOSE-THE-FILES.
      *---------------------------------------------------------------*
           CLOSE TRFTXNIN.
           CLOSE TRFTXNOT.
           CLOSE TRFSUMOT.
           CLOSE TRFTOTOT.
      *---------------------------------------------------------------*
       B030-CLOSE-THE-FILES-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       C010-LOCATE-HEADER-COLUMNS.
      *---------------------------------------------------------------*
           MOVE ZERO                  TO WK-N-COL-DATE WK-N-COL-DESC
                                          WK-N-COL-AMOUNT WK-N-COL-TYPE
                                          WK-N-COL-CATEGORY.
           MOVE SPACES                TO LK-SP-RAW-LINE.
           MOVE TRFTXNIN-REC          TO LK-SP-RAW-LINE.
           CALL "TRFCATSP" USING LK-CATSP-PARMS.
      *
           PERFORM D100-TEST-ONE-HEADER-FIELD
              THRU D100-TEST-ONE-HEADER-FIELD-EX
              VARYING WK-N-COL-IDX FROM 1 BY 1
              UNTIL WK-N-COL-IDX > LK-SP-FIELD-COUNT.
      *---------------------------------------------------------------*
       C010-LOCATE-HEADER-COLUMNS-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       D100-TEST-ONE-HEADER-FIELD.
           MOVE LK-SP-FIELD (WK-N-COL-IDX) TO WK-C-CS-INPUT.
           INSPECT WK-C-CS-INPUT CONVERTING
               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
               "abcdefghijklmnopqrstuvwxyz".
      *
           IF WK-N-COL-DATE = ZERO
               MOVE ZERO              TO WK-N-HIT-COUNT
               INSPECT WK-C-CS-INPUT TALLYING WK-N-HIT-COUNT
                       FOR ALL "date"
               IF WK-N-HIT-COUNT > ZERO
                   MOVE WK-N-COL-IDX  TO WK-N-COL-DATE
               END-IF
           END-IF.
      *
           IF WK-N-COL-DESC = ZERO
               MOVE ZERO              TO WK-N-HIT-COUNT
               INSPECT WK-C-CS-INPUT TALLYING WK-N-HIT-COUNT
                       FOR ALL "desc" ALL "narration"
               IF WK-N-HIT-COUNT > ZERO
                   MOVE WK-N-COL-IDX  TO WK-N-COL-DESC
               END-IF
           END-IF.
      *
           IF WK-N-COL-AMOUNT = ZERO
               MOVE ZERO              TO WK-N-HIT-COUNT
               INSPECT WK-C-CS-INPUT TALLYING WK-N-HIT-COUNT
                       FOR ALL "amount" ALL "amt"
               IF WK-N-HIT-COUNT > ZERO
                   MOVE WK-N-COL-IDX  TO WK-N-COL-AMOUNT
               END-IF
           END-IF.
      *
           IF WK-N-COL-TYPE = ZERO
               MOVE ZERO              TO WK-N-HIT-COUNT
               INSPECT WK-C-CS-INPUT TALLYING WK-N-HIT-COUNT
                       FOR ALL "type"
               IF WK-N-HIT-COUNT > ZERO
                   MOVE WK-N-COL-IDX  TO WK-N-COL-TYPE
               END-IF
           END-IF.
      *
           IF WK-N-COL-CATEGORY = ZERO
               MOVE ZERO              TO WK-N-HIT-COUNT
               INSPECT WK-C-CS-INPUT TALLYING WK-N-HIT-COUNT
                       FOR ALL "category"
               IF WK-N-HIT-COUNT > ZERO
                   MOVE WK-N-COL-IDX  TO WK-N-COL-CATEGORY
               END-IF
           END-IF.
       D100-TEST-ONE-HEADER-FIELD-EX.
           EXIT.
      *
      *---------------------------------------------------------------*
       C020-PROCESS-ONE-TXN-ROW.
      *---------------------------------------------------------------*
           ADD 1                      TO WK-N-TXN-ROWS-READ.
           MOVE SPACES                TO LK-SP-RAW-LINE.
           MOVE TRFTXNIN-REC          TO LK-SP-RAW-LINE.
           CALL "TRFCATSP" USING LK-CATSP-PARMS.
      *
           MOVE WK-N-COL-DATE         TO LK-RD-COL-DATE.
           MOVE WK-N-COL-DESC         TO LK-RD-COL-DESC.
           MOVE WK-N-COL-AMOUNT       TO LK-RD-COL-AMOUNT.
           MOVE WK-N-COL-TYPE         TO LK-RD-COL-TYPE.
           MOVE WK-N-COL-CATEGORY     TO LK-RD-COL-CATEGORY.
           MOVE "TRFTXNIN"            TO LK-RD-SOURCE-FILE.
           CALL "TRFCATRD" USING LK-CATRD-PARMS, LK-CATSP-PARMS,
                                 CAT-TXN-RECORD.
      *
           MOVE TXN-DESCRIPTION       TO LK-CE-DESCRIPTION.
           MOVE SPACES                TO LK-CE-CORRECTED-CATEGORY.
           CALL "TRFCATCE" USING LK-CATCE-PARMS, RULE-TABLE-AREA.
           MOVE LK-CE-CORRECTED-CATEGORY TO TXN-CORR-CATEGORY.
      *
           MOVE TXN-CORR-CATEGORY     TO LK-SM-CATEGORY.
           MOVE TXN-AMOUNT            TO LK-SM-AMOUNT.
           CALL "TRFCATSM" USING LK-CATSM-PARMS, SUMMARY-TABLE-AREA.
      *
           MOVE TXN-AMOUNT            TO LK-TL-AMOUNT.
           MOVE TXN-TYPE              TO LK-TL-TYPE.
           MOVE TXN-DESCRIPTION       TO LK-TL-DESCRIPTION.
           MOVE TXN-CORR-CATEGORY     TO LK-TL-CATEGORY.
           MOVE TXN-DATE              TO LK-TL-TXN-DATE.
           MOVE WK-N-WINDOW-FROM-DATE TO LK-TL-FROM-DATE.
           MOVE WK-N-WINDOW-TO-DATE   TO LK-TL-TO-DATE.
           MOVE WK-C-BOUNDS-PRESENT   TO LK-TL-BOUNDS-PRESENT.
           CALL "TRFCATTL" USING LK-CATTL-PARMS, TOTALS-RECORD.
      *
           PERFORM D200-WRITE-DETAIL-LINE
              THRU D200-WRITE-DETAIL-LINE-EX.
           ADD 1                      TO WK-N-TXN-ROWS-WRITTEN.
      *
           READ TRFTXNIN
               AT END MOVE "Y"        TO WK-C-EOF-SW.
      *---------------------------------------------------------------*
       C020-PROCESS-ONE-TXN-ROW-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       D200-WRITE-DETAIL-LINE.
      *---------------------------------------------------------------*
           MOVE SPACES                TO WK-C-OUT-LINE.
           MOVE 1                     TO WK-N-OUT-POS.
      *
           MOVE SPACES                TO WK-C-CS-INPUT.
           IF TXN-DATE NOT = ZERO
               MOVE TXN-DATE          TO WK-C-CS-INPUT (1:8).
           PERFORM E100-APPEND-FIELD  THRU E100-APPEND-FIELD-EX.
           PERFORM E200-APPEND-COMMA  THRU E200-APPEND-COMMA-EX.
      *
           MOVE TXN-DESCRIPTION       TO WK-C-CS-INPUT.
           PERFORM E100-APPEND-FIELD  THRU E100-APPEND-FIELD-EX.
           PERFORM E200-APPEND-COMMA  THRU E200-APPEND-COMMA-EX.
      *
           MOVE TXN-AMOUNT            TO WK-C-AMOUNT-ED.
           PERFORM E300-FIND-EDIT-START
              THRU E300-FIND-EDIT-START-EX.
           MOVE SPACES                TO WK-C-CS-INPUT.
           MOVE WK-C-AMOUNT-ED (WK-N-FLD-LEN:)
                                      TO WK-C-CS-INPUT.
           PERFORM E100-APPEND-FIELD  THRU E100-APPEND-FIELD-EX.
           PERFORM E200-APPEND-COMMA  THRU E200-APPEND-COMMA-EX.
      *
           MOVE TXN-TYPE              TO WK-C-CS-INPUT.
           PERFORM E100-APPEND-FIELD  THRU E100-APPEND-FIELD-EX.
           PERFORM E200-APPEND-COMMA  THRU E200-APPEND-COMMA-EX.
      *
           MOVE TXN-ORIG-CATEGORY     TO WK-C-CS-INPUT.
           PERFORM E100-APPEND-FIELD  THRU E100-APPEND-FIELD-EX.
           PERFORM E200-APPEND-COMMA  THRU E200-APPEND-COMMA-EX.
      *
           MOVE TXN-CORR-CATEGORY     TO WK-C-CS-INPUT.
           PERFORM E100-APPEND-FIELD  THRU E100-APPEND-FIELD-EX.
      *
           MOVE WK-C-OUT-LINE         TO TRFTXNOT-REC.
           WRITE TRFTXNOT-REC.
      *---------------------------------------------------------------*
       D200-WRITE-DETAIL-LINE-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       E100-APPEND-FIELD.
      *---------------------------------------------------------------*
           PERFORM F900-FIND-CS-INPUT-LENGTH
              THRU F900-FIND-CS-INPUT-LENGTH-EX.
           MOVE WK-N-FLD-LEN          TO LK-CS-RAW-LENGTH.
           MOVE WK-C-CS-INPUT         TO LK-CS-RAW-FIELD.
           CALL "TRFCATCS" USING LK-CATCS-PARMS.
           IF LK-CS-SAFE-LENGTH > ZERO
               STRING LK-CS-SAFE-FIELD (1:LK-CS-SAFE-LENGTH)
                      DELIMITED BY SIZE
                      INTO WK-C-OUT-LINE
                      WITH POINTER WK-N-OUT-POS.
      *---------------------------------------------------------------*
       E100-APPEND-FIELD-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       F900-FIND-CS-INPUT-LENGTH.
           PERFORM G900-SCAN-CS-INPUT-BACK
              THRU G900-SCAN-CS-INPUT-BACK-EX
              VARYING WK-N-FLD-LEN FROM 60 BY -1
              UNTIL WK-N-FLD-LEN = ZERO
                 OR WK-C-CS-CHAR (WK-N-FLD-LEN) NOT = SPACE.
       F900-FIND-CS-INPUT-LENGTH-EX.
           EXIT.
      *
       G900-SCAN-CS-INPUT-BACK.
           CONTINUE.
       G900-SCAN-CS-INPUT-BACK-EX.
           EXIT.
      *
      *---------------------------------------------------------------*
       E200-APPEND-COMMA.
      *---------------------------------------------------------------*
           STRING "," DELIMITED BY SIZE
                  INTO WK-C-OUT-LINE
                  WITH POINTER WK-N-OUT-POS.
      *---------------------------------------------------------------*
       E200-APPEND-COMMA-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       E300-FIND-EDIT-START.
      *---------------------------------------------------------------*
      *    THE AMOUNT EDIT AREA IS ZERO-SUPPRESSED (LEADING SPACES) -
      *    FIND THE FIRST NON-SPACE CHARACTER SO ONLY THE SIGNIFICANT
      *    DIGITS ARE COPIED INTO THE CSV FIELD.
           PERFORM F910-SCAN-EDIT-FORWARD
              THRU F910-SCAN-EDIT-FORWARD-EX
              VARYING WK-N-FLD-LEN FROM 1 BY 1
              UNTIL WK-N-FLD-LEN > 10
                 OR WK-C-AMOUNT-ED (WK-N-FLD-LEN:1) NOT = SPACE.
      *---------------------------------------------------------------*
       E300-FIND-EDIT-START-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       F910-SCAN-EDIT-FORWARD.
           CONTINUE.
       F910-SCAN-EDIT-FORWARD-EX.
           EXIT.
      *
      *---------------------------------------------------------------*
       D010-WRITE-CATEGORY-SUMMARY.
      *---------------------------------------------------------------*
           PERFORM D110-WRITE-ONE-CATEGORY-LINE
              THRU D110-WRITE-ONE-CATEGORY-LINE-EX
              VARYING WK-N-COL-IDX FROM 1 BY 1
              UNTIL WK-N-COL-IDX > SUMMARY-TABLE-COUNT.
      *---------------------------------------------------------------*
       D010-WRITE-CATEGORY-SUMMARY-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       D110-WRITE-ONE-CATEGORY-LINE.
           MOVE SPACES                TO WK-C-SUM-LINE.
           MOVE STE-CATEGORY (WK-N-COL-IDX) TO WK-C-SL-CATEGORY.
           MOVE STE-TOTAL-AMOUNT (WK-N-COL-IDX) TO WK-C-SL-AMOUNT.
           MOVE WK-C-SUM-LINE          TO TRFSUMOT-REC.
           WRITE TRFSUMOT-REC.
       D110-WRITE-ONE-CATEGORY-LINE-EX.
           EXIT.
      *
      *---------------------------------------------------------------*
       D020-WRITE-TOTALS-REPORT.
      *---------------------------------------------------------------*
           MOVE SPACES                TO WK-C-TOT-LINE.
           MOVE "TOTAL DEBIT   "      TO WK-C-TL-LABEL.
           MOVE TOT-DEBIT             TO WK-C-TL-AMOUNT.
           MOVE WK-C-TOT-LINE         TO TRFTOTOT-REC.
           WRITE TRFTOTOT-REC.
      *
           MOVE SPACES                TO WK-C-TOT-LINE.
           MOVE "TOTAL CREDIT  "      TO WK-C-TL-LABEL.
           MOVE TOT-CREDIT            TO WK-C-TL-AMOUNT.
           MOVE WK-C-TOT-LINE         TO TRFTOTOT-REC.
           WRITE TRFTOTOT-REC.
      *
           MOVE SPACES                TO WK-C-TOT-LINE.
           MOVE "NET           "      TO WK-C-TL-LABEL.
           MOVE TOT-NET               TO WK-C-TL-AMOUNT.
           MOVE WK-C-TOT-LINE         TO TRFTOTOT-REC.
           WRITE TRFTOTOT-REC.
      *---------------------------------------------------------------*
       D020-WRITE-TOTALS-REPORT-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       Y900-ABNORMAL-TERMINATION.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.
      *
      *---------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *---------------------------------------------------------------*
           IF WK-C-TRACE-ON
               DISPLAY "TRFCATM  - ROWS READ    - " WK-N-TXN-ROWS-READ
               DISPLAY "TRFCATM  - ROWS WRITTEN - "
                       WK-N-TXN-ROWS-WRITTEN.
      *---------------------------------------------------------------*
       Z099-END-PROGRAM-ROUTINE-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      ******************************************************************
      *************** END OF PROGRAM SOURCE  TRFCATM  ***************
      ******************************************************************
