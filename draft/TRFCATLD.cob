      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     TRFCATLD.
       AUTHOR.         RAJESH SINGH.
       INSTALLATION.   CORPORATE SYSTEMS - BATCH SUPPORT.
       DATE-WRITTEN.   14 JAN 1991.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS ROUTINE LOADS THE MERCHANT KEYWORD TABLE
      *               FROM TRFRULIN (KEYWORD,CATEGORY - NO REQUIRED
      *               HEADER; MALFORMED ROWS ARE SKIPPED), NORMALIZES
      *               EACH KEYWORD, AND LOADS IT FIRST-OCCURRENCE-WINS
      *               INTO RULE-TABLE-AREA.  IT THEN MERGES IN THE
      *               COMPILED-IN FALLBACK TABLE FOR ANY KEYWORD NOT
      *               ALREADY PRESENT.
      *NOTE        :  CALLED ONCE BY TRFCATM AT THE START OF THE RUN.
      *               TRFRULIN IS OPTIONAL - A MISSING FILE IS NOT AN
      *               ABEND, THE MERGED TABLE SIMPLY CONTAINS ONLY
      *               THE BUILT-IN ENTRIES.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * CAT0023 14/01/1991 RSNG  - INITIAL VERSION
      * CAT0055 22/07/1999 KLT   - Y2K REVIEW OF THIS PROGRAM - NO DATE
      *                            FIELDS PRESENT, NO CHANGE REQUIRED
      * CAT0077 30/09/2001 DES   - REQ#5521 RAISED RULE-TABLE-MAX FROM
      *                            200 TO 500 ENTRIES
      * CAT0124 30/08/2006 MFN   - REQ#8901 SKIP MALFORMED ROWS (BLANK
      *                            KEYWORD OR BLANK CATEGORY) INSTEAD
      *                            OF ABENDING THE WHOLE LOAD
      *---------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9"
           UPSI-0 ON STATUS IS WK-C-TRACE-ON
           UPSI-0 OFF STATUS IS WK-C-TRACE-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT TRFRULIN ASSIGN TO TRFRULIN
                  ORGANIZATION      IS LINE SEQUENTIAL
                  FILE STATUS       IS WK-C-FILE-STATUS.
       EJECT
      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      ***************
       FD  TRFRULIN
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS TRFRULIN-REC.
       01  TRFRULIN-REC               PIC X(200).
      *
      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER              PIC X(24)  VALUE
           "** PROGRAM TRFCATLD  **".
      *
      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-C-COMMON.
           COPY ASCMWS.
      *
       COPY CATSP.
       COPY CATBLTN.
      *
       01  WK-C-EOF-SW                PIC X(01) VALUE "N".
           88  WK-C-END-OF-RULES                VALUE "Y".
      *
       01  WK-N-COUNTERS.
           05  WK-N-TABLE-IDX         PIC 9(04) COMP.
           05  WK-N-KEY-LEN           PIC 9(04) COMP.
      *
       01  WK-C-FOUND-SW              PIC X(01) VALUE "N".
           88  WK-C-KEYWORD-ALREADY-LOADED       VALUE "Y".
      *
      *    ONE NORMALIZED KEYWORD, VIEWED AS A WHOLE FIELD AND AS A
      *    CHARACTER TABLE WHILE THE NORMALIZE PASS RUNS.
       01  WK-C-KEY-AREA               PIC X(30).
       01  WK-C-KEY-TABLE REDEFINES WK-C-KEY-AREA.
           05  WK-C-KEY-CHAR OCCURS 30 TIMES PIC X(01).
      *
       01  WK-C-CAT-AREA               PIC X(20).
       01  WK-C-CAT-TABLE REDEFINES WK-C-CAT-AREA.
           05  WK-C-CAT-CHAR OCCURS 20 TIMES PIC X(01).
      *
      *    RUN-DATE BREAKDOWN - CARRIED IN EVERY PROGRAM OF THE SUITE.
       01  WK-C-RUN-DATE-AREA         PIC 9(08).
       01  WK-C-RUN-DATE-AREA-R REDEFINES WK-C-RUN-DATE-AREA.
           05  WK-C-RUN-CCYY          PIC 9(04).
           05  WK-C-RUN-MM            PIC 9(02).
           05  WK-C-RUN-DD            PIC 9(02).
      *
       01  WK-C-ONE-CHAR              PIC X(01).
      *
       EJECT
       LINKAGE SECTION.
      *****************
       COPY CATLD.
       COPY CATRULE.
       EJECT
      **************************************************
       PROCEDURE DIVISION USING LK-CATLD-PARMS, RULE-TABLE-AREA.
      **************************************************
       MAIN-MODULE.
           PERFORM A000-MAIN-PROCESSING
              THRU A099-MAIN-PROCESSING-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
       CAT0023    GOBACK.
       EJECT
      *---------------------------------------------------------------*
       A000-MAIN-PROCESSING.
      *---------------------------------------------------------------*
           MOVE ZERO                 TO RULE-TABLE-COUNT.
           MOVE "00"                 TO LK-CATLD-RETURN-CODE.
      *
           OPEN INPUT TRFRULIN.
           IF NOT WK-C-SUCCESSFUL
               MOVE "12"             TO LK-CATLD-RETURN-CODE
               GO TO A050-MERGE-BUILTINS.
      *
           MOVE "N"                  TO WK-C-EOF-SW.
           PERFORM A010-READ-ONE-RULE.
           PERFORM A020-PROCESS-ONE-RULE
              THRU A020-PROCESS-ONE-RULE-EX
              UNTIL WK-C-END-OF-RULES.
      *
           CLOSE TRFRULIN.
      *
       A050-MERGE-BUILTINS.
           PERFORM A100-MERGE-ONE-BUILTIN
              THRU A100-MERGE-ONE-BUILTIN-EX
              VARYING WK-N-TABLE-IDX FROM 1 BY 1
              UNTIL WK-N-TABLE-IDX > BUILTIN-TABLE-COUNT.
      *---------------------------------------------------------------*
       A099-MAIN-PROCESSING-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       A010-READ-ONE-RULE.
      *---------------------------------------------------------------*
           READ TRFRULIN
               AT END MOVE "Y"       TO WK-C-EOF-SW.
      *---------------------------------------------------------------*
       A010-READ-ONE-RULE-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       A020-PROCESS-ONE-RULE.
      *---------------------------------------------------------------*
           MOVE TRFRULIN-REC          TO LK-SP-RAW-LINE.
           CALL "TRFCATSP" USING LK-CATSP-PARMS.
      *
           IF LK-SP-FIELD-COUNT < 2
               GO TO A028-SKIP-TO-NEXT.
      *
           MOVE LK-SP-FIELD (1)       TO WK-C-KEY-AREA.
           MOVE LK-SP-FIELD (2)       TO WK-C-CAT-AREA.
           PERFORM A030-NORMALIZE-KEY
              THRU A030-NORMALIZE-KEY-EX.
      *
           IF WK-C-KEY-AREA = SPACES OR WK-C-CAT-AREA = SPACES
               GO TO A028-SKIP-TO-NEXT.
      *
           MOVE "N"                  TO WK-C-FOUND-SW.
           PERFORM A040-CHECK-ALREADY-LOADED
              THRU A040-CHECK-ALREADY-LOADED-EX
              VARYING WK-N-TABLE-IDX FROM 1 BY 1
              UNTIL WK-N-TABLE-IDX > RULE-TABLE-COUNT
                 OR WK-C-KEYWORD-ALREADY-LOADED.
      *
           IF NOT WK-C-KEYWORD-ALREADY-LOADED
              AND RULE-TABLE-COUNT < 500
               ADD 1                 TO RULE-TABLE-COUNT
               MOVE WK-C-KEY-AREA
                             TO RTE-KEYWORD (RULE-TABLE-COUNT)
               MOVE WK-C-CAT-AREA
                             TO RTE-CATEGORY (RULE-TABLE-COUNT).
      *
       A028-SKIP-TO-NEXT.
           PERFORM A010-READ-ONE-RULE.
      *---------------------------------------------------------------*
       A020-PROCESS-ONE-RULE-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       A030-NORMALIZE-KEY.
      *---------------------------------------------------------------*
      *    LOWERCASE, COLLAPSE NON-ALPHANUMERIC RUNS TO ONE SPACE,
      *    TRIM - SAME RULE AS TRFCATCE'S A010 PARAGRAPH, KEPT
      *    SEPARATE HERE SINCE THIS PROGRAM HAS NO LINKAGE TO CATCE.
           INSPECT WK-C-KEY-AREA CONVERTING
               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
               "abcdefghijklmnopqrstuvwxyz".
           PERFORM B030-FIND-KEY-LENGTH
              THRU B030-FIND-KEY-LENGTH-EX.
           PERFORM B040-BLANK-NON-ALNUM
              THRU B040-BLANK-NON-ALNUM-EX
              VARYING WK-N-TABLE-IDX FROM 1 BY 1
              UNTIL WK-N-TABLE-IDX > WK-N-KEY-LEN.
      *---------------------------------------------------------------*
       A030-NORMALIZE-KEY-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       B030-FIND-KEY-LENGTH.
           PERFORM C030-SCAN-KEY-BACK
              THRU C030-SCAN-KEY-BACK-EX
              VARYING WK-N-KEY-LEN FROM 30 BY -1
              UNTIL WK-N-KEY-LEN = ZERO
                 OR WK-C-KEY-CHAR (WK-N-KEY-LEN) NOT = SPACE.
       B030-FIND-KEY-LENGTH-EX.
           EXIT.
      *
       C030-SCAN-KEY-BACK.
           CONTINUE.
       C030-SCAN-KEY-BACK-EX.
           EXIT.
      *
       B040-BLANK-NON-ALNUM.
           MOVE WK-C-KEY-CHAR (WK-N-TABLE-IDX) TO WK-C-ONE-CHAR.
           IF WK-C-ONE-CHAR NOT NUMERIC
              AND WK-C-ONE-CHAR IS NOT ALPHABETIC-LOWER
               MOVE SPACE  TO WK-C-KEY-CHAR (WK-N-TABLE-IDX).
       B040-BLANK-NON-ALNUM-EX.
           EXIT.
      *
      *---------------------------------------------------------------*
       A040-CHECK-ALREADY-LOADED.
      *---------------------------------------------------------------*
           IF RTE-KEYWORD (WK-N-TABLE-IDX) = WK-C-KEY-AREA
               MOVE "Y"              TO WK-C-FOUND-SW.
      *---------------------------------------------------------------*
       A040-CHECK-ALREADY-LOADED-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       A100-MERGE-ONE-BUILTIN.
      *---------------------------------------------------------------*
           MOVE "N"                  TO WK-C-FOUND-SW.
           PERFORM B100-CHECK-BUILTIN-PRESENT
              THRU B100-CHECK-BUILTIN-PRESENT-EX
              VARYING WK-N-KEY-LEN FROM 1 BY 1
              UNTIL WK-N-KEY-LEN > RULE-TABLE-COUNT
                 OR WK-C-KEYWORD-ALREADY-LOADED.
      *
           IF NOT WK-C-KEYWORD-ALREADY-LOADED
              AND RULE-TABLE-COUNT < 500
               ADD 1                 TO RULE-TABLE-COUNT
               MOVE BTE-KEYWORD (WK-N-TABLE-IDX)
                             TO RTE-KEYWORD (RULE-TABLE-COUNT)
               MOVE BTE-CATEGORY (WK-N-TABLE-IDX)
                             TO RTE-CATEGORY (RULE-TABLE-COUNT).
      *---------------------------------------------------------------*
       A100-MERGE-ONE-BUILTIN-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       B100-CHECK-BUILTIN-PRESENT.
           IF RTE-KEYWORD (WK-N-KEY-LEN) = BTE-KEYWORD (WK-N-TABLE-IDX)
               MOVE "Y"              TO WK-C-FOUND-SW.
       B100-CHECK-BUILTIN-PRESENT-EX.
           EXIT.
      *
       Y900-ABNORMAL-TERMINATION.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.
      *
      *---------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *---------------------------------------------------------------*
           IF WK-C-TRACE-ON
               DISPLAY "TRFCATLD - RULE TABLE LOADED - "
                       RULE-TABLE-COUNT " ENTRIES".
      *---------------------------------------------------------------*
       Z099-END-PROGRAM-ROUTINE-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      ******************************************************************
      *************** END OF PROGRAM SOURCE  TRFCATLD ***************
      ******************************************************************
