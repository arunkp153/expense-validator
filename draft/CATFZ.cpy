      *****************************************************************
      * CATFZ - LINKAGE AREA FOR CALL "TRFCATFZ"                      *
      * LEVENSHTEIN EDIT DISTANCE BETWEEN TWO SHORT TOKENS, PLUS THE  *
      * FUZZY-MATCH TEST (DISTANCE WITHIN THRESHOLD, OR ONE TOKEN     *
      * CONTAINS THE OTHER).                                          *
      *****************************************************************
      * HISTORY OF MODIFICATION:                                      *
      *----------------------------------------------------------------*
      * CAT0011 14/01/1991 RSNG  - INITIAL VERSION
      *----------------------------------------------------------------*
       01  LK-CATFZ-PARMS.
           05  LK-FZ-TOKEN-1             PIC X(30).
           05  LK-FZ-TOKEN-2             PIC X(30).
           05  LK-FZ-EDIT-DISTANCE       PIC 9(04) COMP.
           05  LK-FZ-THRESHOLD           PIC 9(04) COMP.
           05  LK-FZ-IS-MATCH            PIC X(01).
               88  LK-FZ-MATCHED                    VALUE "Y".
               88  LK-FZ-NOT-MATCHED                VALUE "N".
           05  FILLER                    PIC X(10).
