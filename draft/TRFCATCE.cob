      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     TRFCATCE.
       AUTHOR.         RAJESH SINGH.
       INSTALLATION.   CORPORATE SYSTEMS - BATCH SUPPORT.
       DATE-WRITTEN.   14 JAN 1991.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS ROUTINE IS THE CATEGORY RULE ENGINE.  GIVEN
      *               A NORMALIZED TRANSACTION DESCRIPTION AND THE
      *               MERGED KEYWORD TABLE BUILT BY TRFCATLD, IT
      *               ASSIGNS A CORRECTED CATEGORY BY EXACT/TOKEN
      *               MATCH, THEN FUZZY MATCH, THEN THE COMPILED-IN
      *               FALLBACK TABLE (UNLESS THE DESCRIPTION LOOKS
      *               LIKE A PERSON'S NAME), DEFAULTING TO
      *               "UNCATEGORIZED".
      *NOTE        :  CALLED ONCE PER TRANSACTION BY TRFCATM.  CALLS
      *               TRFCATFZ FOR EVERY FUZZY-MATCH COMPARISON.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * CAT0020 14/01/1991 RSNG  - INITIAL VERSION
      * CAT0049 09/03/1998 KLT   - Y2K REVIEW OF THIS PROGRAM - NO DATE
      *                            FIELDS PRESENT, NO CHANGE REQUIRED
      * CAT0093 18/02/2003 MFN   - REQ#6017 ADDED TOKEN-EXACT MATCH TO
      *                            STEP 1, PREVIOUSLY SUBSTRING ONLY
      * CAT0122 30/08/2006 MFN   - REQ#8901 ADDED ISLIKELYPERSONNAME
      *                            GATE ON THE BUILT-IN FALLBACK PASS
      * CAT0155 19/02/2012 SKM   - REQ#11407 NORMALIZE-KEY MOVED INTO
      *                            ITS OWN PARAGRAPH SO TRFCATLD COULD
      *                            SHARE THE SAME LOGIC AT LOAD TIME
      *---------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9"
           CLASS WK-C-ALPHA-CLASS IS "A" THRU "Z", "a" THRU "z".
      *
       EJECT
      ***************
       DATA DIVISION.
      ***************
       WORKING-STORAGE SECTION.
      ***************
       01  FILLER              PIC X(24)  VALUE
           "** PROGRAM TRFCATCE  **".
      *
      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-C-COMMON.
           COPY ASCMWS.
      *
       COPY CATRULE.
       COPY CATBLTN.
      *
       01  WK-N-COUNTERS.
           05  WK-N-DESC-LEN          PIC 9(04) COMP.
           05  WK-N-KEY-LEN           PIC 9(04) COMP.
           05  WK-N-TABLE-IDX         PIC 9(04) COMP.
           05  WK-N-TOKEN-COUNT       PIC 9(04) COMP.
           05  WK-N-TOKEN-IDX         PIC 9(04) COMP.
           05  WK-N-THRESHOLD         PIC 9(04) COMP.
      *
       01  WK-C-FOUND-SW              PIC X(01) VALUE "N".
           88  WK-C-FOUND                       VALUE "Y".
      *
      *    THE NORMALIZED DESCRIPTION, VIEWED AS A WHOLE FIELD FOR
      *    SUBSTRING TESTS AND AS A CHARACTER TABLE WHILE NORMALIZING
      *    IT ONE BYTE AT A TIME.
       01  WK-C-NORM-AREA             PIC X(60).
       01  WK-C-NORM-TABLE REDEFINES WK-C-NORM-AREA.
           05  WK-C-NORM-CHAR OCCURS 60 TIMES PIC X(01).
      *
      *    RUN-DATE BREAKDOWN - CARRIED IN EVERY PROGRAM OF THE SUITE.
       01  WK-C-RUN-DATE-AREA         PIC 9(08).
       01  WK-C-RUN-DATE-AREA-R REDEFINES WK-C-RUN-DATE-AREA.
           05  WK-C-RUN-CCYY          PIC 9(04).
           05  WK-C-RUN-MM            PIC 9(02).
           05  WK-C-RUN-DD            PIC 9(02).
      *
      *    UP TO 8 WHITESPACE-DELIMITED TOKENS OF THE NORMALIZED
      *    DESCRIPTION.
       01  WK-C-TOKEN-TABLE.
           05  WK-C-TOKEN-ENTRY OCCURS 8 TIMES
                   INDEXED BY WK-C-TOKEN-IDX2.
               10  WK-C-TOKEN         PIC X(30).
      *
       01  WK-C-ONE-CHAR              PIC X(01).
       01  WK-C-WORK-KEYWORD          PIC X(30).
       01  WK-C-WORK-CATEGORY         PIC X(20).
       01  WK-C-NAME-SW               PIC X(01) VALUE "N".
           88  WK-C-LOOKS-LIKE-A-NAME           VALUE "Y".
      *
      *    EXCLUDED-SUBSTRING TABLE FOR THE LIKELY-PERSON-NAME TEST -
      *    IF ANY OF THESE APPEAR IN THE DESCRIPTION IT IS NOT A NAME.
       01  WK-C-EXCLUDE-TABLE.
           05  FILLER PIC X(15) VALUE "shop".
           05  FILLER PIC X(15) VALUE "store".
           05  FILLER PIC X(15) VALUE "services".
           05  FILLER PIC X(15) VALUE "station".
           05  FILLER PIC X(15) VALUE "bakery".
           05  FILLER PIC X(15) VALUE "cafe".
           05  FILLER PIC X(15) VALUE "restaurant".
           05  FILLER PIC X(15) VALUE "fuel".
           05  FILLER PIC X(15) VALUE "petrol".
           05  FILLER PIC X(15) VALUE "bank".
           05  FILLER PIC X(15) VALUE "pvt".
           05  FILLER PIC X(15) VALUE "ltd".
           05  FILLER PIC X(15) VALUE "enterprise".
           05  FILLER PIC X(15) VALUE "payments".
           05  FILLER PIC X(15) VALUE "payment".
           05  FILLER PIC X(15) VALUE "openai".
           05  FILLER PIC X(15) VALUE "inr".
           05  FILLER PIC X(15) VALUE "upi".
           05  FILLER PIC X(15) VALUE "transaction".
           05  FILLER PIC X(15) VALUE "cashback".
           05  FILLER PIC X(15) VALUE "gift".
           05  FILLER PIC X(15) VALUE "card".
       01  WK-C-EXCLUDE-R REDEFINES WK-C-EXCLUDE-TABLE.
           05  WK-C-EXCLUDE-ENTRY PIC X(15) OCCURS 22 TIMES
                   INDEXED BY WK-C-EXCLUDE-IDX.
      *
       01  WK-N-DIGIT-TALLY           PIC 9(04) COMP.
       01  WK-N-EXCLUDE-TALLY         PIC 9(04) COMP.
      *
       EJECT
       LINKAGE SECTION.
      *****************
       COPY CATCE.
       EJECT
      **************************************************
       PROCEDURE DIVISION USING LK-CATCE-PARMS, RULE-TABLE-AREA.
      **************************************************
       MAIN-MODULE.
           PERFORM A000-MAIN-PROCESSING
              THRU A099-MAIN-PROCESSING-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
       CAT0020    GOBACK.
       EJECT
      *---------------------------------------------------------------*
       A000-MAIN-PROCESSING.
      *---------------------------------------------------------------*
           MOVE SPACES               TO LK-CE-CORRECTED-CATEGORY.
           MOVE "D"                  TO LK-CE-MATCH-KIND.
           MOVE "N"                  TO WK-C-FOUND-SW.
      *
           PERFORM A010-NORMALIZE-DESCRIPTION
              THRU A010-NORMALIZE-DESCRIPTION-EX.
           PERFORM A020-SPLIT-INTO-TOKENS
              THRU A020-SPLIT-INTO-TOKENS-EX.
      *
      *    STEP 1 - EXACT/TOKEN MATCH AGAINST THE MERGED TABLE.
           PERFORM A100-EXACT-MATCH-PASS
              THRU A100-EXACT-MATCH-PASS-EX
              VARYING WK-N-TABLE-IDX FROM 1 BY 1
              UNTIL WK-N-TABLE-IDX > RULE-TABLE-COUNT
                 OR WK-C-FOUND.
           IF WK-C-FOUND
               MOVE "E"               TO LK-CE-MATCH-KIND
               GO TO A090-APPLY-DEFAULT.
      *
      *    STEP 2 - FUZZY MATCH AGAINST THE SAME MERGED TABLE.
           PERFORM A200-FUZZY-MATCH-PASS
              THRU A200-FUZZY-MATCH-PASS-EX
              VARYING WK-N-TABLE-IDX FROM 1 BY 1
              UNTIL WK-N-TABLE-IDX > RULE-TABLE-COUNT
                 OR WK-C-FOUND.
           IF WK-C-FOUND
               MOVE "F"               TO LK-CE-MATCH-KIND
               GO TO A090-APPLY-DEFAULT.
      *
      *    STEP 3 - BUILT-IN FALLBACK, GATED BY THE NAME HEURISTIC.
           PERFORM A300-CHECK-LIKELY-NAME
              THRU A300-CHECK-LIKELY-NAME-EX.
           IF NOT WK-C-LOOKS-LIKE-A-NAME
               PERFORM A400-BUILTIN-FALLBACK-PASS
                  THRU A400-BUILTIN-FALLBACK-PASS-EX
                  VARYING WK-N-TABLE-IDX FROM 1 BY 1
                  UNTIL WK-N-TABLE-IDX > BUILTIN-TABLE-COUNT
                     OR WK-C-FOUND.
           IF WK-C-FOUND
               MOVE "B"               TO LK-CE-MATCH-KIND.
      *
       A090-APPLY-DEFAULT.
           IF NOT WK-C-FOUND OR LK-CE-CORRECTED-CATEGORY = SPACES
               MOVE "Uncategorized"   TO LK-CE-CORRECTED-CATEGORY
               MOVE "D"               TO LK-CE-MATCH-KIND.
      *---------------------------------------------------------------*
       A099-MAIN-PROCESSING-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       A010-NORMALIZE-DESCRIPTION.
      *---------------------------------------------------------------*
      *    LOWERCASE, COLLAPSE NON-ALPHANUMERIC RUNS TO ONE SPACE,
      *    TRIM.  CALL "TRFCATSP" IS NOT USED HERE - THIS IS A
      *    CHARACTER-CLASS PASS, NOT A COMMA SPLIT.
           MOVE LK-CE-DESCRIPTION     TO WK-C-NORM-AREA.
           INSPECT WK-C-NORM-AREA CONVERTING
               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
               "abcdefghijklmnopqrstuvwxyz".
           PERFORM B010-FIND-DESC-LENGTH
              THRU B010-FIND-DESC-LENGTH-EX.
           PERFORM B020-BLANK-NON-ALNUM
              THRU B020-BLANK-NON-ALNUM-EX
              VARYING WK-N-TOKEN-IDX FROM 1 BY 1
              UNTIL WK-N-TOKEN-IDX > WK-N-DESC-LEN.
      *---------------------------------------------------------------*
       A010-NORMALIZE-DESCRIPTION-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       B010-FIND-DESC-LENGTH.
           PERFORM C010-SCAN-DESC-BACK
              THRU C010-SCAN-DESC-BACK-EX
              VARYING WK-N-DESC-LEN FROM 60 BY -1
              UNTIL WK-N-DESC-LEN = ZERO
                 OR WK-C-NORM-CHAR (WK-N-DESC-LEN) NOT = SPACE.
       B010-FIND-DESC-LENGTH-EX.
           EXIT.
      *
       C010-SCAN-DESC-BACK.
           CONTINUE.
       C010-SCAN-DESC-BACK-EX.
           EXIT.
      *
       B020-BLANK-NON-ALNUM.
           MOVE WK-C-NORM-CHAR (WK-N-TOKEN-IDX) TO WK-C-ONE-CHAR.
           IF WK-C-ONE-CHAR NOT NUMERIC
              AND WK-C-ONE-CHAR IS NOT ALPHABETIC-LOWER
               MOVE SPACE  TO WK-C-NORM-CHAR (WK-N-TOKEN-IDX).
       B020-BLANK-NON-ALNUM-EX.
           EXIT.
      *
      *---------------------------------------------------------------*
       A020-SPLIT-INTO-TOKENS.
      *---------------------------------------------------------------*
      *    A CRUDE MULTI-SPACE COLLAPSE, THEN A CALL TO TRFCATSP WOULD
      *    OVER-ENGINEER A SPACE SPLIT - WE WALK THE NORMALIZED FIELD
      *    OURSELVES SINCE IT IS ALREADY A SINGLE-SPACE-DELIMITED
      *    STRING AFTER A010.
           MOVE ZERO                  TO WK-N-TOKEN-COUNT.
           MOVE SPACES                TO WK-C-TOKEN-TABLE.
           UNSTRING WK-C-NORM-AREA (1:WK-N-DESC-LEN) DELIMITED BY
               ALL SPACE INTO
               WK-C-TOKEN (1) WK-C-TOKEN (2) WK-C-TOKEN (3)
               WK-C-TOKEN (4) WK-C-TOKEN (5) WK-C-TOKEN (6)
               WK-C-TOKEN (7) WK-C-TOKEN (8)
               TALLYING IN WK-N-TOKEN-COUNT.
           IF WK-N-TOKEN-COUNT > 8
               MOVE 8                 TO WK-N-TOKEN-COUNT.
      *---------------------------------------------------------------*
       A020-SPLIT-INTO-TOKENS-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       A100-EXACT-MATCH-PASS.
      *---------------------------------------------------------------*
           MOVE RTE-KEYWORD (WK-N-TABLE-IDX)  TO WK-C-WORK-KEYWORD.
           MOVE RTE-CATEGORY (WK-N-TABLE-IDX) TO WK-C-WORK-CATEGORY.
      *
           IF WK-C-WORK-KEYWORD = SPACES
               GO TO A100-EXACT-MATCH-PASS-EX.
      *
           PERFORM B100-TEST-CONTAINS-KEYWORD
              THRU B100-TEST-CONTAINS-KEYWORD-EX.
           IF WK-C-FOUND
               GO TO A100-EXACT-MATCH-PASS-EX.
      *
           PERFORM B110-TEST-TOKEN-EQUALS-KEYWORD
              THRU B110-TEST-TOKEN-EQUALS-KEYWORD-EX
              VARYING WK-N-TOKEN-IDX FROM 1 BY 1
              UNTIL WK-N-TOKEN-IDX > WK-N-TOKEN-COUNT
                 OR WK-C-FOUND.
      *---------------------------------------------------------------*
       A100-EXACT-MATCH-PASS-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       B100-TEST-CONTAINS-KEYWORD.
           PERFORM D100-FIND-KEY-LEN THRU D100-FIND-KEY-LEN-EX.
           IF WK-N-KEY-LEN > ZERO AND WK-N-KEY-LEN NOT > WK-N-DESC-LEN
               PERFORM E100-TRY-ONE-POSITION
                  THRU E100-TRY-ONE-POSITION-EX.
       B100-TEST-CONTAINS-KEYWORD-EX.
           EXIT.
      *
       D100-FIND-KEY-LEN.
           PERFORM E110-SCAN-KEY-BACK
              THRU E110-SCAN-KEY-BACK-EX
              VARYING WK-N-KEY-LEN FROM 30 BY -1
              UNTIL WK-N-KEY-LEN = ZERO
                 OR WK-C-WORK-KEYWORD (WK-N-KEY-LEN:1) NOT = SPACE.
       D100-FIND-KEY-LEN-EX.
           EXIT.
      *
       E110-SCAN-KEY-BACK.
           CONTINUE.
       E110-SCAN-KEY-BACK-EX.
           EXIT.
      *
       E100-TRY-ONE-POSITION.
           PERFORM F100-SCAN-POSITIONS
              THRU F100-SCAN-POSITIONS-EX
              VARYING WK-N-TOKEN-IDX FROM 1 BY 1
              UNTIL WK-N-TOKEN-IDX > WK-N-DESC-LEN - WK-N-KEY-LEN + 1
                 OR WK-C-FOUND.
       E100-TRY-ONE-POSITION-EX.
           EXIT.
      *
       F100-SCAN-POSITIONS.
           IF WK-C-NORM-AREA (WK-N-TOKEN-IDX:WK-N-KEY-LEN) =
                  WK-C-WORK-KEYWORD (1:WK-N-KEY-LEN)
               MOVE "Y"              TO WK-C-FOUND-SW
               MOVE WK-C-WORK-CATEGORY
                                     TO LK-CE-CORRECTED-CATEGORY.
       F100-SCAN-POSITIONS-EX.
           EXIT.
      *
       B110-TEST-TOKEN-EQUALS-KEYWORD.
           IF WK-C-TOKEN (WK-N-TOKEN-IDX) = WK-C-WORK-KEYWORD
               MOVE "Y"              TO WK-C-FOUND-SW
               MOVE WK-C-WORK-CATEGORY
                                     TO LK-CE-CORRECTED-CATEGORY.
       B110-TEST-TOKEN-EQUALS-KEYWORD-EX.
           EXIT.
      *
      *---------------------------------------------------------------*
       A200-FUZZY-MATCH-PASS.
      *---------------------------------------------------------------*
           MOVE RTE-KEYWORD (WK-N-TABLE-IDX)  TO WK-C-WORK-KEYWORD.
           MOVE RTE-CATEGORY (WK-N-TABLE-IDX) TO WK-C-WORK-CATEGORY.
           IF WK-C-WORK-KEYWORD = SPACES
               GO TO A200-FUZZY-MATCH-PASS-EX.
           PERFORM A210-FUZZY-AGAINST-TOKENS
              THRU A210-FUZZY-AGAINST-TOKENS-EX.
      *---------------------------------------------------------------*
       A200-FUZZY-MATCH-PASS-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       A210-FUZZY-AGAINST-TOKENS.
           PERFORM D100-FIND-KEY-LEN THRU D100-FIND-KEY-LEN-EX.
           PERFORM G100-COMPUTE-THRESHOLD
              THRU G100-COMPUTE-THRESHOLD-EX.
           PERFORM G200-TRY-ONE-TOKEN
              THRU G200-TRY-ONE-TOKEN-EX
              VARYING WK-N-TOKEN-IDX FROM 1 BY 1
              UNTIL WK-N-TOKEN-IDX > WK-N-TOKEN-COUNT
                 OR WK-C-FOUND.
       A210-FUZZY-AGAINST-TOKENS-EX.
           EXIT.
      *
      *    THRESHOLD = MAX(1, MIN(2, LEN(KEYWORD) / 3)) - INTEGER
      *    DIVISION TRUNCATES, WHICH IS THE SAME AS FLOOR FOR
      *    POSITIVE OPERANDS.
       G100-COMPUTE-THRESHOLD.
           COMPUTE WK-N-THRESHOLD = WK-N-KEY-LEN / 3.
           IF WK-N-THRESHOLD > 2
               MOVE 2                TO WK-N-THRESHOLD.
           IF WK-N-THRESHOLD < 1
               MOVE 1                TO WK-N-THRESHOLD.
       G100-COMPUTE-THRESHOLD-EX.
           EXIT.
      *
       G200-TRY-ONE-TOKEN.
           IF WK-C-TOKEN (WK-N-TOKEN-IDX) = SPACES
               GO TO G200-TRY-ONE-TOKEN-EX.
           MOVE WK-C-TOKEN (WK-N-TOKEN-IDX) TO LK-FZ-TOKEN-1.
           MOVE WK-C-WORK-KEYWORD           TO LK-FZ-TOKEN-2.
           MOVE WK-N-THRESHOLD              TO LK-FZ-THRESHOLD.
           CALL "TRFCATFZ" USING LK-CATFZ-PARMS.
           IF LK-FZ-IS-MATCH = "Y"
               MOVE "Y"              TO WK-C-FOUND-SW
               MOVE WK-C-WORK-CATEGORY
                                     TO LK-CE-CORRECTED-CATEGORY.
       G200-TRY-ONE-TOKEN-EX.
           EXIT.
      *
      *---------------------------------------------------------------*
       A300-CHECK-LIKELY-NAME.
      *---------------------------------------------------------------*
           MOVE "Y"                  TO WK-C-NAME-SW.
           IF WK-N-DESC-LEN = ZERO
               MOVE "N"              TO WK-C-NAME-SW
               GO TO A300-CHECK-LIKELY-NAME-EX.
      *
           MOVE ZERO                 TO WK-N-DIGIT-TALLY.
           INSPECT WK-C-NORM-AREA (1:WK-N-DESC-LEN) TALLYING
               WK-N-DIGIT-TALLY FOR ALL "0" "1" "2" "3" "4" "5" "6"
                                        "7" "8" "9".
           IF WK-N-DIGIT-TALLY > ZERO
               MOVE "N"              TO WK-C-NAME-SW
               GO TO A300-CHECK-LIKELY-NAME-EX.
      *
           PERFORM H100-CHECK-EXCLUDED-WORDS
              THRU H100-CHECK-EXCLUDED-WORDS-EX.
           IF WK-N-EXCLUDE-TALLY > ZERO
               MOVE "N"              TO WK-C-NAME-SW
               GO TO A300-CHECK-LIKELY-NAME-EX.
      *
           IF WK-N-TOKEN-COUNT = ZERO OR WK-N-TOKEN-COUNT > 3
               MOVE "N"              TO WK-C-NAME-SW.
      *---------------------------------------------------------------*
       A300-CHECK-LIKELY-NAME-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       H100-CHECK-EXCLUDED-WORDS.
           MOVE ZERO                 TO WK-N-EXCLUDE-TALLY.
           PERFORM I100-CHECK-ONE-EXCLUDED-WORD
              THRU I100-CHECK-ONE-EXCLUDED-WORD-EX
              VARYING WK-C-EXCLUDE-IDX FROM 1 BY 1
              UNTIL WK-C-EXCLUDE-IDX > 22.
       H100-CHECK-EXCLUDED-WORDS-EX.
           EXIT.
      *
       I100-CHECK-ONE-EXCLUDED-WORD.
           IF WK-C-EXCLUDE-ENTRY (WK-C-EXCLUDE-IDX) NOT = SPACES
               PERFORM J100-SCAN-EXCLUDED-SUBSTR
                  THRU J100-SCAN-EXCLUDED-SUBSTR-EX.
       I100-CHECK-ONE-EXCLUDED-WORD-EX.
           EXIT.
      *
       J100-SCAN-EXCLUDED-SUBSTR.
           MOVE WK-C-EXCLUDE-ENTRY (WK-C-EXCLUDE-IDX)
                                      TO WK-C-WORK-KEYWORD.
           PERFORM D100-FIND-KEY-LEN THRU D100-FIND-KEY-LEN-EX.
           IF WK-N-KEY-LEN > ZERO AND WK-N-KEY-LEN NOT > WK-N-DESC-LEN
               PERFORM K100-TRY-EXCLUDE-POSITION
                  THRU K100-TRY-EXCLUDE-POSITION-EX
                  VARYING WK-N-TOKEN-IDX FROM 1 BY 1
                  UNTIL WK-N-TOKEN-IDX >
                           WK-N-DESC-LEN - WK-N-KEY-LEN + 1
                     OR WK-N-EXCLUDE-TALLY > ZERO.
       J100-SCAN-EXCLUDED-SUBSTR-EX.
           EXIT.
      *
       K100-TRY-EXCLUDE-POSITION.
           IF WK-C-NORM-AREA (WK-N-TOKEN-IDX:WK-N-KEY-LEN) =
                  WK-C-WORK-KEYWORD (1:WK-N-KEY-LEN)
               ADD 1                 TO WK-N-EXCLUDE-TALLY.
       K100-TRY-EXCLUDE-POSITION-EX.
           EXIT.
      *
      *---------------------------------------------------------------*
       A400-BUILTIN-FALLBACK-PASS.
      *---------------------------------------------------------------*
           MOVE BTE-KEYWORD (WK-N-TABLE-IDX)  TO WK-C-WORK-KEYWORD.
           MOVE BTE-CATEGORY (WK-N-TABLE-IDX) TO WK-C-WORK-CATEGORY.
           PERFORM A210-FUZZY-AGAINST-TOKENS
              THRU A210-FUZZY-AGAINST-TOKENS-EX.
      *---------------------------------------------------------------*
       A400-BUILTIN-FALLBACK-PASS-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       Y900-ABNORMAL-TERMINATION.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.
      *
      *---------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *---------------------------------------------------------------*
           CONTINUE.
      *---------------------------------------------------------------*
       Z099-END-PROGRAM-ROUTINE-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      ******************************************************************
      *************** END OF PROGRAM SOURCE  TRFCATCE ***************
      ******************************************************************
