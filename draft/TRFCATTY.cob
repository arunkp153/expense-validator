      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     TRFCATTY.
       AUTHOR.         RAJESH SINGH.
       INSTALLATION.   CORPORATE SYSTEMS - BATCH SUPPORT.
       DATE-WRITTEN.   14 JAN 1991.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS ROUTINE INFERS A DEBIT/CREDIT TYPE FOR A
      *               TRANSACTION WHOSE TXN-TYPE ARRIVED BLANK FROM
      *               TRANSACTIONS-IN, BY SCANNING THE DESCRIPTION AND,
      *               FAILING THAT, THE CORRECTED CATEGORY, FOR A
      *               FIXED LIST OF KEYWORDS.
      *NOTE        :  CALLED BY TRFCATTL WHENEVER THE INCOMING
      *               TXN-TYPE IS BLANK - SEE ALSO TRFCATM WHICH
      *               CARRIES THE SAME LOOKUP FOR DISPLAY PURPOSES.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * CAT0018 14/01/1991 RSNG  - INITIAL VERSION
      * CAT0047 09/03/1998 KLT   - Y2K REVIEW OF THIS PROGRAM - NO DATE
      *                            FIELDS PRESENT, NO CHANGE REQUIRED
      * CAT0121 30/08/2006 MFN   - REQ#8901 ADDED "PAID -" AND
      *                            "RECEIVED FROM" PHRASES ON REQUEST
      *                            FROM THE RECONCILIATION TEAM
      *---------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9".
      *
       EJECT
      ***************
       DATA DIVISION.
      ***************
       WORKING-STORAGE SECTION.
      ***************
       01  FILLER              PIC X(24)  VALUE
           "** PROGRAM TRFCATTY  **".
      *
      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-C-COMMON.
           COPY ASCMWS.
      *
       01  WK-N-COUNTERS.
           05  WK-N-DESC-LEN          PIC 9(04) COMP.
           05  WK-N-CAT-LEN           PIC 9(04) COMP.
      *
      *    ONE WORK AREA HOLDS THE LOWERCASED DESCRIPTION, VIEWED BOTH
      *    AS A WHOLE FIELD (FOR THE INSPECT SCANS) AND AS A CHARACTER
      *    TABLE (WHILE FOLDING CASE ONE BYTE AT A TIME).
       01  WK-C-DESC-AREA             PIC X(60).
       01  WK-C-DESC-TABLE REDEFINES WK-C-DESC-AREA.
           05  WK-C-DESC-CHAR OCCURS 60 TIMES PIC X(01).
      *
      *    SAME TREATMENT FOR THE CORRECTED CATEGORY.
       01  WK-C-CAT-AREA              PIC X(20).
       01  WK-C-CAT-TABLE REDEFINES WK-C-CAT-AREA.
           05  WK-C-CAT-CHAR OCCURS 20 TIMES PIC X(01).
      *
      *    RUN-DATE BREAKDOWN - CARRIED IN EVERY PROGRAM OF THE SUITE.
       01  WK-C-RUN-DATE-AREA         PIC 9(08).
       01  WK-C-RUN-DATE-AREA-R REDEFINES WK-C-RUN-DATE-AREA.
           05  WK-C-RUN-CCYY          PIC 9(04).
           05  WK-C-RUN-MM            PIC 9(02).
           05  WK-C-RUN-DD            PIC 9(02).
      *
       01  WK-N-TALLY                 PIC 9(04) COMP.
      *
       EJECT
       LINKAGE SECTION.
      *****************
       COPY CATTY.
       EJECT
      **************************************************
       PROCEDURE DIVISION USING LK-CATTY-PARMS.
      **************************************************
       MAIN-MODULE.
           PERFORM A000-MAIN-PROCESSING
              THRU A099-MAIN-PROCESSING-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
       CAT0018    GOBACK.
       EJECT
      *---------------------------------------------------------------*
       A000-MAIN-PROCESSING.
      *---------------------------------------------------------------*
           MOVE SPACES               TO LK-TY-INFERRED-TYPE.
           MOVE LK-TY-DESCRIPTION     TO WK-C-DESC-AREA.
           MOVE LK-TY-CATEGORY        TO WK-C-CAT-AREA.
           PERFORM B000-FOLD-DESC-LOWER
              THRU B000-FOLD-DESC-LOWER-EX.
           PERFORM B010-FOLD-CAT-LOWER
              THRU B010-FOLD-CAT-LOWER-EX.
      *
      *    STEP 1 - DEBIT KEYWORDS IN THE DESCRIPTION.
           MOVE ZERO                  TO WK-N-TALLY.
           INSPECT WK-C-DESC-AREA TALLYING WK-N-TALLY
               FOR ALL "debit".
           IF WK-N-TALLY > ZERO
               MOVE "DEBIT"           TO LK-TY-INFERRED-TYPE
               GO TO A099-MAIN-PROCESSING-EX.
           MOVE ZERO                  TO WK-N-TALLY.
           INSPECT WK-C-DESC-AREA TALLYING WK-N-TALLY
               FOR ALL "debited".
           IF WK-N-TALLY > ZERO
               MOVE "DEBIT"           TO LK-TY-INFERRED-TYPE
               GO TO A099-MAIN-PROCESSING-EX.
           MOVE ZERO                  TO WK-N-TALLY.
           INSPECT WK-C-DESC-AREA TALLYING WK-N-TALLY
               FOR ALL "paid to".
           IF WK-N-TALLY > ZERO
               MOVE "DEBIT"           TO LK-TY-INFERRED-TYPE
               GO TO A099-MAIN-PROCESSING-EX.
           MOVE ZERO                  TO WK-N-TALLY.
           INSPECT WK-C-DESC-AREA TALLYING WK-N-TALLY
               FOR ALL "paid -".
           IF WK-N-TALLY > ZERO
               MOVE "DEBIT"           TO LK-TY-INFERRED-TYPE
               GO TO A099-MAIN-PROCESSING-EX.
           MOVE ZERO                  TO WK-N-TALLY.
           INSPECT WK-C-DESC-AREA TALLYING WK-N-TALLY
               FOR ALL "dr".
           IF WK-N-TALLY > ZERO
               MOVE "DEBIT"           TO LK-TY-INFERRED-TYPE
               GO TO A099-MAIN-PROCESSING-EX.
      *
      *    STEP 2 - CREDIT KEYWORDS IN THE DESCRIPTION.
           MOVE ZERO                  TO WK-N-TALLY.
           INSPECT WK-C-DESC-AREA TALLYING WK-N-TALLY
               FOR ALL "credit".
           IF WK-N-TALLY > ZERO
               MOVE "CREDIT"          TO LK-TY-INFERRED-TYPE
               GO TO A099-MAIN-PROCESSING-EX.
           MOVE ZERO                  TO WK-N-TALLY.
           INSPECT WK-C-DESC-AREA TALLYING WK-N-TALLY
               FOR ALL "received from".
           IF WK-N-TALLY > ZERO
               MOVE "CREDIT"          TO LK-TY-INFERRED-TYPE
               GO TO A099-MAIN-PROCESSING-EX.
           MOVE ZERO                  TO WK-N-TALLY.
           INSPECT WK-C-DESC-AREA TALLYING WK-N-TALLY
               FOR ALL "credited".
           IF WK-N-TALLY > ZERO
               MOVE "CREDIT"          TO LK-TY-INFERRED-TYPE
               GO TO A099-MAIN-PROCESSING-EX.
      *
      *    STEP 3 - SALARY/CREDIT/INCOME KEYWORDS IN THE CATEGORY.
           MOVE ZERO                  TO WK-N-TALLY.
           INSPECT WK-C-CAT-AREA TALLYING WK-N-TALLY
               FOR ALL "salary".
           IF WK-N-TALLY > ZERO
               MOVE "CREDIT"          TO LK-TY-INFERRED-TYPE
               GO TO A099-MAIN-PROCESSING-EX.
           MOVE ZERO                  TO WK-N-TALLY.
           INSPECT WK-C-CAT-AREA TALLYING WK-N-TALLY
               FOR ALL "credit".
           IF WK-N-TALLY > ZERO
               MOVE "CREDIT"          TO LK-TY-INFERRED-TYPE
               GO TO A099-MAIN-PROCESSING-EX.
           MOVE ZERO                  TO WK-N-TALLY.
           INSPECT WK-C-CAT-AREA TALLYING WK-N-TALLY
               FOR ALL "income".
           IF WK-N-TALLY > ZERO
               MOVE "CREDIT"          TO LK-TY-INFERRED-TYPE
               GO TO A099-MAIN-PROCESSING-EX.
      *
      *    STEP 4 - STILL UNKNOWN - LEAVE LK-TY-INFERRED-TYPE BLANK.
      *---------------------------------------------------------------*
       A099-MAIN-PROCESSING-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       B000-FOLD-DESC-LOWER.
      *---------------------------------------------------------------*
           PERFORM C000-SCAN-DESC-BACK
              THRU C000-SCAN-DESC-BACK-EX
              VARYING WK-N-DESC-LEN FROM 60 BY -1
              UNTIL WK-N-DESC-LEN = ZERO
                 OR WK-C-DESC-AREA (WK-N-DESC-LEN:1) NOT = SPACE.
           INSPECT WK-C-DESC-AREA CONVERTING
               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
               "abcdefghijklmnopqrstuvwxyz".
      *---------------------------------------------------------------*
       B000-FOLD-DESC-LOWER-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       C000-SCAN-DESC-BACK.
           CONTINUE.
       C000-SCAN-DESC-BACK-EX.
           EXIT.
      *
      *---------------------------------------------------------------*
       B010-FOLD-CAT-LOWER.
      *---------------------------------------------------------------*
           PERFORM C010-SCAN-CAT-BACK
              THRU C010-SCAN-CAT-BACK-EX
              VARYING WK-N-CAT-LEN FROM 20 BY -1
              UNTIL WK-N-CAT-LEN = ZERO
                 OR WK-C-CAT-AREA (WK-N-CAT-LEN:1) NOT = SPACE.
           INSPECT WK-C-CAT-AREA CONVERTING
               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
               "abcdefghijklmnopqrstuvwxyz".
      *---------------------------------------------------------------*
       B010-FOLD-CAT-LOWER-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       C010-SCAN-CAT-BACK.
           CONTINUE.
       C010-SCAN-CAT-BACK-EX.
           EXIT.
      *
       Y900-ABNORMAL-TERMINATION.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.
      *
      *---------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *---------------------------------------------------------------*
           CONTINUE.
      *---------------------------------------------------------------*
       Z099-END-PROGRAM-ROUTINE-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      ******************************************************************
      *************** END OF PROGRAM SOURCE  TRFCATTY ***************
      ******************************************************************
