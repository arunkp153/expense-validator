      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     TRFCATTL.
       AUTHOR.         RAJESH SINGH.
       INSTALLATION.   CORPORATE SYSTEMS - BATCH SUPPORT.
       DATE-WRITTEN.   14 JAN 1991.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS ROUTINE ACCUMULATES DEBIT/CREDIT/NET
      *               TOTALS ONE TRANSACTION AT A TIME, HONOURING AN
      *               OPTIONAL INCLUSIVE FROM/TO DATE WINDOW.  A
      *               TRANSACTION WITH NO DATE IS EXCLUDED WHENEVER
      *               EITHER BOUND WAS SUPPLIED.
      *NOTE        :  CALLED ONCE PER TRANSACTION BY TRFCATM; CALLS
      *               TRFCATTY WHEN THE INCOMING TYPE IS BLANK.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * CAT0021 14/01/1991 RSNG  - INITIAL VERSION
      * CAT0053 22/07/1999 KLT   - Y2K: DATE COMPARISONS WIDENED FROM
      *                            6-DIGIT TO 8-DIGIT CCYYMMDD FIELDS
      * CAT0123 30/08/2006 MFN   - REQ#8901 CALL TRFCATTY WHEN TYPE
      *                            BLANK INSTEAD OF SKIPPING THE ROW
      * CAT0125 30/08/2006 MFN   - REQ#8901 PASS THE REAL DESCRIPTION
      *                            AND CATEGORY THROUGH TO TRFCATTY
      *                            INSTEAD OF BLANKS
      *---------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9".
      *
       EJECT
      ***************
       DATA DIVISION.
      ***************
       WORKING-STORAGE SECTION.
      ***************
       01  FILLER              PIC X(24)  VALUE
           "** PROGRAM TRFCATTL  **".
      *
      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01  WK-C-COMMON.
           COPY ASCMWS.
      *
       COPY CATTY.
      *
       01  WK-C-EFFECTIVE-TYPE        PIC X(06).
       01  WK-C-EFFECTIVE-TYPE-R REDEFINES WK-C-EFFECTIVE-TYPE.
           05  WK-C-EFFECTIVE-TYPE-1  PIC X(01).
           05  WK-C-EFFECTIVE-TYPE-2  PIC X(05).
      *
       01  WK-C-DATE-IN-RANGE-SW      PIC X(01) VALUE "Y".
           88  WK-C-DATE-IN-RANGE               VALUE "Y".
      *
      *    RUN-DATE BREAKDOWN - CARRIED IN EVERY PROGRAM OF THE SUITE.
       01  WK-C-RUN-DATE-AREA         PIC 9(08).
       01  WK-C-RUN-DATE-AREA-R REDEFINES WK-C-RUN-DATE-AREA.
           05  WK-C-RUN-CCYY          PIC 9(04).
           05  WK-C-RUN-MM            PIC 9(02).
           05  WK-C-RUN-DD            PIC 9(02).
      *
      *    ONE LINE-BUFFER/TABLE OVERLAY, USED FOR THE OPTIONAL TRACE
      *    DISPLAY WHEN A ROW FAILS THE DATE WINDOW TEST.
       01  WK-C-LINE-BUFFER           PIC X(80).
       01  WK-C-LINE-TABLE REDEFINES WK-C-LINE-BUFFER.
           05  WK-C-LINE-CHAR OCCURS 80 TIMES PIC X(01).
      *
       EJECT
       LINKAGE SECTION.
      *****************
       COPY CATTL.
       COPY CATTOT.
       EJECT
      **************************************************
       PROCEDURE DIVISION USING LK-CATTL-PARMS, TOTALS-RECORD.
      **************************************************
       MAIN-MODULE.
           PERFORM A000-MAIN-PROCESSING
              THRU A099-MAIN-PROCESSING-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
       CAT0021    GOBACK.
       EJECT
      *---------------------------------------------------------------*
       A000-MAIN-PROCESSING.
      *---------------------------------------------------------------*
           MOVE "Y"                  TO WK-C-DATE-IN-RANGE-SW.
      *
           IF LK-TL-FROM-PRESENT OR LK-TL-TO-PRESENT
              OR LK-TL-BOTH-PRESENT
               PERFORM A010-CHECK-DATE-WINDOW
                  THRU A010-CHECK-DATE-WINDOW-EX.
      *
           IF NOT WK-C-DATE-IN-RANGE
               GO TO A099-MAIN-PROCESSING-EX.
      *
           MOVE LK-TL-TYPE            TO WK-C-EFFECTIVE-TYPE.
           INSPECT WK-C-EFFECTIVE-TYPE CONVERTING
               "abcdefghijklmnopqrstuvwxyz" TO
               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           IF WK-C-EFFECTIVE-TYPE = SPACES
               PERFORM A020-INFER-TYPE
                  THRU A020-INFER-TYPE-EX.
      *
           PERFORM A030-ADD-TO-TOTALS
              THRU A030-ADD-TO-TOTALS-EX.
      *---------------------------------------------------------------*
       A099-MAIN-PROCESSING-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       A010-CHECK-DATE-WINDOW.
      *---------------------------------------------------------------*
           MOVE "Y"                  TO WK-C-DATE-IN-RANGE-SW.
           IF LK-TL-TXN-DATE = ZERO
               MOVE "N"              TO WK-C-DATE-IN-RANGE-SW
               GO TO A010-CHECK-DATE-WINDOW-EX.
           IF LK-TL-FROM-DATE NOT = ZERO
              AND LK-TL-TXN-DATE < LK-TL-FROM-DATE
               MOVE "N"              TO WK-C-DATE-IN-RANGE-SW
               GO TO A010-CHECK-DATE-WINDOW-EX.
           IF LK-TL-TO-DATE NOT = ZERO
              AND LK-TL-TXN-DATE > LK-TL-TO-DATE
               MOVE "N"              TO WK-C-DATE-IN-RANGE-SW.
      *---------------------------------------------------------------*
       A010-CHECK-DATE-WINDOW-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       A020-INFER-TYPE.
      *---------------------------------------------------------------*
           MOVE LK-TL-DESCRIPTION     TO LK-TY-DESCRIPTION.
           MOVE LK-TL-CATEGORY        TO LK-TY-CATEGORY.
           CALL "TRFCATTY" USING LK-CATTY-PARMS.
           MOVE LK-TY-INFERRED-TYPE   TO WK-C-EFFECTIVE-TYPE.
      *---------------------------------------------------------------*
       A020-INFER-TYPE-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      *---------------------------------------------------------------*
       A030-ADD-TO-TOTALS.
      *---------------------------------------------------------------*
           IF WK-C-EFFECTIVE-TYPE = "DEBIT "
              OR WK-C-EFFECTIVE-TYPE = "DR    "
              OR WK-C-EFFECTIVE-TYPE = "D     "
               ADD LK-TL-AMOUNT       TO TOT-DEBIT
           ELSE
           IF WK-C-EFFECTIVE-TYPE = "CREDIT"
              OR WK-C-EFFECTIVE-TYPE = "CR    "
               ADD LK-TL-AMOUNT       TO TOT-CREDIT.
      *
           COMPUTE TOT-NET = TOT-CREDIT - TOT-DEBIT.
      *---------------------------------------------------------------*
       A030-ADD-TO-TOTALS-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
       Y900-ABNORMAL-TERMINATION.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.
      *
      *---------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *---------------------------------------------------------------*
           CONTINUE.
      *---------------------------------------------------------------*
       Z099-END-PROGRAM-ROUTINE-EX.
      *---------------------------------------------------------------*
           EXIT.
      *
      ******************************************************************
      *************** END OF PROGRAM SOURCE  TRFCATTL ***************
      ******************************************************************
