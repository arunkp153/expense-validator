000100*****************************************************************
000200* CATRD - LINKAGE AREA FOR CALL "TRFCATRD"                      *
000300* BUILDS ONE CAT-TXN-RECORD (COPY CATTXN) FROM AN ALREADY-SPLIT *
000400* FIELD TABLE AND THE COLUMN POSITIONS TRFCATM LOCATED FROM THE *
000500* HEADER ROW OF TRANSACTIONS-IN.                                *
000600*****************************************************************
000700* HISTORY OF MODIFICATION:                                      *
000800*----------------------------------------------------------------*
000900* CAT0009 14/01/1991 RSNG  - INITIAL VERSION
001000*----------------------------------------------------------------*
001100 01  LK-CATRD-PARMS.
001200     05  LK-RD-COL-DATE            PIC 9(02) COMP.
001300     05  LK-RD-COL-DESC            PIC 9(02) COMP.
001400     05  LK-RD-COL-AMOUNT          PIC 9(02) COMP.
001500     05  LK-RD-COL-TYPE            PIC 9(02) COMP.
001600     05  LK-RD-COL-CATEGORY        PIC 9(02) COMP.
001700     05  LK-RD-SOURCE-FILE         PIC X(30).
001800     05  FILLER                    PIC X(10).
