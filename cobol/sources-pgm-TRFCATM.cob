000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFCATM.
000500 AUTHOR.         RAJESH SINGH.
000600 INSTALLATION.   CORPORATE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS THE MAIN DRIVER OF THE EXPENSE STATEMENT
001200*               CATEGORISATION SUITE.  IT LOADS THE MERCHANT
001300*               KEYWORD TABLE, READS TRFTXNIN ONE ROW AT A TIME,
001400*               ASSIGNS EACH ROW A CORRECTED CATEGORY, WRITES
001500*               THE ENRICHED EXTRACT TO TRFTXNOT, ACCUMULATES A
001600*               CATEGORY SUMMARY AND A DEBIT/CREDIT/NET TOTAL,
001700*               AND PRINTS BOTH AT END OF RUN.
001800*NOTE        :  TRFDATIN IS AN OPTIONAL CONTROL CARD GIVING AN
001900*               INCLUSIVE FROM/TO DATE WINDOW FOR THE TOTALS
002000*               COMPUTATION ONLY - IT DOES NOT AFFECT WHICH ROWS
002100*               ARE WRITTEN TO TRFTXNOT OR SUMMARISED BY
002200*               CATEGORY.  IF TRFDATIN IS NOT PRESENT, THE
002300*               TOTALS ARE COMPUTED OVER THE WHOLE FILE.
002400*
002500*================================================================
002600* HISTORY OF MODIFICATION:
002700*================================================================
002800* CAT0001 14/01/1991 RSNG  - INITIAL VERSION
002900* CAT0044 09/03/1998 KLT   - Y2K REVIEW - RUN-DATE AREA WIDENED,
003000*                            SEE ASCMWS AND THE COPYBOOKS BELOW
003100* CAT0080 30/09/2001 DES   - REQ#5521 RAISED RULE-TABLE-MAX AND
003200*                            SUMMARY-TABLE-MAX (SEE CATRULE AND
003300*                            CATSUM COPYBOOKS)
003400* CAT0126 30/08/2006 MFN   - REQ#8901 PASS DESCRIPTION/CATEGORY
003500*                            THROUGH TO TRFCATTL FOR TYPE
003600*                            INFERENCE ON BLANK-TYPE ROWS
003700* CAT0163 04/09/2013 DES   - REQ#10442 UPSI-0 TRACE SWITCH NOW
003800*                            ALSO ECHOED TO THE UTILITY ROUTINES
003900*                            THAT SUPPORT IT (SEE TRFCATFZ)
004000*---------------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-AS400.
004700 OBJECT-COMPUTER. IBM-AS400.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9"
005100     UPSI-0 ON STATUS IS WK-C-TRACE-ON
005200     UPSI-0 OFF STATUS IS WK-C-TRACE-OFF.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TRFTXNIN ASSIGN TO TRFTXNIN
005700            ORGANIZATION      IS LINE SEQUENTIAL
005800            FILE STATUS       IS WK-C-FILE-STATUS.
005900     SELECT TRFDATIN ASSIGN TO TRFDATIN
006000            ORGANIZATION      IS LINE SEQUENTIAL
006100            FILE STATUS       IS WK-C-DATIN-STATUS.
006200     SELECT TRFTXNOT ASSIGN TO TRFTXNOT
006300            ORGANIZATION      IS LINE SEQUENTIAL
006400            FILE STATUS       IS WK-C-TXNOT-STATUS.
006500     SELECT TRFSUMOT ASSIGN TO TRFSUMOT
006600            ORGANIZATION      IS LINE SEQUENTIAL
006700            FILE STATUS       IS WK-C-SUMOT-STATUS.
006800     SELECT TRFTOTOT ASSIGN TO TRFTOTOT
006900            ORGANIZATION      IS LINE SEQUENTIAL
007000            FILE STATUS       IS WK-C-TOTOT-STATUS.
007100 EJECT
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600***************
007700 FD  TRFTXNIN
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS TRFTXNIN-REC.
008000 01  TRFTXNIN-REC               PIC X(200).
008100*
008200 FD  TRFDATIN
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS TRFDATIN-REC.
008500 01  TRFDATIN-REC               PIC X(080).
008600*
008700 FD  TRFTXNOT
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS TRFTXNOT-REC.
009000 01  TRFTXNOT-REC               PIC X(200).
009100*
009200 FD  TRFSUMOT
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS TRFSUMOT-REC.
009500 01  TRFSUMOT-REC               PIC X(080).
009600*
009700 FD  TRFTOTOT
009800     LABEL RECORDS ARE OMITTED
009900     DATA RECORD IS TRFTOTOT-REC.
010000 01  TRFTOTOT-REC               PIC X(080).
010100*
010200*************************
010300 WORKING-STORAGE SECTION.
010400*************************
010500 01  FILLER              PIC X(24)  VALUE
010600     "** PROGRAM TRFCATM   **".
010700*
010800* ------------------ PROGRAM WORKING STORAGE -------------------*
010900 01  WK-C-COMMON.
011000     COPY ASCMWS.
011100*
011200 01  WK-C-DATIN-STATUS          PIC X(02) VALUE "00".
011300     88  WK-C-DATIN-OK                    VALUE "00".
011400     88  WK-C-DATIN-NOT-FOUND             VALUE "35" "41".
011500 01  WK-C-TXNOT-STATUS          PIC X(02) VALUE "00".
011600 01  WK-C-SUMOT-STATUS          PIC X(02) VALUE "00".
011700 01  WK-C-TOTOT-STATUS          PIC X(02) VALUE "00".
011800*
011900*    SHARED TABLES AND CALLED-ROUTINE LINKAGE AREAS - PASSED BY
012000*    REFERENCE TO THE CATEGORISATION SUITE'S SUB-ROUTINES.
012100 COPY CATRULE.
012200 COPY CATBLTN.
012300 COPY CATSUM.
012400 COPY CATTOT.
012500 COPY CATTXN.
012600 COPY CATLD.
012700 COPY CATSP.
012800 COPY CATRD.
012900 COPY CATCE.
013000 COPY CATTY.
013100 COPY CATSM.
013200 COPY CATTL.
013300 COPY CATCS.
013400*
013500 01  WK-N-COUNTERS.
013600     05  WK-N-COL-IDX           PIC 9(04) COMP.
013700     05  WK-N-HIT-COUNT         PIC 9(04) COMP.
013800     05  WK-N-FLD-LEN           PIC 9(04) COMP.
013900     05  WK-N-TXN-ROWS-READ     PIC 9(07) COMP.
014000     05  WK-N-TXN-ROWS-WRITTEN  PIC 9(07) COMP.
014100*
014200 01  WK-C-EOF-SW                PIC X(01) VALUE "N".
014300     88  WK-C-END-OF-TXNS                 VALUE "Y".
014400*
014500 01  WK-N-COL-DATE              PIC 9(02) COMP VALUE ZERO.
014600 01  WK-N-COL-DESC              PIC 9(02) COMP VALUE ZERO.
014700 01  WK-N-COL-AMOUNT            PIC 9(02) COMP VALUE ZERO.
014800 01  WK-N-COL-TYPE              PIC 9(02) COMP VALUE ZERO.
014900 01  WK-N-COL-CATEGORY          PIC 9(02) COMP VALUE ZERO.
015000*
015100*    OPTIONAL INCLUSIVE FROM/TO DATE WINDOW READ FROM TRFDATIN.
015200 01  WK-C-CONTROL-CARD          PIC X(80).
015300 01  WK-C-CONTROL-CARD-R REDEFINES WK-C-CONTROL-CARD.
015400     05  WK-C-CC-FROM-DATE      PIC X(08).
015500     05  FILLER                 PIC X(01).
015600     05  WK-C-CC-TO-DATE        PIC X(08).
015700     05  FILLER                 PIC X(63).
015800 01  WK-N-WINDOW-FROM-DATE      PIC 9(08) VALUE ZERO.
015900 01  WK-N-WINDOW-TO-DATE        PIC 9(08) VALUE ZERO.
016000 01  WK-C-BOUNDS-PRESENT        PIC X(01) VALUE SPACE.
016100*
016200*    ONE HEADER/DETAIL WORK FIELD - TRIMMED-LENGTH SCAN AND CSV
016300*    ESCAPE ARE BOTH DONE THROUGH THIS AREA.
016400 01  WK-C-CS-INPUT              PIC X(60).
016500 01  WK-C-CS-TABLE REDEFINES WK-C-CS-INPUT.
016600     05  WK-C-CS-CHAR OCCURS 60 TIMES PIC X(01).
016700*
016800*    AMOUNT-TO-TEXT EDIT AREA FOR THE CSV DETAIL LINE.
016900 01  WK-C-AMOUNT-ED              PIC ZZZZZZZ9.99.
017000*
017100 01  WK-C-OUT-LINE               PIC X(200).
017200 01  WK-N-OUT-POS                PIC 9(04) COMP.
017300*
017400*    RUN-DATE BREAKDOWN - CARRIED IN EVERY PROGRAM OF THE SUITE.
017500 01  WK-C-RUN-DATE-AREA         PIC 9(08).
017600 01  WK-C-RUN-DATE-AREA-R REDEFINES WK-C-RUN-DATE-AREA.
017700     05  WK-C-RUN-CCYY          PIC 9(04).
017800     05  WK-C-RUN-MM            PIC 9(02).
017900     05  WK-C-RUN-DD            PIC 9(02).
018000*
018100*    CATEGORY SUMMARY PRINT LINE.
018200 01  WK-C-SUM-LINE               PIC X(80).
018300 01  WK-C-SUM-LINE-R REDEFINES WK-C-SUM-LINE.
018400     05  WK-C-SL-CATEGORY        PIC X(20).
018500     05  FILLER                  PIC X(02) VALUE SPACES.
018600     05  WK-C-SL-AMOUNT          PIC -ZZZZZZZ9.99.
018700     05  FILLER                  PIC X(46) VALUE SPACES.
018800*
018900*    TOTALS REPORT PRINT LINE.
019000 01  WK-C-TOT-LINE               PIC X(80).
019100 01  WK-C-TOT-LINE-R REDEFINES WK-C-TOT-LINE.
019200     05  WK-C-TL-LABEL           PIC X(14).
019300     05  WK-C-TL-AMOUNT          PIC -ZZZZZZZ9.99.
019400     05  FILLER                  PIC X(54) VALUE SPACES.
019500*
019600 EJECT
019700**************************************************
019800 PROCEDURE DIVISION.
019900**************************************************
020000 MAIN-MODULE.
020100     PERFORM A000-MAIN-PROCESSING
020200        THRU A099-MAIN-PROCESSING-EX.
020300     PERFORM Z000-END-PROGRAM-ROUTINE
020400        THRU Z099-END-PROGRAM-ROUTINE-EX.
020500 CAT0001    GOBACK.
020600 EJECT
020700*---------------------------------------------------------------*
020800 A000-MAIN-PROCESSING.
020900*---------------------------------------------------------------*
021000     PERFORM B010-OPEN-THE-FILES
021100        THRU B010-OPEN-THE-FILES-EX.
021200     PERFORM B020-LOAD-DATE-WINDOW
021300        THRU B020-LOAD-DATE-WINDOW-EX.
021400*
021500     CALL "TRFCATLD" USING LK-CATLD-PARMS, RULE-TABLE-AREA.
021600*
021700     MOVE SPACES                TO TRFTXNOT-REC.
021800     STRING "Date,Description,Amount,Type,OriginalCategory,"
021900            "CorrectedCategory" DELIMITED BY SIZE
022000            INTO TRFTXNOT-REC.
022100     WRITE TRFTXNOT-REC.
022200*
022300     MOVE "N"                   TO WK-C-EOF-SW.
022400     READ TRFTXNIN
022500         AT END MOVE "Y"        TO WK-C-EOF-SW.
022600*
022700     IF NOT WK-C-END-OF-TXNS
022800         PERFORM C010-LOCATE-HEADER-COLUMNS
022900            THRU C010-LOCATE-HEADER-COLUMNS-EX
023000         READ TRFTXNIN
023100             AT END MOVE "Y"    TO WK-C-EOF-SW
023200         END-READ
023300     END-IF.
023400*
023500     PERFORM C020-PROCESS-ONE-TXN-ROW
023600        THRU C020-PROCESS-ONE-TXN-ROW-EX
023700        UNTIL WK-C-END-OF-TXNS.
023800*
023900     PERFORM D010-WRITE-CATEGORY-SUMMARY
024000        THRU D010-WRITE-CATEGORY-SUMMARY-EX.
024100     PERFORM D020-WRITE-TOTALS-REPORT
024200        THRU D020-WRITE-TOTALS-REPORT-EX.
024300*
024400     PERFORM B030-CLOSE-THE-FILES
024500        THRU B030-CLOSE-THE-FILES-EX.
024600*---------------------------------------------------------------*
024700 A099-MAIN-PROCESSING-EX.
024800*---------------------------------------------------------------*
024900     EXIT.
025000*
025100*---------------------------------------------------------------*
025200 B010-OPEN-THE-FILES.
025300*---------------------------------------------------------------*
025400     OPEN INPUT  TRFTXNIN.
025500     OPEN OUTPUT TRFTXNOT.
025600     OPEN OUTPUT TRFSUMOT.
025700     OPEN OUTPUT TRFTOTOT.
025800*---------------------------------------------------------------*
025900 B010-OPEN-THE-FILES-EX.
026000*---------------------------------------------------------------*
026100     EXIT.
026200*
026300*---------------------------------------------------------------*
026400 B020-LOAD-DATE-WINDOW.
026500*---------------------------------------------------------------*
026600     MOVE SPACE                 TO WK-C-BOUNDS-PRESENT.
026700     MOVE ZERO                  TO WK-N-WINDOW-FROM-DATE
026800                                    WK-N-WINDOW-TO-DATE.
026900     OPEN INPUT TRFDATIN.
027000     IF WK-C-DATIN-OK
027100         READ TRFDATIN
027200             AT END MOVE "35"   TO WK-C-DATIN-STATUS
027300         END-READ
027400         IF WK-C-DATIN-OK
027500             MOVE TRFDATIN-REC  TO WK-C-CONTROL-CARD
027600             IF WK-C-CC-FROM-DATE IS NUMERIC
027700                 MOVE WK-C-CC-FROM-DATE TO WK-N-WINDOW-FROM-DATE
027800             END-IF
027900             IF WK-C-CC-TO-DATE IS NUMERIC
028000                 MOVE WK-C-CC-TO-DATE TO WK-N-WINDOW-TO-DATE
028100             END-IF
028200         END-IF
028300         CLOSE TRFDATIN
028400     END-IF.
028500*
028600     IF WK-N-WINDOW-FROM-DATE NOT = ZERO
028700        AND WK-N-WINDOW-TO-DATE NOT = ZERO
028800         MOVE "B"                TO WK-C-BOUNDS-PRESENT
028900     ELSE
029000     IF WK-N-WINDOW-FROM-DATE NOT = ZERO
029100         MOVE "F"                TO WK-C-BOUNDS-PRESENT
029200     ELSE
029300     IF WK-N-WINDOW-TO-DATE NOT = ZERO
029400         MOVE "T"                TO WK-C-BOUNDS-PRESENT.
029500*---------------------------------------------------------------*
029600 B020-LOAD-DATE-WINDOW-EX.
029700*---------------------------------------------------------------*
029800     EXIT.
029900*
030000*---------------------------------------------------------------*
030100 B030-CLOSE-THE-FILES.
030200*---------------------------------------------------------------*
030300     CLOSE TRFTXNIN.
030400     CLOSE TRFTXNOT.
030500     CLOSE TRFSUMOT.
030600     CLOSE TRFTOTOT.
030700*---------------------------------------------------------------*
030800 B030-CLOSE-THE-FILES-EX.
030900*---------------------------------------------------------------*
031000     EXIT.
031100*
031200*---------------------------------------------------------------*
031300 C010-LOCATE-HEADER-COLUMNS.
031400*---------------------------------------------------------------*
031500     MOVE ZERO                  TO WK-N-COL-DATE WK-N-COL-DESC
031600                                    WK-N-COL-AMOUNT WK-N-COL-TYPE
031700                                    WK-N-COL-CATEGORY.
031800     MOVE SPACES                TO LK-SP-RAW-LINE.
031900     MOVE TRFTXNIN-REC          TO LK-SP-RAW-LINE.
032000     CALL "TRFCATSP" USING LK-CATSP-PARMS.
032100*
032200     PERFORM D100-TEST-ONE-HEADER-FIELD
032300        THRU D100-TEST-ONE-HEADER-FIELD-EX
032400        VARYING WK-N-COL-IDX FROM 1 BY 1
032500        UNTIL WK-N-COL-IDX > LK-SP-FIELD-COUNT.
032600*---------------------------------------------------------------*
032700 C010-LOCATE-HEADER-COLUMNS-EX.
032800*---------------------------------------------------------------*
032900     EXIT.
033000*
033100 D100-TEST-ONE-HEADER-FIELD.
033200     MOVE LK-SP-FIELD (WK-N-COL-IDX) TO WK-C-CS-INPUT.
033300     INSPECT WK-C-CS-INPUT CONVERTING
033400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
033500         "abcdefghijklmnopqrstuvwxyz".
033600*
033700     IF WK-N-COL-DATE = ZERO
033800         MOVE ZERO              TO WK-N-HIT-COUNT
033900         INSPECT WK-C-CS-INPUT TALLYING WK-N-HIT-COUNT
034000                 FOR ALL "date"
034100         IF WK-N-HIT-COUNT > ZERO
034200             MOVE WK-N-COL-IDX  TO WK-N-COL-DATE
034300         END-IF
034400     END-IF.
034500*
034600     IF WK-N-COL-DESC = ZERO
034700         MOVE ZERO              TO WK-N-HIT-COUNT
034800         INSPECT WK-C-CS-INPUT TALLYING WK-N-HIT-COUNT
034900                 FOR ALL "desc" ALL "narration"
035000         IF WK-N-HIT-COUNT > ZERO
035100             MOVE WK-N-COL-IDX  TO WK-N-COL-DESC
035200         END-IF
035300     END-IF.
035400*
035500     IF WK-N-COL-AMOUNT = ZERO
035600         MOVE ZERO              TO WK-N-HIT-COUNT
035700         INSPECT WK-C-CS-INPUT TALLYING WK-N-HIT-COUNT
035800                 FOR ALL "amount" ALL "amt"
035900         IF WK-N-HIT-COUNT > ZERO
036000             MOVE WK-N-COL-IDX  TO WK-N-COL-AMOUNT
036100         END-IF
036200     END-IF.
036300*
036400     IF WK-N-COL-TYPE = ZERO
036500         MOVE ZERO              TO WK-N-HIT-COUNT
036600         INSPECT WK-C-CS-INPUT TALLYING WK-N-HIT-COUNT
036700                 FOR ALL "type"
036800         IF WK-N-HIT-COUNT > ZERO
036900             MOVE WK-N-COL-IDX  TO WK-N-COL-TYPE
037000         END-IF
037100     END-IF.
037200*
037300     IF WK-N-COL-CATEGORY = ZERO
037400         MOVE ZERO              TO WK-N-HIT-COUNT
037500         INSPECT WK-C-CS-INPUT TALLYING WK-N-HIT-COUNT
037600                 FOR ALL "category"
037700         IF WK-N-HIT-COUNT > ZERO
037800             MOVE WK-N-COL-IDX  TO WK-N-COL-CATEGORY
037900         END-IF
038000     END-IF.
038100 D100-TEST-ONE-HEADER-FIELD-EX.
038200     EXIT.
038300*
038400*---------------------------------------------------------------*
038500 C020-PROCESS-ONE-TXN-ROW.
038600*---------------------------------------------------------------*
038700     ADD 1                      TO WK-N-TXN-ROWS-READ.
038800     MOVE SPACES                TO LK-SP-RAW-LINE.
038900     MOVE TRFTXNIN-REC          TO LK-SP-RAW-LINE.
039000     CALL "TRFCATSP" USING LK-CATSP-PARMS.
039100*
039200     MOVE WK-N-COL-DATE         TO LK-RD-COL-DATE.
039300     MOVE WK-N-COL-DESC         TO LK-RD-COL-DESC.
039400     MOVE WK-N-COL-AMOUNT       TO LK-RD-COL-AMOUNT.
039500     MOVE WK-N-COL-TYPE         TO LK-RD-COL-TYPE.
039600     MOVE WK-N-COL-CATEGORY     TO LK-RD-COL-CATEGORY.
039700     MOVE "TRFTXNIN"            TO LK-RD-SOURCE-FILE.
039800     CALL "TRFCATRD" USING LK-CATRD-PARMS, LK-CATSP-PARMS,
039900                           CAT-TXN-RECORD.
040000*
040100     MOVE TXN-DESCRIPTION       TO LK-CE-DESCRIPTION.
040200     MOVE SPACES                TO LK-CE-CORRECTED-CATEGORY.
040300     CALL "TRFCATCE" USING LK-CATCE-PARMS, RULE-TABLE-AREA.
040400     MOVE LK-CE-CORRECTED-CATEGORY TO TXN-CORR-CATEGORY.
040500*
040600     MOVE TXN-CORR-CATEGORY     TO LK-SM-CATEGORY.
040700     MOVE TXN-AMOUNT            TO LK-SM-AMOUNT.
040800     CALL "TRFCATSM" USING LK-CATSM-PARMS, SUMMARY-TABLE-AREA.
040900*
041000     MOVE TXN-AMOUNT            TO LK-TL-AMOUNT.
041100     MOVE TXN-TYPE              TO LK-TL-TYPE.
041200     MOVE TXN-DESCRIPTION       TO LK-TL-DESCRIPTION.
041300     MOVE TXN-CORR-CATEGORY     TO LK-TL-CATEGORY.
041400     MOVE TXN-DATE              TO LK-TL-TXN-DATE.
041500     MOVE WK-N-WINDOW-FROM-DATE TO LK-TL-FROM-DATE.
041600     MOVE WK-N-WINDOW-TO-DATE   TO LK-TL-TO-DATE.
041700     MOVE WK-C-BOUNDS-PRESENT   TO LK-TL-BOUNDS-PRESENT.
041800     CALL "TRFCATTL" USING LK-CATTL-PARMS, TOTALS-RECORD.
041900*
042000     PERFORM D200-WRITE-DETAIL-LINE
042100        THRU D200-WRITE-DETAIL-LINE-EX.
042200     ADD 1                      TO WK-N-TXN-ROWS-WRITTEN.
042300*
042400     READ TRFTXNIN
042500         AT END MOVE "Y"        TO WK-C-EOF-SW.
042600*---------------------------------------------------------------*
042700 C020-PROCESS-ONE-TXN-ROW-EX.
042800*---------------------------------------------------------------*
042900     EXIT.
043000*
043100*---------------------------------------------------------------*
043200 D200-WRITE-DETAIL-LINE.
043300*---------------------------------------------------------------*
043400     MOVE SPACES                TO WK-C-OUT-LINE.
043500     MOVE 1                     TO WK-N-OUT-POS.
043600*
043700     MOVE SPACES                TO WK-C-CS-INPUT.
043800     IF TXN-DATE NOT = ZERO
043900         MOVE TXN-DATE          TO WK-C-CS-INPUT (1:8).
044000     PERFORM E100-APPEND-FIELD  THRU E100-APPEND-FIELD-EX.
044100     PERFORM E200-APPEND-COMMA  THRU E200-APPEND-COMMA-EX.
044200*
044300     MOVE TXN-DESCRIPTION       TO WK-C-CS-INPUT.
044400     PERFORM E100-APPEND-FIELD  THRU E100-APPEND-FIELD-EX.
044500     PERFORM E200-APPEND-COMMA  THRU E200-APPEND-COMMA-EX.
044600*
044700     MOVE TXN-AMOUNT            TO WK-C-AMOUNT-ED.
044800     PERFORM E300-FIND-EDIT-START
044900        THRU E300-FIND-EDIT-START-EX.
045000     MOVE SPACES                TO WK-C-CS-INPUT.
045100     MOVE WK-C-AMOUNT-ED (WK-N-FLD-LEN:)
045200                                TO WK-C-CS-INPUT.
045300     PERFORM E100-APPEND-FIELD  THRU E100-APPEND-FIELD-EX.
045400     PERFORM E200-APPEND-COMMA  THRU E200-APPEND-COMMA-EX.
045500*
045600     MOVE TXN-TYPE              TO WK-C-CS-INPUT.
045700     PERFORM E100-APPEND-FIELD  THRU E100-APPEND-FIELD-EX.
045800     PERFORM E200-APPEND-COMMA  THRU E200-APPEND-COMMA-EX.
045900*
046000     MOVE TXN-ORIG-CATEGORY     TO WK-C-CS-INPUT.
046100     PERFORM E100-APPEND-FIELD  THRU E100-APPEND-FIELD-EX.
046200     PERFORM E200-APPEND-COMMA  THRU E200-APPEND-COMMA-EX.
046300*
046400     MOVE TXN-CORR-CATEGORY     TO WK-C-CS-INPUT.
046500     PERFORM E100-APPEND-FIELD  THRU E100-APPEND-FIELD-EX.
046600*
046700     MOVE WK-C-OUT-LINE         TO TRFTXNOT-REC.
046800     WRITE TRFTXNOT-REC.
046900*---------------------------------------------------------------*
047000 D200-WRITE-DETAIL-LINE-EX.
047100*---------------------------------------------------------------*
047200     EXIT.
047300*
047400*---------------------------------------------------------------*
047500 E100-APPEND-FIELD.
047600*---------------------------------------------------------------*
047700     PERFORM F900-FIND-CS-INPUT-LENGTH
047800        THRU F900-FIND-CS-INPUT-LENGTH-EX.
047900     MOVE WK-N-FLD-LEN          TO LK-CS-RAW-LENGTH.
048000     MOVE WK-C-CS-INPUT         TO LK-CS-RAW-FIELD.
048100     CALL "TRFCATCS" USING LK-CATCS-PARMS.
048200     IF LK-CS-SAFE-LENGTH > ZERO
048300         STRING LK-CS-SAFE-FIELD (1:LK-CS-SAFE-LENGTH)
048400                DELIMITED BY SIZE
048500                INTO WK-C-OUT-LINE
048600                WITH POINTER WK-N-OUT-POS.
048700*---------------------------------------------------------------*
048800 E100-APPEND-FIELD-EX.
048900*---------------------------------------------------------------*
049000     EXIT.
049100*
049200 F900-FIND-CS-INPUT-LENGTH.
049300     PERFORM G900-SCAN-CS-INPUT-BACK
049400        THRU G900-SCAN-CS-INPUT-BACK-EX
049500        VARYING WK-N-FLD-LEN FROM 60 BY -1
049600        UNTIL WK-N-FLD-LEN = ZERO
049700           OR WK-C-CS-CHAR (WK-N-FLD-LEN) NOT = SPACE.
049800 F900-FIND-CS-INPUT-LENGTH-EX.
049900     EXIT.
050000*
050100 G900-SCAN-CS-INPUT-BACK.
050200     CONTINUE.
050300 G900-SCAN-CS-INPUT-BACK-EX.
050400     EXIT.
050500*
050600*---------------------------------------------------------------*
050700 E200-APPEND-COMMA.
050800*---------------------------------------------------------------*
050900     STRING "," DELIMITED BY SIZE
051000            INTO WK-C-OUT-LINE
051100            WITH POINTER WK-N-OUT-POS.
051200*---------------------------------------------------------------*
051300 E200-APPEND-COMMA-EX.
051400*---------------------------------------------------------------*
051500     EXIT.
051600*
051700*---------------------------------------------------------------*
051800 E300-FIND-EDIT-START.
051900*---------------------------------------------------------------*
052000*    THE AMOUNT EDIT AREA IS ZERO-SUPPRESSED (LEADING SPACES) -
052100*    FIND THE FIRST NON-SPACE CHARACTER SO ONLY THE SIGNIFICANT
052200*    DIGITS ARE COPIED INTO THE CSV FIELD.
052300     PERFORM F910-SCAN-EDIT-FORWARD
052400        THRU F910-SCAN-EDIT-FORWARD-EX
052500        VARYING WK-N-FLD-LEN FROM 1 BY 1
052600        UNTIL WK-N-FLD-LEN > 10
052700           OR WK-C-AMOUNT-ED (WK-N-FLD-LEN:1) NOT = SPACE.
052800*---------------------------------------------------------------*
052900 E300-FIND-EDIT-START-EX.
053000*---------------------------------------------------------------*
053100     EXIT.
053200*
053300 F910-SCAN-EDIT-FORWARD.
053400     CONTINUE.
053500 F910-SCAN-EDIT-FORWARD-EX.
053600     EXIT.
053700*
053800*---------------------------------------------------------------*
053900 D010-WRITE-CATEGORY-SUMMARY.
054000*---------------------------------------------------------------*
054100     PERFORM D110-WRITE-ONE-CATEGORY-LINE
054200        THRU D110-WRITE-ONE-CATEGORY-LINE-EX
054300        VARYING WK-N-COL-IDX FROM 1 BY 1
054400        UNTIL WK-N-COL-IDX > SUMMARY-TABLE-COUNT.
054500*---------------------------------------------------------------*
054600 D010-WRITE-CATEGORY-SUMMARY-EX.
054700*---------------------------------------------------------------*
054800     EXIT.
054900*
055000 D110-WRITE-ONE-CATEGORY-LINE.
055100     MOVE SPACES                TO WK-C-SUM-LINE.
055200     MOVE STE-CATEGORY (WK-N-COL-IDX) TO WK-C-SL-CATEGORY.
055300     MOVE STE-TOTAL-AMOUNT (WK-N-COL-IDX) TO WK-C-SL-AMOUNT.
055400     MOVE WK-C-SUM-LINE          TO TRFSUMOT-REC.
055500     WRITE TRFSUMOT-REC.
055600 D110-WRITE-ONE-CATEGORY-LINE-EX.
055700     EXIT.
055800*
055900*---------------------------------------------------------------*
056000 D020-WRITE-TOTALS-REPORT.
056100*---------------------------------------------------------------*
056200     MOVE SPACES                TO WK-C-TOT-LINE.
056300     MOVE "TOTAL DEBIT   "      TO WK-C-TL-LABEL.
056400     MOVE TOT-DEBIT             TO WK-C-TL-AMOUNT.
056500     MOVE WK-C-TOT-LINE         TO TRFTOTOT-REC.
056600     WRITE TRFTOTOT-REC.
056700*
056800     MOVE SPACES                TO WK-C-TOT-LINE.
056900     MOVE "TOTAL CREDIT  "      TO WK-C-TL-LABEL.
057000     MOVE TOT-CREDIT            TO WK-C-TL-AMOUNT.
057100     MOVE WK-C-TOT-LINE         TO TRFTOTOT-REC.
057200     WRITE TRFTOTOT-REC.
057300*
057400     MOVE SPACES                TO WK-C-TOT-LINE.
057500     MOVE "NET           "      TO WK-C-TL-LABEL.
057600     MOVE TOT-NET               TO WK-C-TL-AMOUNT.
057700     MOVE WK-C-TOT-LINE         TO TRFTOTOT-REC.
057800     WRITE TRFTOTOT-REC.
057900*---------------------------------------------------------------*
058000 D020-WRITE-TOTALS-REPORT-EX.
058100*---------------------------------------------------------------*
058200     EXIT.
058300*
058400 Y900-ABNORMAL-TERMINATION.
058500     PERFORM Z000-END-PROGRAM-ROUTINE
058600        THRU Z099-END-PROGRAM-ROUTINE-EX.
058700     EXIT PROGRAM.
058800*
058900*---------------------------------------------------------------*
059000 Z000-END-PROGRAM-ROUTINE.
059100*---------------------------------------------------------------*
059200     IF WK-C-TRACE-ON
059300         DISPLAY "TRFCATM  - ROWS READ    - " WK-N-TXN-ROWS-READ
059400         DISPLAY "TRFCATM  - ROWS WRITTEN - "
059500                 WK-N-TXN-ROWS-WRITTEN.
059600*---------------------------------------------------------------*
059700 Z099-END-PROGRAM-ROUTINE-EX.
059800*---------------------------------------------------------------*
059900     EXIT.
060000*
060100******************************************************************
060200*************** END OF PROGRAM SOURCE  TRFCATM  ***************
060300******************************************************************
