000100*****************************************************************
000200* CATCS - LINKAGE AREA FOR CALL "TRFCATCS"                      *
000300* CSV FIELD-SAFE ESCAPING - DOUBLES EMBEDDED QUOTES AND WRAPS   *
000400* THE FIELD IN QUOTES WHEN IT CONTAINS A COMMA, QUOTE OR        *
000500* NEWLINE.  CALLED ONCE PER OUTPUT COLUMN BY TRFCATM.           *
000600*****************************************************************
000700* HISTORY OF MODIFICATION:                                      *
000800*----------------------------------------------------------------*
000900* CAT0015 14/01/1991 RSNG  - INITIAL VERSION
001000*----------------------------------------------------------------*
001100 01  LK-CATCS-PARMS.
001200     05  LK-CS-RAW-FIELD           PIC X(60).
001300     05  LK-CS-RAW-LENGTH          PIC 9(04) COMP.
001400     05  LK-CS-SAFE-FIELD          PIC X(124).
001500     05  LK-CS-SAFE-LENGTH         PIC 9(04) COMP.
001600     05  FILLER                    PIC X(10).
