000100*****************************************************************
000200* CATCE - LINKAGE AREA FOR CALL "TRFCATCE"                      *
000300* THE CATEGORY RULE ENGINE - TRFCATM CALLS THIS ONCE PER        *
000400* TRANSACTION, PASSING THE MERCHANT DESCRIPTION AND THE MERGED  *
000500* RULE-TABLE-AREA; RECEIVES BACK THE CORRECTED CATEGORY.        *
000600*****************************************************************
000700* HISTORY OF MODIFICATION:                                      *
000800*----------------------------------------------------------------*
000900* CAT0010 14/01/1991 RSNG  - INITIAL VERSION
001000*----------------------------------------------------------------*
001100 01  LK-CATCE-PARMS.
001200     05  LK-CE-DESCRIPTION         PIC X(60).
001300     05  LK-CE-CORRECTED-CATEGORY  PIC X(20).
001400     05  LK-CE-MATCH-KIND          PIC X(01).
001500         88  LK-CE-EXACT-MATCH               VALUE "E".
001600         88  LK-CE-FUZZY-MATCH                VALUE "F".
001700         88  LK-CE-BUILTIN-MATCH              VALUE "B".
001800         88  LK-CE-DEFAULTED                  VALUE "D".
001900     05  FILLER                    PIC X(10).
