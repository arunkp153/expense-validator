000100*****************************************************************
000200* CATFZ - LINKAGE AREA FOR CALL "TRFCATFZ"                      *
000300* LEVENSHTEIN EDIT DISTANCE BETWEEN TWO SHORT TOKENS, PLUS THE  *
000400* FUZZY-MATCH TEST (DISTANCE WITHIN THRESHOLD, OR ONE TOKEN     *
000500* CONTAINS THE OTHER).                                          *
000600*****************************************************************
000700* HISTORY OF MODIFICATION:                                      *
000800*----------------------------------------------------------------*
000900* CAT0011 14/01/1991 RSNG  - INITIAL VERSION
001000*----------------------------------------------------------------*
001100 01  LK-CATFZ-PARMS.
001200     05  LK-FZ-TOKEN-1             PIC X(30).
001300     05  LK-FZ-TOKEN-2             PIC X(30).
001400     05  LK-FZ-EDIT-DISTANCE       PIC 9(04) COMP.
001500     05  LK-FZ-THRESHOLD           PIC 9(04) COMP.
001600     05  LK-FZ-IS-MATCH            PIC X(01).
001700         88  LK-FZ-MATCHED                    VALUE "Y".
001800         88  LK-FZ-NOT-MATCHED                VALUE "N".
001900     05  FILLER                    PIC X(10).
