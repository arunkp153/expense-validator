000100*****************************************************************
000200* CATTL - LINKAGE AREA FOR CALL "TRFCATTL"                      *
000300* ACCUMULATES DEBIT/CREDIT/NET TOTALS FOR ONE TRANSACTION,      *
000400* HONOURING THE OPTIONAL INCLUSIVE FROM/TO DATE WINDOW.         *
000500*****************************************************************
000600* HISTORY OF MODIFICATION:                                      *
000700*----------------------------------------------------------------*
000800* CAT0013 14/01/1991 RSNG  - INITIAL VERSION
000900* CAT0125 30/08/2006 MFN   - REQ#8901 ADDED DESCRIPTION/CATEGORY
001000*                            SO A BLANK TYPE CAN BE INFERRED
001100*----------------------------------------------------------------*
001200 01  LK-CATTL-PARMS.
001300     05  LK-TL-AMOUNT              PIC S9(09)V99 COMP-3.
001400     05  LK-TL-TYPE                PIC X(06).
001500     05  LK-TL-DESCRIPTION         PIC X(60).
001600     05  LK-TL-CATEGORY            PIC X(20).
001700     05  LK-TL-TXN-DATE            PIC 9(08).
001800     05  LK-TL-FROM-DATE           PIC 9(08).
001900     05  LK-TL-TO-DATE             PIC 9(08).
002000     05  LK-TL-BOUNDS-PRESENT      PIC X(01).
002100         88  LK-TL-FROM-PRESENT              VALUE "F".
002200         88  LK-TL-TO-PRESENT                 VALUE "T".
002300         88  LK-TL-BOTH-PRESENT               VALUE "B".
002400         88  LK-TL-NONE-PRESENT               VALUE " ".
002500     05  FILLER                    PIC X(10).
