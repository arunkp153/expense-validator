000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFCATTY.
000500 AUTHOR.         RAJESH SINGH.
000600 INSTALLATION.   CORPORATE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE INFERS A DEBIT/CREDIT TYPE FOR A
001200*               TRANSACTION WHOSE TXN-TYPE ARRIVED BLANK FROM
001300*               TRANSACTIONS-IN, BY SCANNING THE DESCRIPTION AND,
001400*               FAILING THAT, THE CORRECTED CATEGORY, FOR A
001500*               FIXED LIST OF KEYWORDS.
001600*NOTE        :  CALLED BY TRFCATTL WHENEVER THE INCOMING
001700*               TXN-TYPE IS BLANK - SEE ALSO TRFCATM WHICH
001800*               CARRIES THE SAME LOOKUP FOR DISPLAY PURPOSES.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* CAT0018 14/01/1991 RSNG  - INITIAL VERSION
002400* CAT0047 09/03/1998 KLT   - Y2K REVIEW OF THIS PROGRAM - NO DATE
002500*                            FIELDS PRESENT, NO CHANGE REQUIRED
002600* CAT0121 30/08/2006 MFN   - REQ#8901 ADDED "PAID -" AND
002700*                            "RECEIVED FROM" PHRASES ON REQUEST
002800*                            FROM THE RECONCILIATION TEAM
002900*---------------------------------------------------------------*
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-AS400.
003600 OBJECT-COMPUTER. IBM-AS400.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9".
004000*
004100 EJECT
004200***************
004300 DATA DIVISION.
004400***************
004500 WORKING-STORAGE SECTION.
004600***************
004700 01  FILLER              PIC X(24)  VALUE
004800     "** PROGRAM TRFCATTY  **".
004900*
005000* ------------------ PROGRAM WORKING STORAGE -------------------*
005100 01  WK-C-COMMON.
005200     COPY ASCMWS.
005300*
005400 01  WK-N-COUNTERS.
005500     05  WK-N-DESC-LEN          PIC 9(04) COMP.
005600     05  WK-N-CAT-LEN           PIC 9(04) COMP.
005700*
005800*    ONE WORK AREA HOLDS THE LOWERCASED DESCRIPTION, VIEWED BOTH
005900*    AS A WHOLE FIELD (FOR THE INSPECT SCANS) AND AS A CHARACTER
006000*    TABLE (WHILE FOLDING CASE ONE BYTE AT A TIME).
006100 01  WK-C-DESC-AREA             PIC X(60).
006200 01  WK-C-DESC-TABLE REDEFINES WK-C-DESC-AREA.
006300     05  WK-C-DESC-CHAR OCCURS 60 TIMES PIC X(01).
006400*
006500*    SAME TREATMENT FOR THE CORRECTED CATEGORY.
006600 01  WK-C-CAT-AREA              PIC X(20).
006700 01  WK-C-CAT-TABLE REDEFINES WK-C-CAT-AREA.
006800     05  WK-C-CAT-CHAR OCCURS 20 TIMES PIC X(01).
006900*
007000*    RUN-DATE BREAKDOWN - CARRIED IN EVERY PROGRAM OF THE SUITE.
007100 01  WK-C-RUN-DATE-AREA         PIC 9(08).
007200 01  WK-C-RUN-DATE-AREA-R REDEFINES WK-C-RUN-DATE-AREA.
007300     05  WK-C-RUN-CCYY          PIC 9(04).
007400     05  WK-C-RUN-MM            PIC 9(02).
007500     05  WK-C-RUN-DD            PIC 9(02).
007600*
007700 01  WK-N-TALLY                 PIC 9(04) COMP.
007800*
007900 EJECT
008000 LINKAGE SECTION.
008100*****************
008200 COPY CATTY.
008300 EJECT
008400**************************************************
008500 PROCEDURE DIVISION USING LK-CATTY-PARMS.
008600**************************************************
008700 MAIN-MODULE.
008800     PERFORM A000-MAIN-PROCESSING
008900        THRU A099-MAIN-PROCESSING-EX.
009000     PERFORM Z000-END-PROGRAM-ROUTINE
009100        THRU Z099-END-PROGRAM-ROUTINE-EX.
009200 CAT0018    GOBACK.
009300 EJECT
009400*---------------------------------------------------------------*
009500 A000-MAIN-PROCESSING.
009600*---------------------------------------------------------------*
009700     MOVE SPACES               TO LK-TY-INFERRED-TYPE.
009800     MOVE LK-TY-DESCRIPTION     TO WK-C-DESC-AREA.
009900     MOVE LK-TY-CATEGORY        TO WK-C-CAT-AREA.
010000     PERFORM B000-FOLD-DESC-LOWER
010100        THRU B000-FOLD-DESC-LOWER-EX.
010200     PERFORM B010-FOLD-CAT-LOWER
010300        THRU B010-FOLD-CAT-LOWER-EX.
010400*
010500*    STEP 1 - DEBIT KEYWORDS IN THE DESCRIPTION.
010600     MOVE ZERO                  TO WK-N-TALLY.
010700     INSPECT WK-C-DESC-AREA TALLYING WK-N-TALLY
010800         FOR ALL "debit".
010900     IF WK-N-TALLY > ZERO
011000         MOVE "DEBIT"           TO LK-TY-INFERRED-TYPE
011100         GO TO A099-MAIN-PROCESSING-EX.
011200     MOVE ZERO                  TO WK-N-TALLY.
011300     INSPECT WK-C-DESC-AREA TALLYING WK-N-TALLY
011400         FOR ALL "debited".
011500     IF WK-N-TALLY > ZERO
011600         MOVE "DEBIT"           TO LK-TY-INFERRED-TYPE
011700         GO TO A099-MAIN-PROCESSING-EX.
011800     MOVE ZERO                  TO WK-N-TALLY.
011900     INSPECT WK-C-DESC-AREA TALLYING WK-N-TALLY
012000         FOR ALL "paid to".
012100     IF WK-N-TALLY > ZERO
012200         MOVE "DEBIT"           TO LK-TY-INFERRED-TYPE
012300         GO TO A099-MAIN-PROCESSING-EX.
012400     MOVE ZERO                  TO WK-N-TALLY.
012500     INSPECT WK-C-DESC-AREA TALLYING WK-N-TALLY
012600         FOR ALL "paid -".
012700     IF WK-N-TALLY > ZERO
012800         MOVE "DEBIT"           TO LK-TY-INFERRED-TYPE
012900         GO TO A099-MAIN-PROCESSING-EX.
013000     MOVE ZERO                  TO WK-N-TALLY.
013100     INSPECT WK-C-DESC-AREA TALLYING WK-N-TALLY
013200         FOR ALL "dr".
013300     IF WK-N-TALLY > ZERO
013400         MOVE "DEBIT"           TO LK-TY-INFERRED-TYPE
013500         GO TO A099-MAIN-PROCESSING-EX.
013600*
013700*    STEP 2 - CREDIT KEYWORDS IN THE DESCRIPTION.
013800     MOVE ZERO                  TO WK-N-TALLY.
013900     INSPECT WK-C-DESC-AREA TALLYING WK-N-TALLY
014000         FOR ALL "credit".
014100     IF WK-N-TALLY > ZERO
014200         MOVE "CREDIT"          TO LK-TY-INFERRED-TYPE
014300         GO TO A099-MAIN-PROCESSING-EX.
014400     MOVE ZERO                  TO WK-N-TALLY.
014500     INSPECT WK-C-DESC-AREA TALLYING WK-N-TALLY
014600         FOR ALL "received from".
014700     IF WK-N-TALLY > ZERO
014800         MOVE "CREDIT"          TO LK-TY-INFERRED-TYPE
014900         GO TO A099-MAIN-PROCESSING-EX.
015000     MOVE ZERO                  TO WK-N-TALLY.
015100     INSPECT WK-C-DESC-AREA TALLYING WK-N-TALLY
015200         FOR ALL "credited".
015300     IF WK-N-TALLY > ZERO
015400         MOVE "CREDIT"          TO LK-TY-INFERRED-TYPE
015500         GO TO A099-MAIN-PROCESSING-EX.
015600*
015700*    STEP 3 - SALARY/CREDIT/INCOME KEYWORDS IN THE CATEGORY.
015800     MOVE ZERO                  TO WK-N-TALLY.
015900     INSPECT WK-C-CAT-AREA TALLYING WK-N-TALLY
016000         FOR ALL "salary".
016100     IF WK-N-TALLY > ZERO
016200         MOVE "CREDIT"          TO LK-TY-INFERRED-TYPE
016300         GO TO A099-MAIN-PROCESSING-EX.
016400     MOVE ZERO                  TO WK-N-TALLY.
016500     INSPECT WK-C-CAT-AREA TALLYING WK-N-TALLY
016600         FOR ALL "credit".
016700     IF WK-N-TALLY > ZERO
016800         MOVE "CREDIT"          TO LK-TY-INFERRED-TYPE
016900         GO TO A099-MAIN-PROCESSING-EX.
017000     MOVE ZERO                  TO WK-N-TALLY.
017100     INSPECT WK-C-CAT-AREA TALLYING WK-N-TALLY
017200         FOR ALL "income".
017300     IF WK-N-TALLY > ZERO
017400         MOVE "CREDIT"          TO LK-TY-INFERRED-TYPE
017500         GO TO A099-MAIN-PROCESSING-EX.
017600*
017700*    STEP 4 - STILL UNKNOWN - LEAVE LK-TY-INFERRED-TYPE BLANK.
017800*---------------------------------------------------------------*
017900 A099-MAIN-PROCESSING-EX.
018000*---------------------------------------------------------------*
018100     EXIT.
018200*
018300*---------------------------------------------------------------*
018400 B000-FOLD-DESC-LOWER.
018500*---------------------------------------------------------------*
018600     PERFORM C000-SCAN-DESC-BACK
018700        THRU C000-SCAN-DESC-BACK-EX
018800        VARYING WK-N-DESC-LEN FROM 60 BY -1
018900        UNTIL WK-N-DESC-LEN = ZERO
019000           OR WK-C-DESC-AREA (WK-N-DESC-LEN:1) NOT = SPACE.
019100     INSPECT WK-C-DESC-AREA CONVERTING
019200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
019300         "abcdefghijklmnopqrstuvwxyz".
019400*---------------------------------------------------------------*
019500 B000-FOLD-DESC-LOWER-EX.
019600*---------------------------------------------------------------*
019700     EXIT.
019800*
019900 C000-SCAN-DESC-BACK.
020000     CONTINUE.
020100 C000-SCAN-DESC-BACK-EX.
020200     EXIT.
020300*
020400*---------------------------------------------------------------*
020500 B010-FOLD-CAT-LOWER.
020600*---------------------------------------------------------------*
020700     PERFORM C010-SCAN-CAT-BACK
020800        THRU C010-SCAN-CAT-BACK-EX
020900        VARYING WK-N-CAT-LEN FROM 20 BY -1
021000        UNTIL WK-N-CAT-LEN = ZERO
021100           OR WK-C-CAT-AREA (WK-N-CAT-LEN:1) NOT = SPACE.
021200     INSPECT WK-C-CAT-AREA CONVERTING
021300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
021400         "abcdefghijklmnopqrstuvwxyz".
021500*---------------------------------------------------------------*
021600 B010-FOLD-CAT-LOWER-EX.
021700*---------------------------------------------------------------*
021800     EXIT.
021900*
022000 C010-SCAN-CAT-BACK.
022100     CONTINUE.
022200 C010-SCAN-CAT-BACK-EX.
022300     EXIT.
022400*
022500 Y900-ABNORMAL-TERMINATION.
022600     PERFORM Z000-END-PROGRAM-ROUTINE
022700        THRU Z099-END-PROGRAM-ROUTINE-EX.
022800     EXIT PROGRAM.
022900*
023000*---------------------------------------------------------------*
023100 Z000-END-PROGRAM-ROUTINE.
023200*---------------------------------------------------------------*
023300     CONTINUE.
023400*---------------------------------------------------------------*
023500 Z099-END-PROGRAM-ROUTINE-EX.
023600*---------------------------------------------------------------*
023700     EXIT.
023800*
023900******************************************************************
024000*************** END OF PROGRAM SOURCE  TRFCATTY ***************
024100******************************************************************
