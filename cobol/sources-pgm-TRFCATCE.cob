000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFCATCE.
000500 AUTHOR.         RAJESH SINGH.
000600 INSTALLATION.   CORPORATE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE IS THE CATEGORY RULE ENGINE.  GIVEN
001200*               A NORMALIZED TRANSACTION DESCRIPTION AND THE
001300*               MERGED KEYWORD TABLE BUILT BY TRFCATLD, IT
001400*               ASSIGNS A CORRECTED CATEGORY BY EXACT/TOKEN
001500*               MATCH, THEN FUZZY MATCH, THEN THE COMPILED-IN
001600*               FALLBACK TABLE (UNLESS THE DESCRIPTION LOOKS
001700*               LIKE A PERSON'S NAME), DEFAULTING TO
001800*               "UNCATEGORIZED".
001900*NOTE        :  CALLED ONCE PER TRANSACTION BY TRFCATM.  CALLS
002000*               TRFCATFZ FOR EVERY FUZZY-MATCH COMPARISON.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* CAT0020 14/01/1991 RSNG  - INITIAL VERSION
002600* CAT0049 09/03/1998 KLT   - Y2K REVIEW OF THIS PROGRAM - NO DATE
002700*                            FIELDS PRESENT, NO CHANGE REQUIRED
002800* CAT0093 18/02/2003 MFN   - REQ#6017 ADDED TOKEN-EXACT MATCH TO
002900*                            STEP 1, PREVIOUSLY SUBSTRING ONLY
003000* CAT0122 30/08/2006 MFN   - REQ#8901 ADDED ISLIKELYPERSONNAME
003100*                            GATE ON THE BUILT-IN FALLBACK PASS
003200* CAT0155 19/02/2012 SKM   - REQ#11407 NORMALIZE-KEY MOVED INTO
003300*                            ITS OWN PARAGRAPH SO TRFCATLD COULD
003400*                            SHARE THE SAME LOGIC AT LOAD TIME
003500*---------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9"
004600     CLASS WK-C-ALPHA-CLASS IS "A" THRU "Z", "a" THRU "z".
004700*
004800 EJECT
004900***************
005000 DATA DIVISION.
005100***************
005200 WORKING-STORAGE SECTION.
005300***************
005400 01  FILLER              PIC X(24)  VALUE
005500     "** PROGRAM TRFCATCE  **".
005600*
005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800 01  WK-C-COMMON.
005900     COPY ASCMWS.
006000*
006100 COPY CATRULE.
006200 COPY CATBLTN.
006300*
006400 01  WK-N-COUNTERS.
006500     05  WK-N-DESC-LEN          PIC 9(04) COMP.
006600     05  WK-N-KEY-LEN           PIC 9(04) COMP.
006700     05  WK-N-TABLE-IDX         PIC 9(04) COMP.
006800     05  WK-N-TOKEN-COUNT       PIC 9(04) COMP.
006900     05  WK-N-TOKEN-IDX         PIC 9(04) COMP.
007000     05  WK-N-THRESHOLD         PIC 9(04) COMP.
007100*
007200 01  WK-C-FOUND-SW              PIC X(01) VALUE "N".
007300     88  WK-C-FOUND                       VALUE "Y".
007400*
007500*    THE NORMALIZED DESCRIPTION, VIEWED AS A WHOLE FIELD FOR
007600*    SUBSTRING TESTS AND AS A CHARACTER TABLE WHILE NORMALIZING
007700*    IT ONE BYTE AT A TIME.
007800 01  WK-C-NORM-AREA             PIC X(60).
007900 01  WK-C-NORM-TABLE REDEFINES WK-C-NORM-AREA.
008000     05  WK-C-NORM-CHAR OCCURS 60 TIMES PIC X(01).
008100*
008200*    RUN-DATE BREAKDOWN - CARRIED IN EVERY PROGRAM OF THE SUITE.
008300 01  WK-C-RUN-DATE-AREA         PIC 9(08).
008400 01  WK-C-RUN-DATE-AREA-R REDEFINES WK-C-RUN-DATE-AREA.
008500     05  WK-C-RUN-CCYY          PIC 9(04).
008600     05  WK-C-RUN-MM            PIC 9(02).
008700     05  WK-C-RUN-DD            PIC 9(02).
008800*
008900*    UP TO 8 WHITESPACE-DELIMITED TOKENS OF THE NORMALIZED
009000*    DESCRIPTION.
009100 01  WK-C-TOKEN-TABLE.
009200     05  WK-C-TOKEN-ENTRY OCCURS 8 TIMES
009300             INDEXED BY WK-C-TOKEN-IDX2.
009400         10  WK-C-TOKEN         PIC X(30).
009500*
009600 01  WK-C-ONE-CHAR              PIC X(01).
009700 01  WK-C-WORK-KEYWORD          PIC X(30).
009800 01  WK-C-WORK-CATEGORY         PIC X(20).
009900 01  WK-C-NAME-SW               PIC X(01) VALUE "N".
010000     88  WK-C-LOOKS-LIKE-A-NAME           VALUE "Y".
010100*
010200*    EXCLUDED-SUBSTRING TABLE FOR THE LIKELY-PERSON-NAME TEST -
010300*    IF ANY OF THESE APPEAR IN THE DESCRIPTION IT IS NOT A NAME.
010400 01  WK-C-EXCLUDE-TABLE.
010500     05  FILLER PIC X(15) VALUE "shop".
010600     05  FILLER PIC X(15) VALUE "store".
010700     05  FILLER PIC X(15) VALUE "services".
010800     05  FILLER PIC X(15) VALUE "station".
010900     05  FILLER PIC X(15) VALUE "bakery".
011000     05  FILLER PIC X(15) VALUE "cafe".
011100     05  FILLER PIC X(15) VALUE "restaurant".
011200     05  FILLER PIC X(15) VALUE "fuel".
011300     05  FILLER PIC X(15) VALUE "petrol".
011400     05  FILLER PIC X(15) VALUE "bank".
011500     05  FILLER PIC X(15) VALUE "pvt".
011600     05  FILLER PIC X(15) VALUE "ltd".
011700     05  FILLER PIC X(15) VALUE "enterprise".
011800     05  FILLER PIC X(15) VALUE "payments".
011900     05  FILLER PIC X(15) VALUE "payment".
012000     05  FILLER PIC X(15) VALUE "openai".
012100     05  FILLER PIC X(15) VALUE "inr".
012200     05  FILLER PIC X(15) VALUE "upi".
012300     05  FILLER PIC X(15) VALUE "transaction".
012400     05  FILLER PIC X(15) VALUE "cashback".
012500     05  FILLER PIC X(15) VALUE "gift".
012600     05  FILLER PIC X(15) VALUE "card".
012700 01  WK-C-EXCLUDE-R REDEFINES WK-C-EXCLUDE-TABLE.
012800     05  WK-C-EXCLUDE-ENTRY PIC X(15) OCCURS 22 TIMES
012900             INDEXED BY WK-C-EXCLUDE-IDX.
013000*
013100 01  WK-N-DIGIT-TALLY           PIC 9(04) COMP.
013200 01  WK-N-EXCLUDE-TALLY         PIC 9(04) COMP.
013300*
013400 EJECT
013500 LINKAGE SECTION.
013600*****************
013700 COPY CATCE.
013800 EJECT
013900**************************************************
014000 PROCEDURE DIVISION USING LK-CATCE-PARMS, RULE-TABLE-AREA.
014100**************************************************
014200 MAIN-MODULE.
014300     PERFORM A000-MAIN-PROCESSING
014400        THRU A099-MAIN-PROCESSING-EX.
014500     PERFORM Z000-END-PROGRAM-ROUTINE
014600        THRU Z099-END-PROGRAM-ROUTINE-EX.
014700 CAT0020    GOBACK.
014800 EJECT
014900*---------------------------------------------------------------*
015000 A000-MAIN-PROCESSING.
015100*---------------------------------------------------------------*
015200     MOVE SPACES               TO LK-CE-CORRECTED-CATEGORY.
015300     MOVE "D"                  TO LK-CE-MATCH-KIND.
015400     MOVE "N"                  TO WK-C-FOUND-SW.
015500*
015600     PERFORM A010-NORMALIZE-DESCRIPTION
015700        THRU A010-NORMALIZE-DESCRIPTION-EX.
015800     PERFORM A020-SPLIT-INTO-TOKENS
015900        THRU A020-SPLIT-INTO-TOKENS-EX.
016000*
016100*    STEP 1 - EXACT/TOKEN MATCH AGAINST THE MERGED TABLE.
016200     PERFORM A100-EXACT-MATCH-PASS
016300        THRU A100-EXACT-MATCH-PASS-EX
016400        VARYING WK-N-TABLE-IDX FROM 1 BY 1
016500        UNTIL WK-N-TABLE-IDX > RULE-TABLE-COUNT
016600           OR WK-C-FOUND.
016700     IF WK-C-FOUND
016800         MOVE "E"               TO LK-CE-MATCH-KIND
016900         GO TO A090-APPLY-DEFAULT.
017000*
017100*    STEP 2 - FUZZY MATCH AGAINST THE SAME MERGED TABLE.
017200     PERFORM A200-FUZZY-MATCH-PASS
017300        THRU A200-FUZZY-MATCH-PASS-EX
017400        VARYING WK-N-TABLE-IDX FROM 1 BY 1
017500        UNTIL WK-N-TABLE-IDX > RULE-TABLE-COUNT
017600           OR WK-C-FOUND.
017700     IF WK-C-FOUND
017800         MOVE "F"               TO LK-CE-MATCH-KIND
017900         GO TO A090-APPLY-DEFAULT.
018000*
018100*    STEP 3 - BUILT-IN FALLBACK, GATED BY THE NAME HEURISTIC.
018200     PERFORM A300-CHECK-LIKELY-NAME
018300        THRU A300-CHECK-LIKELY-NAME-EX.
018400     IF NOT WK-C-LOOKS-LIKE-A-NAME
018500         PERFORM A400-BUILTIN-FALLBACK-PASS
018600            THRU A400-BUILTIN-FALLBACK-PASS-EX
018700            VARYING WK-N-TABLE-IDX FROM 1 BY 1
018800            UNTIL WK-N-TABLE-IDX > BUILTIN-TABLE-COUNT
018900               OR WK-C-FOUND.
019000     IF WK-C-FOUND
019100         MOVE "B"               TO LK-CE-MATCH-KIND.
019200*
019300 A090-APPLY-DEFAULT.
019400     IF NOT WK-C-FOUND OR LK-CE-CORRECTED-CATEGORY = SPACES
019500         MOVE "Uncategorized"   TO LK-CE-CORRECTED-CATEGORY
019600         MOVE "D"               TO LK-CE-MATCH-KIND.
019700*---------------------------------------------------------------*
019800 A099-MAIN-PROCESSING-EX.
019900*---------------------------------------------------------------*
020000     EXIT.
020100*
020200*---------------------------------------------------------------*
020300 A010-NORMALIZE-DESCRIPTION.
020400*---------------------------------------------------------------*
020500*    LOWERCASE, COLLAPSE NON-ALPHANUMERIC RUNS TO ONE SPACE,
020600*    TRIM.  CALL "TRFCATSP" IS NOT USED HERE - THIS IS A
020700*    CHARACTER-CLASS PASS, NOT A COMMA SPLIT.
020800     MOVE LK-CE-DESCRIPTION     TO WK-C-NORM-AREA.
020900     INSPECT WK-C-NORM-AREA CONVERTING
021000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
021100         "abcdefghijklmnopqrstuvwxyz".
021200     PERFORM B010-FIND-DESC-LENGTH
021300        THRU B010-FIND-DESC-LENGTH-EX.
021400     PERFORM B020-BLANK-NON-ALNUM
021500        THRU B020-BLANK-NON-ALNUM-EX
021600        VARYING WK-N-TOKEN-IDX FROM 1 BY 1
021700        UNTIL WK-N-TOKEN-IDX > WK-N-DESC-LEN.
021800*---------------------------------------------------------------*
021900 A010-NORMALIZE-DESCRIPTION-EX.
022000*---------------------------------------------------------------*
022100     EXIT.
022200*
022300 B010-FIND-DESC-LENGTH.
022400     PERFORM C010-SCAN-DESC-BACK
022500        THRU C010-SCAN-DESC-BACK-EX
022600        VARYING WK-N-DESC-LEN FROM 60 BY -1
022700        UNTIL WK-N-DESC-LEN = ZERO
022800           OR WK-C-NORM-CHAR (WK-N-DESC-LEN) NOT = SPACE.
022900 B010-FIND-DESC-LENGTH-EX.
023000     EXIT.
023100*
023200 C010-SCAN-DESC-BACK.
023300     CONTINUE.
023400 C010-SCAN-DESC-BACK-EX.
023500     EXIT.
023600*
023700 B020-BLANK-NON-ALNUM.
023800     MOVE WK-C-NORM-CHAR (WK-N-TOKEN-IDX) TO WK-C-ONE-CHAR.
023900     IF WK-C-ONE-CHAR NOT NUMERIC
024000        AND WK-C-ONE-CHAR IS NOT ALPHABETIC-LOWER
024100         MOVE SPACE  TO WK-C-NORM-CHAR (WK-N-TOKEN-IDX).
024200 B020-BLANK-NON-ALNUM-EX.
024300     EXIT.
024400*
024500*---------------------------------------------------------------*
024600 A020-SPLIT-INTO-TOKENS.
024700*---------------------------------------------------------------*
024800*    A CRUDE MULTI-SPACE COLLAPSE, THEN A CALL TO TRFCATSP WOULD
024900*    OVER-ENGINEER A SPACE SPLIT - WE WALK THE NORMALIZED FIELD
025000*    OURSELVES SINCE IT IS ALREADY A SINGLE-SPACE-DELIMITED
025100*    STRING AFTER A010.
025200     MOVE ZERO                  TO WK-N-TOKEN-COUNT.
025300     MOVE SPACES                TO WK-C-TOKEN-TABLE.
025400     UNSTRING WK-C-NORM-AREA (1:WK-N-DESC-LEN) DELIMITED BY
025500         ALL SPACE INTO
025600         WK-C-TOKEN (1) WK-C-TOKEN (2) WK-C-TOKEN (3)
025700         WK-C-TOKEN (4) WK-C-TOKEN (5) WK-C-TOKEN (6)
025800         WK-C-TOKEN (7) WK-C-TOKEN (8)
025900         TALLYING IN WK-N-TOKEN-COUNT.
026000     IF WK-N-TOKEN-COUNT > 8
026100         MOVE 8                 TO WK-N-TOKEN-COUNT.
026200*---------------------------------------------------------------*
026300 A020-SPLIT-INTO-TOKENS-EX.
026400*---------------------------------------------------------------*
026500     EXIT.
026600*
026700*---------------------------------------------------------------*
026800 A100-EXACT-MATCH-PASS.
026900*---------------------------------------------------------------*
027000     MOVE RTE-KEYWORD (WK-N-TABLE-IDX)  TO WK-C-WORK-KEYWORD.
027100     MOVE RTE-CATEGORY (WK-N-TABLE-IDX) TO WK-C-WORK-CATEGORY.
027200*
027300     IF WK-C-WORK-KEYWORD = SPACES
027400         GO TO A100-EXACT-MATCH-PASS-EX.
027500*
027600     PERFORM B100-TEST-CONTAINS-KEYWORD
027700        THRU B100-TEST-CONTAINS-KEYWORD-EX.
027800     IF WK-C-FOUND
027900         GO TO A100-EXACT-MATCH-PASS-EX.
028000*
028100     PERFORM B110-TEST-TOKEN-EQUALS-KEYWORD
028200        THRU B110-TEST-TOKEN-EQUALS-KEYWORD-EX
028300        VARYING WK-N-TOKEN-IDX FROM 1 BY 1
028400        UNTIL WK-N-TOKEN-IDX > WK-N-TOKEN-COUNT
028500           OR WK-C-FOUND.
028600*---------------------------------------------------------------*
028700 A100-EXACT-MATCH-PASS-EX.
028800*---------------------------------------------------------------*
028900     EXIT.
029000*
029100 B100-TEST-CONTAINS-KEYWORD.
029200     PERFORM D100-FIND-KEY-LEN THRU D100-FIND-KEY-LEN-EX.
029300     IF WK-N-KEY-LEN > ZERO AND WK-N-KEY-LEN NOT > WK-N-DESC-LEN
029400         PERFORM E100-TRY-ONE-POSITION
029500            THRU E100-TRY-ONE-POSITION-EX.
029600 B100-TEST-CONTAINS-KEYWORD-EX.
029700     EXIT.
029800*
029900 D100-FIND-KEY-LEN.
030000     PERFORM E110-SCAN-KEY-BACK
030100        THRU E110-SCAN-KEY-BACK-EX
030200        VARYING WK-N-KEY-LEN FROM 30 BY -1
030300        UNTIL WK-N-KEY-LEN = ZERO
030400           OR WK-C-WORK-KEYWORD (WK-N-KEY-LEN:1) NOT = SPACE.
030500 D100-FIND-KEY-LEN-EX.
030600     EXIT.
030700*
030800 E110-SCAN-KEY-BACK.
030900     CONTINUE.
031000 E110-SCAN-KEY-BACK-EX.
031100     EXIT.
031200*
031300 E100-TRY-ONE-POSITION.
031400     PERFORM F100-SCAN-POSITIONS
031500        THRU F100-SCAN-POSITIONS-EX
031600        VARYING WK-N-TOKEN-IDX FROM 1 BY 1
031700        UNTIL WK-N-TOKEN-IDX > WK-N-DESC-LEN - WK-N-KEY-LEN + 1
031800           OR WK-C-FOUND.
031900 E100-TRY-ONE-POSITION-EX.
032000     EXIT.
032100*
032200 F100-SCAN-POSITIONS.
032300     IF WK-C-NORM-AREA (WK-N-TOKEN-IDX:WK-N-KEY-LEN) =
032400            WK-C-WORK-KEYWORD (1:WK-N-KEY-LEN)
032500         MOVE "Y"              TO WK-C-FOUND-SW
032600         MOVE WK-C-WORK-CATEGORY
032700                               TO LK-CE-CORRECTED-CATEGORY.
032800 F100-SCAN-POSITIONS-EX.
032900     EXIT.
033000*
033100 B110-TEST-TOKEN-EQUALS-KEYWORD.
033200     IF WK-C-TOKEN (WK-N-TOKEN-IDX) = WK-C-WORK-KEYWORD
033300         MOVE "Y"              TO WK-C-FOUND-SW
033400         MOVE WK-C-WORK-CATEGORY
033500                               TO LK-CE-CORRECTED-CATEGORY.
033600 B110-TEST-TOKEN-EQUALS-KEYWORD-EX.
033700     EXIT.
033800*
033900*---------------------------------------------------------------*
034000 A200-FUZZY-MATCH-PASS.
034100*---------------------------------------------------------------*
034200     MOVE RTE-KEYWORD (WK-N-TABLE-IDX)  TO WK-C-WORK-KEYWORD.
034300     MOVE RTE-CATEGORY (WK-N-TABLE-IDX) TO WK-C-WORK-CATEGORY.
034400     IF WK-C-WORK-KEYWORD = SPACES
034500         GO TO A200-FUZZY-MATCH-PASS-EX.
034600     PERFORM A210-FUZZY-AGAINST-TOKENS
034700        THRU A210-FUZZY-AGAINST-TOKENS-EX.
034800*---------------------------------------------------------------*
034900 A200-FUZZY-MATCH-PASS-EX.
035000*---------------------------------------------------------------*
035100     EXIT.
035200*
035300 A210-FUZZY-AGAINST-TOKENS.
035400     PERFORM D100-FIND-KEY-LEN THRU D100-FIND-KEY-LEN-EX.
035500     PERFORM G100-COMPUTE-THRESHOLD
035600        THRU G100-COMPUTE-THRESHOLD-EX.
035700     PERFORM G200-TRY-ONE-TOKEN
035800        THRU G200-TRY-ONE-TOKEN-EX
035900        VARYING WK-N-TOKEN-IDX FROM 1 BY 1
036000        UNTIL WK-N-TOKEN-IDX > WK-N-TOKEN-COUNT
036100           OR WK-C-FOUND.
036200 A210-FUZZY-AGAINST-TOKENS-EX.
036300     EXIT.
036400*
036500*    THRESHOLD = MAX(1, MIN(2, LEN(KEYWORD) / 3)) - INTEGER
036600*    DIVISION TRUNCATES, WHICH IS THE SAME AS FLOOR FOR
036700*    POSITIVE OPERANDS.
036800 G100-COMPUTE-THRESHOLD.
036900     COMPUTE WK-N-THRESHOLD = WK-N-KEY-LEN / 3.
037000     IF WK-N-THRESHOLD > 2
037100         MOVE 2                TO WK-N-THRESHOLD.
037200     IF WK-N-THRESHOLD < 1
037300         MOVE 1                TO WK-N-THRESHOLD.
037400 G100-COMPUTE-THRESHOLD-EX.
037500     EXIT.
037600*
037700 G200-TRY-ONE-TOKEN.
037800     IF WK-C-TOKEN (WK-N-TOKEN-IDX) = SPACES
037900         GO TO G200-TRY-ONE-TOKEN-EX.
038000     MOVE WK-C-TOKEN (WK-N-TOKEN-IDX) TO LK-FZ-TOKEN-1.
038100     MOVE WK-C-WORK-KEYWORD           TO LK-FZ-TOKEN-2.
038200     MOVE WK-N-THRESHOLD              TO LK-FZ-THRESHOLD.
038300     CALL "TRFCATFZ" USING LK-CATFZ-PARMS.
038400     IF LK-FZ-IS-MATCH = "Y"
038500         MOVE "Y"              TO WK-C-FOUND-SW
038600         MOVE WK-C-WORK-CATEGORY
038700                               TO LK-CE-CORRECTED-CATEGORY.
038800 G200-TRY-ONE-TOKEN-EX.
038900     EXIT.
039000*
039100*---------------------------------------------------------------*
039200 A300-CHECK-LIKELY-NAME.
039300*---------------------------------------------------------------*
039400     MOVE "Y"                  TO WK-C-NAME-SW.
039500     IF WK-N-DESC-LEN = ZERO
039600         MOVE "N"              TO WK-C-NAME-SW
039700         GO TO A300-CHECK-LIKELY-NAME-EX.
039800*
039900     MOVE ZERO                 TO WK-N-DIGIT-TALLY.
040000     INSPECT WK-C-NORM-AREA (1:WK-N-DESC-LEN) TALLYING
040100         WK-N-DIGIT-TALLY FOR ALL "0" "1" "2" "3" "4" "5" "6"
040200                                  "7" "8" "9".
040300     IF WK-N-DIGIT-TALLY > ZERO
040400         MOVE "N"              TO WK-C-NAME-SW
040500         GO TO A300-CHECK-LIKELY-NAME-EX.
040600*
040700     PERFORM H100-CHECK-EXCLUDED-WORDS
040800        THRU H100-CHECK-EXCLUDED-WORDS-EX.
040900     IF WK-N-EXCLUDE-TALLY > ZERO
041000         MOVE "N"              TO WK-C-NAME-SW
041100         GO TO A300-CHECK-LIKELY-NAME-EX.
041200*
041300     IF WK-N-TOKEN-COUNT = ZERO OR WK-N-TOKEN-COUNT > 3
041400         MOVE "N"              TO WK-C-NAME-SW.
041500*---------------------------------------------------------------*
041600 A300-CHECK-LIKELY-NAME-EX.
041700*---------------------------------------------------------------*
041800     EXIT.
041900*
042000 H100-CHECK-EXCLUDED-WORDS.
042100     MOVE ZERO                 TO WK-N-EXCLUDE-TALLY.
042200     PERFORM I100-CHECK-ONE-EXCLUDED-WORD
042300        THRU I100-CHECK-ONE-EXCLUDED-WORD-EX
042400        VARYING WK-C-EXCLUDE-IDX FROM 1 BY 1
042500        UNTIL WK-C-EXCLUDE-IDX > 22.
042600 H100-CHECK-EXCLUDED-WORDS-EX.
042700     EXIT.
042800*
042900 I100-CHECK-ONE-EXCLUDED-WORD.
043000     IF WK-C-EXCLUDE-ENTRY (WK-C-EXCLUDE-IDX) NOT = SPACES
043100         PERFORM J100-SCAN-EXCLUDED-SUBSTR
043200            THRU J100-SCAN-EXCLUDED-SUBSTR-EX.
043300 I100-CHECK-ONE-EXCLUDED-WORD-EX.
043400     EXIT.
043500*
043600 J100-SCAN-EXCLUDED-SUBSTR.
043700     MOVE WK-C-EXCLUDE-ENTRY (WK-C-EXCLUDE-IDX)
043800                                TO WK-C-WORK-KEYWORD.
043900     PERFORM D100-FIND-KEY-LEN THRU D100-FIND-KEY-LEN-EX.
044000     IF WK-N-KEY-LEN > ZERO AND WK-N-KEY-LEN NOT > WK-N-DESC-LEN
044100         PERFORM K100-TRY-EXCLUDE-POSITION
044200            THRU K100-TRY-EXCLUDE-POSITION-EX
044300            VARYING WK-N-TOKEN-IDX FROM 1 BY 1
044400            UNTIL WK-N-TOKEN-IDX >
044500                     WK-N-DESC-LEN - WK-N-KEY-LEN + 1
044600               OR WK-N-EXCLUDE-TALLY > ZERO.
044700 J100-SCAN-EXCLUDED-SUBSTR-EX.
044800     EXIT.
044900*
045000 K100-TRY-EXCLUDE-POSITION.
045100     IF WK-C-NORM-AREA (WK-N-TOKEN-IDX:WK-N-KEY-LEN) =
045200            WK-C-WORK-KEYWORD (1:WK-N-KEY-LEN)
045300         ADD 1                 TO WK-N-EXCLUDE-TALLY.
045400 K100-TRY-EXCLUDE-POSITION-EX.
045500     EXIT.
045600*
045700*---------------------------------------------------------------*
045800 A400-BUILTIN-FALLBACK-PASS.
045900*---------------------------------------------------------------*
046000     MOVE BTE-KEYWORD (WK-N-TABLE-IDX)  TO WK-C-WORK-KEYWORD.
046100     MOVE BTE-CATEGORY (WK-N-TABLE-IDX) TO WK-C-WORK-CATEGORY.
046200     PERFORM A210-FUZZY-AGAINST-TOKENS
046300        THRU A210-FUZZY-AGAINST-TOKENS-EX.
046400*---------------------------------------------------------------*
046500 A400-BUILTIN-FALLBACK-PASS-EX.
046600*---------------------------------------------------------------*
046700     EXIT.
046800*
046900 Y900-ABNORMAL-TERMINATION.
047000     PERFORM Z000-END-PROGRAM-ROUTINE
047100        THRU Z099-END-PROGRAM-ROUTINE-EX.
047200     EXIT PROGRAM.
047300*
047400*---------------------------------------------------------------*
047500 Z000-END-PROGRAM-ROUTINE.
047600*---------------------------------------------------------------*
047700     CONTINUE.
047800*---------------------------------------------------------------*
047900 Z099-END-PROGRAM-ROUTINE-EX.
048000*---------------------------------------------------------------*
048100     EXIT.
048200*
048300******************************************************************
048400*************** END OF PROGRAM SOURCE  TRFCATCE ***************
048500******************************************************************
