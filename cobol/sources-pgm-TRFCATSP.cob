000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFCATSP.
000500 AUTHOR.         RAJESH SINGH.
000600 INSTALLATION.   CORPORATE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE SPLITS ONE RAW CSV LINE INTO ITS
001200*               COMMA-DELIMITED FIELDS, RESPECTING DOUBLE
001300*               QUOTES (A COMMA INSIDE A QUOTED FIELD DOES NOT
001400*               END THE FIELD; A DOUBLED QUOTE INSIDE A QUOTED
001500*               FIELD IS UNESCAPED TO ONE QUOTE).
001600*NOTE        :  SHARED BY TRFCATLD (TWO-COLUMN TRFRULIN ROWS)
001700*               AND BY TRFCATM (TRANSACTIONS-IN HEADER ROW AND
001800*               DATA ROWS, VIA TRFCATRD).
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* CAT0019 14/01/1991 RSNG  - INITIAL VERSION - PLAIN COMMA SPLIT
002400* CAT0048 09/03/1998 KLT   - Y2K REVIEW OF THIS PROGRAM - NO DATE
002500*                            FIELDS PRESENT, NO CHANGE REQUIRED
002600* CAT0092 18/02/2003 MFN   - REQ#6017 ADDED QUOTE-AWARE SPLIT SO
002700*                            A DESCRIPTION LIKE "SMITH, JOHN" IS
002800*                            NOT BROKEN INTO TWO COLUMNS
002900*---------------------------------------------------------------*
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-AS400.
003600 OBJECT-COMPUTER. IBM-AS400.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9".
004000*
004100 EJECT
004200***************
004300 DATA DIVISION.
004400***************
004500 WORKING-STORAGE SECTION.
004600***************
004700 01  FILLER              PIC X(24)  VALUE
004800     "** PROGRAM TRFCATSP  **".
004900*
005000* ------------------ PROGRAM WORKING STORAGE -------------------*
005100 01  WK-C-COMMON.
005200     COPY ASCMWS.
005300*
005400 01  WK-N-COUNTERS.
005500     05  WK-N-LINE-LEN          PIC 9(04) COMP.
005600     05  WK-N-POS               PIC 9(04) COMP.
005700     05  WK-N-FIELD-POS         PIC 9(04) COMP.
005800*
005900 01  WK-C-IN-QUOTES-SW          PIC X(01) VALUE "N".
006000     88  WK-C-IN-QUOTES                   VALUE "Y".
006100*
006200*    THE RAW LINE, VIEWED BOTH AS A WHOLE FIELD (FOR THE INITIAL
006300*    MOVE FROM LINKAGE) AND AS A CHARACTER TABLE (WHILE WALKING
006400*    IT BYTE BY BYTE LOOKING FOR COMMAS AND QUOTES).
006500 01  WK-C-LINE-BUFFER           PIC X(200).
006600 01  WK-C-LINE-TABLE REDEFINES WK-C-LINE-BUFFER.
006700     05  WK-C-LINE-CHAR OCCURS 200 TIMES PIC X(01).
006800*
006900*    THE CURRENT FIELD BEING ACCUMULATED, SAME TREATMENT.
007000 01  WK-C-FIELD-BUFFER          PIC X(60).
007100 01  WK-C-FIELD-TABLE REDEFINES WK-C-FIELD-BUFFER.
007200     05  WK-C-FIELD-CHAR OCCURS 60 TIMES PIC X(01).
007300*
007400*    RUN-DATE BREAKDOWN - CARRIED IN EVERY PROGRAM OF THE SUITE.
007500 01  WK-C-RUN-DATE-AREA         PIC 9(08).
007600 01  WK-C-RUN-DATE-AREA-R REDEFINES WK-C-RUN-DATE-AREA.
007700     05  WK-C-RUN-CCYY          PIC 9(04).
007800     05  WK-C-RUN-MM            PIC 9(02).
007900     05  WK-C-RUN-DD            PIC 9(02).
008000*
008100 01  WK-C-ONE-CHAR              PIC X(01).
008200*
008300 EJECT
008400 LINKAGE SECTION.
008500*****************
008600 COPY CATSP.
008700 EJECT
008800**************************************************
008900 PROCEDURE DIVISION USING LK-CATSP-PARMS.
009000**************************************************
009100 MAIN-MODULE.
009200     PERFORM A000-MAIN-PROCESSING
009300        THRU A099-MAIN-PROCESSING-EX.
009400     PERFORM Z000-END-PROGRAM-ROUTINE
009500        THRU Z099-END-PROGRAM-ROUTINE-EX.
009600 CAT0019    GOBACK.
009700 EJECT
009800*---------------------------------------------------------------*
009900 A000-MAIN-PROCESSING.
010000*---------------------------------------------------------------*
010100     MOVE ZERO                 TO LK-SP-FIELD-COUNT.
010200     MOVE SPACES               TO LK-SP-FIELD-TABLE (1)
010300                                   LK-SP-FIELD-TABLE (2)
010400                                   LK-SP-FIELD-TABLE (3)
010500                                   LK-SP-FIELD-TABLE (4)
010600                                   LK-SP-FIELD-TABLE (5).
010700     MOVE LK-SP-RAW-LINE        TO WK-C-LINE-BUFFER.
010800     MOVE "N"                   TO WK-C-IN-QUOTES-SW.
010900     MOVE SPACES                TO WK-C-FIELD-BUFFER.
011000     MOVE ZERO                  TO WK-N-FIELD-POS.
011100*
011200     PERFORM B010-FIND-LINE-LENGTH
011300        THRU B010-FIND-LINE-LENGTH-EX.
011400*
011500     IF WK-N-LINE-LEN = ZERO
011600         GO TO A099-MAIN-PROCESSING-EX.
011700*
011800     PERFORM A010-SCAN-ONE-CHAR
011900        THRU A010-SCAN-ONE-CHAR-EX
012000        VARYING WK-N-POS FROM 1 BY 1
012100        UNTIL WK-N-POS > WK-N-LINE-LEN
012200           OR LK-SP-FIELD-COUNT > 19.
012300*
012400     PERFORM A020-STORE-CURRENT-FIELD
012500        THRU A020-STORE-CURRENT-FIELD-EX.
012600*---------------------------------------------------------------*
012700 A099-MAIN-PROCESSING-EX.
012800*---------------------------------------------------------------*
012900     EXIT.
013000*
013100*---------------------------------------------------------------*
013200 B010-FIND-LINE-LENGTH.
013300*---------------------------------------------------------------*
013400     PERFORM C010-SCAN-LINE-BACK
013500        THRU C010-SCAN-LINE-BACK-EX
013600        VARYING WK-N-LINE-LEN FROM 200 BY -1
013700        UNTIL WK-N-LINE-LEN = ZERO
013800           OR WK-C-LINE-CHAR (WK-N-LINE-LEN) NOT = SPACE.
013900*---------------------------------------------------------------*
014000 B010-FIND-LINE-LENGTH-EX.
014100*---------------------------------------------------------------*
014200     EXIT.
014300*
014400 C010-SCAN-LINE-BACK.
014500     CONTINUE.
014600 C010-SCAN-LINE-BACK-EX.
014700     EXIT.
014800*
014900*---------------------------------------------------------------*
015000 A010-SCAN-ONE-CHAR.
015100*---------------------------------------------------------------*
015200     MOVE WK-C-LINE-CHAR (WK-N-POS) TO WK-C-ONE-CHAR.
015300*
015400     IF WK-C-ONE-CHAR = QUOTE
015500         PERFORM B020-HANDLE-QUOTE
015600            THRU B020-HANDLE-QUOTE-EX
015700         GO TO A010-SCAN-ONE-CHAR-EX.
015800*
015900     IF WK-C-ONE-CHAR = "," AND NOT WK-C-IN-QUOTES
016000         PERFORM A020-STORE-CURRENT-FIELD
016100            THRU A020-STORE-CURRENT-FIELD-EX
016200         GO TO A010-SCAN-ONE-CHAR-EX.
016300*
016400     ADD 1                     TO WK-N-FIELD-POS.
016500     IF WK-N-FIELD-POS < 61
016600         MOVE WK-C-ONE-CHAR
016700               TO WK-C-FIELD-CHAR (WK-N-FIELD-POS).
016800*---------------------------------------------------------------*
016900 A010-SCAN-ONE-CHAR-EX.
017000*---------------------------------------------------------------*
017100     EXIT.
017200*
017300*---------------------------------------------------------------*
017400 B020-HANDLE-QUOTE.
017500*---------------------------------------------------------------*
017600     IF WK-C-IN-QUOTES
017700        AND WK-N-POS < WK-N-LINE-LEN
017800        AND WK-C-LINE-CHAR (WK-N-POS + 1) = QUOTE
017900         ADD 1                 TO WK-N-FIELD-POS
018000         MOVE QUOTE  TO WK-C-FIELD-CHAR (WK-N-FIELD-POS)
018100         ADD 1                 TO WK-N-POS
018200     ELSE
018300         IF WK-C-IN-QUOTES
018400             MOVE "N"          TO WK-C-IN-QUOTES-SW
018500         ELSE
018600             MOVE "Y"          TO WK-C-IN-QUOTES-SW.
018700*---------------------------------------------------------------*
018800 B020-HANDLE-QUOTE-EX.
018900*---------------------------------------------------------------*
019000     EXIT.
019100*
019200*---------------------------------------------------------------*
019300 A020-STORE-CURRENT-FIELD.
019400*---------------------------------------------------------------*
019500     ADD 1                     TO LK-SP-FIELD-COUNT.
019600     IF LK-SP-FIELD-COUNT < 21
019700         MOVE WK-C-FIELD-BUFFER
019800                               TO LK-SP-FIELD (LK-SP-FIELD-COUNT).
019900     MOVE SPACES               TO WK-C-FIELD-BUFFER.
020000     MOVE ZERO                 TO WK-N-FIELD-POS.
020100*---------------------------------------------------------------*
020200 A020-STORE-CURRENT-FIELD-EX.
020300*---------------------------------------------------------------*
020400     EXIT.
020500*
020600 Y900-ABNORMAL-TERMINATION.
020700     PERFORM Z000-END-PROGRAM-ROUTINE
020800        THRU Z099-END-PROGRAM-ROUTINE-EX.
020900     EXIT PROGRAM.
021000*
021100*---------------------------------------------------------------*
021200 Z000-END-PROGRAM-ROUTINE.
021300*---------------------------------------------------------------*
021400     CONTINUE.
021500*---------------------------------------------------------------*
021600 Z099-END-PROGRAM-ROUTINE-EX.
021700*---------------------------------------------------------------*
021800     EXIT.
021900*
022000******************************************************************
022100*************** END OF PROGRAM SOURCE  TRFCATSP ***************
022200******************************************************************
