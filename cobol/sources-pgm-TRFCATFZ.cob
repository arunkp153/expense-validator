000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFCATFZ.
000500 AUTHOR.         RAJESH SINGH.
000600 INSTALLATION.   CORPORATE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE COMPUTES THE LEVENSHTEIN EDIT
001200*               DISTANCE BETWEEN TWO SHORT KEYWORDS AND RETURNS
001300*               A YES/NO FUZZY-MATCH INDICATOR AGAINST A
001400*               CALLER-SUPPLIED THRESHOLD.  A MATCH ALSO SUCCEEDS
001500*               WHEN ONE TOKEN IS WHOLLY CONTAINED IN THE OTHER,
001600*               REGARDLESS OF DISTANCE.
001700*NOTE        :  CALLED BY TRFCATCE FOR EACH KEYWORD TABLE ENTRY
001800*               THAT DID NOT MATCH EXACTLY OR BY TOKEN.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* CAT0016 14/01/1991 RSNG  - INITIAL VERSION
002400* CAT0045 09/03/1998 KLT   - Y2K REVIEW OF THIS PROGRAM - NO DATE
002500*                            FIELDS PRESENT, NO CHANGE REQUIRED
002600* CAT0091 18/02/2003 MFN   - REQ#6017 WIDENED LK-FZ-TOKEN-1/2
002700*                            HANDLING TO ALLOW BLANK TOKENS
002800*                            WITHOUT ABENDING ON REF-MOD LENGTH
002900* CAT0140 05/06/2009 PJT   - REQ#9911 SUBSTRING-CONTAINS CHECK
003000*                            ADDED SO "CAFE" MATCHES "CAFE DE
003100*                            PARIS" EVEN WHEN DISTANCE EXCEEDS
003200*                            THE THRESHOLD
003300* CAT0162 11/11/2013 SKM   - REQ#12204 ADDED UPSI-0 TRACE DISPLAY
003400*                            FOR USE WHEN CHASING BAD CATEGORY
003500*                            ASSIGNMENTS ON THE HELPDESK
003600*---------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9"
004700     UPSI-0 ON STATUS IS WK-C-TRACE-ON
004800     UPSI-0 OFF STATUS IS WK-C-TRACE-OFF.
004900*
005000 EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400 WORKING-STORAGE SECTION.
005500***************
005600 01  FILLER              PIC X(24)  VALUE
005700     "** PROGRAM TRFCATFZ  **".
005800*
005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 01  WK-C-COMMON.
006100     COPY ASCMWS.
006200*
006300 01  WK-N-COUNTERS.
006400     05  WK-N-LEN1              PIC 9(04) COMP.
006500     05  WK-N-LEN2              PIC 9(04) COMP.
006600     05  WK-N-I                 PIC 9(04) COMP.
006700     05  WK-N-J                 PIC 9(04) COMP.
006800     05  WK-N-COST              PIC 9(04) COMP.
006900     05  WK-N-DELETE-COST       PIC 9(04) COMP.
007000     05  WK-N-INSERT-COST       PIC 9(04) COMP.
007100     05  WK-N-SUBST-COST        PIC 9(04) COMP.
007200     05  WK-N-MIN-VALUE         PIC 9(04) COMP.
007300*
007400*    DP TABLE IS 0..30 ROWS BY 0..30 COLUMNS - TOKENS ARE
007500*    LIMITED TO 30 CHARACTERS BY LK-FZ-TOKEN-1/2 IN CATFZ.
007600 01  WK-N-DIST-TABLE.
007700     05  WK-N-DIST-ROW OCCURS 31 TIMES INDEXED BY WK-N-ROW-IDX.
007800         10  WK-N-DIST-CELL OCCURS 31 TIMES
007900                 PIC 9(04) COMP.
008000*
008100*    RUN-DATE BREAKDOWN - USED ONLY IN THE TRACE DISPLAY WHEN
008200*    UPSI-0 IS ON AT SUBMIT TIME.
008300 01  WK-C-RUN-DATE-AREA         PIC 9(08).
008400 01  WK-C-RUN-DATE-AREA-R REDEFINES WK-C-RUN-DATE-AREA.
008500     05  WK-C-RUN-CCYY          PIC 9(04).
008600     05  WK-C-RUN-MM            PIC 9(02).
008700     05  WK-C-RUN-DD            PIC 9(02).
008800*
008900*    ONE TOKEN, VIEWED AS A WHOLE FIELD FOR THE TRACE DISPLAY
009000*    AND AS TWO HALVES FOR THE SHORT TRACE HEADING.
009100 01  WK-C-KEYWORD-AREA          PIC X(30).
009200 01  WK-C-KEYWORD-HALVES REDEFINES WK-C-KEYWORD-AREA.
009300     05  WK-C-KEYWORD-H1        PIC X(15).
009400     05  WK-C-KEYWORD-H2        PIC X(15).
009500*
009600*    ONE TRACE LINE, VIEWED AS A WHOLE FIELD FOR DISPLAY AND AS
009700*    A CHARACTER TABLE WHEN BUILDING IT COLUMN BY COLUMN.
009800 01  WK-C-TRACE-LINE            PIC X(80).
009900 01  WK-C-TRACE-TABLE REDEFINES WK-C-TRACE-LINE.
010000     05  WK-C-TRACE-CHAR OCCURS 80 TIMES PIC X(01).
010100*
010200 01  WK-C-CONTAINS-SW           PIC X(01) VALUE "N".
010300     88  WK-C-ONE-CONTAINS-OTHER          VALUE "Y".
010400*
010500 EJECT
010600 LINKAGE SECTION.
010700*****************
010800 COPY CATFZ.
010900 EJECT
011000**************************************************
011100 PROCEDURE DIVISION USING LK-CATFZ-PARMS.
011200**************************************************
011300 MAIN-MODULE.
011400     PERFORM A000-MAIN-PROCESSING
011500        THRU A099-MAIN-PROCESSING-EX.
011600     PERFORM Z000-END-PROGRAM-ROUTINE
011700        THRU Z099-END-PROGRAM-ROUTINE-EX.
011800 CAT0016    GOBACK.
011900 EJECT
012000*---------------------------------------------------------------*
012100 A000-MAIN-PROCESSING.
012200*---------------------------------------------------------------*
012300     MOVE ZERO               TO LK-FZ-EDIT-DISTANCE.
012400     MOVE "N"                TO LK-FZ-IS-MATCH.
012500     MOVE ZERO               TO WK-N-LEN1 WK-N-LEN2.
012600     MOVE LK-FZ-TOKEN-1      TO WK-C-KEYWORD-AREA.
012700*
012800     PERFORM A010-FIND-LENGTH-1
012900        THRU A010-FIND-LENGTH-1-EX.
013000     PERFORM A020-FIND-LENGTH-2
013100        THRU A020-FIND-LENGTH-2-EX.
013200*
013300     IF WK-N-LEN1 = ZERO OR WK-N-LEN2 = ZERO
013400         GO TO A095-TRACE-AND-EXIT.
013500*
013600     PERFORM A030-CHECK-CONTAINS
013700        THRU A030-CHECK-CONTAINS-EX.
013800     IF WK-C-ONE-CONTAINS-OTHER
013900         MOVE "Y"             TO LK-FZ-IS-MATCH
014000         GO TO A095-TRACE-AND-EXIT.
014100*
014200     PERFORM A040-INIT-DIST-TABLE
014300        THRU A040-INIT-DIST-TABLE-EX.
014400     PERFORM A050-COMPUTE-DISTANCE
014500        THRU A050-COMPUTE-DISTANCE-EX
014600        VARYING WK-N-I FROM 1 BY 1 UNTIL WK-N-I > WK-N-LEN1.
014700*
014800     MOVE WK-N-DIST-CELL (WK-N-LEN1 + 1, WK-N-LEN2 + 1)
014900                          TO LK-FZ-EDIT-DISTANCE.
015000*
015100     IF LK-FZ-EDIT-DISTANCE NOT > LK-FZ-THRESHOLD
015200         MOVE "Y"             TO LK-FZ-IS-MATCH
015300     ELSE
015400         MOVE "N"             TO LK-FZ-IS-MATCH.
015500*
015600 A095-TRACE-AND-EXIT.
015700     IF WK-C-TRACE-ON
015800         PERFORM A096-BUILD-TRACE-LINE
015900            THRU A096-BUILD-TRACE-LINE-EX
016000         DISPLAY WK-C-TRACE-LINE.
016100     GO TO A099-MAIN-PROCESSING-EX.
016200*
016300*---------------------------------------------------------------*
016400 A096-BUILD-TRACE-LINE.
016500*---------------------------------------------------------------*
016600     MOVE SPACES              TO WK-C-TRACE-LINE.
016700     STRING "TRFCATFZ " WK-C-KEYWORD-H1 " VS " LK-FZ-TOKEN-2
016800         " DIST=" LK-FZ-EDIT-DISTANCE " MATCH=" LK-FZ-IS-MATCH
016900         DELIMITED BY SIZE INTO WK-C-TRACE-LINE.
017000*---------------------------------------------------------------*
017100 A096-BUILD-TRACE-LINE-EX.
017200*---------------------------------------------------------------*
017300     EXIT.
017400*
017500*---------------------------------------------------------------*
017600 A099-MAIN-PROCESSING-EX.
017700*---------------------------------------------------------------*
017800     EXIT.
017900*
018000*---------------------------------------------------------------*
018100 A010-FIND-LENGTH-1.
018200*---------------------------------------------------------------*
018300     PERFORM B010-SCAN-BACK-1
018400        THRU B010-SCAN-BACK-1-EX
018500        VARYING WK-N-I FROM 30 BY -1
018600        UNTIL WK-N-I = ZERO
018700           OR LK-FZ-TOKEN-1 (WK-N-I:1) NOT = SPACE.
018800     MOVE WK-N-I              TO WK-N-LEN1.
018900*---------------------------------------------------------------*
019000 A010-FIND-LENGTH-1-EX.
019100*---------------------------------------------------------------*
019200     EXIT.
019300*
019400 B010-SCAN-BACK-1.
019500     CONTINUE.
019600 B010-SCAN-BACK-1-EX.
019700     EXIT.
019800*
019900*---------------------------------------------------------------*
020000 A020-FIND-LENGTH-2.
020100*---------------------------------------------------------------*
020200     PERFORM B020-SCAN-BACK-2
020300        THRU B020-SCAN-BACK-2-EX
020400        VARYING WK-N-J FROM 30 BY -1
020500        UNTIL WK-N-J = ZERO
020600           OR LK-FZ-TOKEN-2 (WK-N-J:1) NOT = SPACE.
020700     MOVE WK-N-J              TO WK-N-LEN2.
020800*---------------------------------------------------------------*
020900 A020-FIND-LENGTH-2-EX.
021000*---------------------------------------------------------------*
021100     EXIT.
021200*
021300 B020-SCAN-BACK-2.
021400     CONTINUE.
021500 B020-SCAN-BACK-2-EX.
021600     EXIT.
021700*
021800*---------------------------------------------------------------*
021900 A030-CHECK-CONTAINS.
022000*---------------------------------------------------------------*
022100     MOVE "N"                 TO WK-C-CONTAINS-SW.
022200     IF WK-N-LEN1 NOT > WK-N-LEN2
022300         PERFORM B030-SCAN-1-IN-2
022400            THRU B030-SCAN-1-IN-2-EX
022500            VARYING WK-N-J FROM 1 BY 1
022600            UNTIL WK-N-J > WK-N-LEN2 - WK-N-LEN1 + 1
022700               OR WK-C-ONE-CONTAINS-OTHER
022800     ELSE
022900         PERFORM B035-SCAN-2-IN-1
023000            THRU B035-SCAN-2-IN-1-EX
023100            VARYING WK-N-J FROM 1 BY 1
023200            UNTIL WK-N-J > WK-N-LEN1 - WK-N-LEN2 + 1
023300               OR WK-C-ONE-CONTAINS-OTHER.
023400*---------------------------------------------------------------*
023500 A030-CHECK-CONTAINS-EX.
023600*---------------------------------------------------------------*
023700     EXIT.
023800*
023900 B030-SCAN-1-IN-2.
024000     IF LK-FZ-TOKEN-2 (WK-N-J:WK-N-LEN1)
024100           = LK-FZ-TOKEN-1 (1:WK-N-LEN1)
024200         MOVE "Y"             TO WK-C-CONTAINS-SW.
024300 B030-SCAN-1-IN-2-EX.
024400     EXIT.
024500*
024600 B035-SCAN-2-IN-1.
024700     IF LK-FZ-TOKEN-1 (WK-N-J:WK-N-LEN2)
024800           = LK-FZ-TOKEN-2 (1:WK-N-LEN2)
024900         MOVE "Y"             TO WK-C-CONTAINS-SW.
025000 B035-SCAN-2-IN-1-EX.
025100     EXIT.
025200*
025300*---------------------------------------------------------------*
025400 A040-INIT-DIST-TABLE.
025500*---------------------------------------------------------------*
025600     PERFORM B040-INIT-ROW-ZERO
025700        THRU B040-INIT-ROW-ZERO-EX
025800        VARYING WK-N-I FROM 1 BY 1 UNTIL WK-N-I > WK-N-LEN1 + 1.
025900     PERFORM B045-INIT-COL-ZERO
026000        THRU B045-INIT-COL-ZERO-EX
026100        VARYING WK-N-J FROM 1 BY 1 UNTIL WK-N-J > WK-N-LEN2 + 1.
026200*---------------------------------------------------------------*
026300 A040-INIT-DIST-TABLE-EX.
026400*---------------------------------------------------------------*
026500     EXIT.
026600*
026700 B040-INIT-ROW-ZERO.
026800     MOVE WK-N-I - 1          TO WK-N-DIST-CELL (WK-N-I, 1).
026900 B040-INIT-ROW-ZERO-EX.
027000     EXIT.
027100*
027200 B045-INIT-COL-ZERO.
027300     MOVE WK-N-J - 1          TO WK-N-DIST-CELL (1, WK-N-J).
027400 B045-INIT-COL-ZERO-EX.
027500     EXIT.
027600*
027700*---------------------------------------------------------------*
027800 A050-COMPUTE-DISTANCE.
027900*---------------------------------------------------------------*
028000     PERFORM B100-COMPUTE-ROW
028100        THRU B100-COMPUTE-ROW-EX
028200        VARYING WK-N-J FROM 1 BY 1 UNTIL WK-N-J > WK-N-LEN2.
028300*---------------------------------------------------------------*
028400 A050-COMPUTE-DISTANCE-EX.
028500*---------------------------------------------------------------*
028600     EXIT.
028700*
028800*---------------------------------------------------------------*
028900 B100-COMPUTE-ROW.
029000*---------------------------------------------------------------*
029100     IF LK-FZ-TOKEN-1 (WK-N-I:1) = LK-FZ-TOKEN-2 (WK-N-J:1)
029200         MOVE ZERO            TO WK-N-COST
029300     ELSE
029400         MOVE 1               TO WK-N-COST.
029500*
029600     COMPUTE WK-N-DELETE-COST =
029700         WK-N-DIST-CELL (WK-N-I, WK-N-J + 1) + 1.
029800     COMPUTE WK-N-INSERT-COST =
029900         WK-N-DIST-CELL (WK-N-I + 1, WK-N-J) + 1.
030000     COMPUTE WK-N-SUBST-COST =
030100         WK-N-DIST-CELL (WK-N-I, WK-N-J) + WK-N-COST.
030200*
030300     MOVE WK-N-DELETE-COST    TO WK-N-MIN-VALUE.
030400     IF WK-N-INSERT-COST < WK-N-MIN-VALUE
030500         MOVE WK-N-INSERT-COST TO WK-N-MIN-VALUE.
030600     IF WK-N-SUBST-COST < WK-N-MIN-VALUE
030700         MOVE WK-N-SUBST-COST TO WK-N-MIN-VALUE.
030800*
030900     MOVE WK-N-MIN-VALUE
031000         TO WK-N-DIST-CELL (WK-N-I + 1, WK-N-J + 1).
031100*---------------------------------------------------------------*
031200 B100-COMPUTE-ROW-EX.
031300*---------------------------------------------------------------*
031400     EXIT.
031500*
031600 Y900-ABNORMAL-TERMINATION.
031700     PERFORM Z000-END-PROGRAM-ROUTINE
031800        THRU Z099-END-PROGRAM-ROUTINE-EX.
031900     EXIT PROGRAM.
032000*
032100*---------------------------------------------------------------*
032200 Z000-END-PROGRAM-ROUTINE.
032300*---------------------------------------------------------------*
032400     CONTINUE.
032500*---------------------------------------------------------------*
032600 Z099-END-PROGRAM-ROUTINE-EX.
032700*---------------------------------------------------------------*
032800     EXIT.
032900*
033000******************************************************************
033100*************** END OF PROGRAM SOURCE  TRFCATFZ ***************
033200******************************************************************
