000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFCATRD.
000500 AUTHOR.         RAJESH SINGH.
000600 INSTALLATION.   CORPORATE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE BUILDS ONE CAT-TXN-RECORD FROM AN
001200*               ALREADY COMMA-SPLIT ROW (LK-SP-FIELD-TABLE) AND
001300*               THE COLUMN POSITIONS TRFCATM LOCATED FROM THE
001400*               HEADER LINE OF TRANSACTIONS-IN.  WHEN A COLUMN
001500*               WAS NOT LOCATED BY HEADER NAME, DESCRIPTION
001600*               FALLS BACK TO THE SECOND CELL OF THE ROW AND
001700*               AMOUNT FALLS BACK TO THE FIRST CELL THAT LOOKS
001800*               LIKE A PLAIN NUMBER.
001900*NOTE        :  CALLED ONCE PER DATA ROW BY TRFCATM, AFTER
002000*               TRFCATM HAS ALREADY CALLED TRFCATSP TO SPLIT
002100*               THE ROW.
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* CAT0009 14/01/1991 RSNG  - INITIAL VERSION
002700* CAT0056 22/07/1999 KLT   - Y2K: DATE FIELD WIDENED FROM 6 TO 8
002800*                            DIGITS, CENTURY NO LONGER IMPLIED
002900* CAT0079 30/09/2001 DES   - REQ#5521 ADDED FALLBACK COLUMN LOGIC
003000*                            FOR DESCRIPTION AND AMOUNT WHEN THE
003100*                            HEADER ROW DID NOT NAME A COLUMN
003200*---------------------------------------------------------------*
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9".
004300*
004400 EJECT
004500***************
004600 DATA DIVISION.
004700***************
004800 WORKING-STORAGE SECTION.
004900***************
005000 01  FILLER              PIC X(24)  VALUE
005100     "** PROGRAM TRFCATRD  **".
005200*
005300* ------------------ PROGRAM WORKING STORAGE -------------------*
005400 01  WK-C-COMMON.
005500     COPY ASCMWS.
005600*
005700 01  WK-N-COUNTERS.
005800     05  WK-N-COL-IDX           PIC 9(04) COMP.
005900     05  WK-N-FLD-LEN           PIC 9(04) COMP.
006000     05  WK-N-POS               PIC 9(04) COMP.
006100     05  WK-N-DOT-POS           PIC 9(04) COMP.
006200     05  WK-N-DIGIT-COUNT       PIC 9(04) COMP.
006300*
006400 01  WK-C-VALID-DATE-SW         PIC X(01) VALUE "N".
006500     88  WK-C-VALID-DATE                  VALUE "Y".
006600*
006700 01  WK-C-FOUND-NUM-SW          PIC X(01) VALUE "N".
006800     88  WK-C-FOUND-NUMERIC-CELL          VALUE "Y".
006900*
007000 01  WK-C-NUMERIC-OK-SW         PIC X(01) VALUE "N".
007100     88  WK-C-CANDIDATE-IS-NUMERIC        VALUE "Y".
007200*
007300*    ONE CANDIDATE CELL, VIEWED BOTH AS A WHOLE FIELD AND AS A
007400*    CHARACTER TABLE WHILE ITS CONTENT IS BEING TESTED.
007500 01  WK-C-CANDIDATE-AREA        PIC X(60).
007600 01  WK-C-CANDIDATE-TABLE REDEFINES WK-C-CANDIDATE-AREA.
007700     05  WK-C-CANDIDATE-CHAR OCCURS 60 TIMES PIC X(01).
007800*
007900*    DIGITS-ONLY BUILD AREA FOR THE AMOUNT - 9 INTEGER DIGITS
008000*    FOLLOWED BY 2 FRACTIONAL DIGITS, SPLIT BY REDEFINES SO THE
008100*    TWO HALVES CAN BE MOVED INTO SEPARATE NUMERIC WORK FIELDS.
008200 01  WK-C-AMOUNT-DIGITS         PIC X(11) VALUE "00000000000".
008300 01  WK-C-AMOUNT-DIGITS-R REDEFINES WK-C-AMOUNT-DIGITS.
008400     05  WK-C-AMOUNT-INT-PART   PIC X(09).
008500     05  WK-C-AMOUNT-FRAC-PART  PIC X(02).
008600*
008700 01  WK-N-AMOUNT-INT            PIC 9(09) COMP.
008800 01  WK-N-AMOUNT-FRAC           PIC 9(02) COMP.
008900 01  WK-N-AMOUNT-WORK           PIC S9(09)V99.
009000*
009100*    RUN-DATE BREAKDOWN - CARRIED IN EVERY PROGRAM OF THE SUITE.
009200 01  WK-C-RUN-DATE-AREA         PIC 9(08).
009300 01  WK-C-RUN-DATE-AREA-R REDEFINES WK-C-RUN-DATE-AREA.
009400     05  WK-C-RUN-CCYY          PIC 9(04).
009500     05  WK-C-RUN-MM            PIC 9(02).
009600     05  WK-C-RUN-DD            PIC 9(02).
009700*
009800 01  WK-C-ONE-CHAR              PIC X(01).
009900*
010000 EJECT
010100 LINKAGE SECTION.
010200*****************
010300 COPY CATRD.
010400 COPY CATSP.
010500 COPY CATTXN.
010600 EJECT
010700**************************************************
010800 PROCEDURE DIVISION USING LK-CATRD-PARMS, LK-CATSP-PARMS,
010900                           CAT-TXN-RECORD.
011000**************************************************
011100 MAIN-MODULE.
011200     PERFORM A000-MAIN-PROCESSING
011300        THRU A099-MAIN-PROCESSING-EX.
011400     PERFORM Z000-END-PROGRAM-ROUTINE
011500        THRU Z099-END-PROGRAM-ROUTINE-EX.
011600 CAT0009    GOBACK.
011700 EJECT
011800*---------------------------------------------------------------*
011900 A000-MAIN-PROCESSING.
012000*---------------------------------------------------------------*
012100     MOVE ZERO                 TO TXN-DATE.
012200     MOVE SPACES                TO TXN-DESCRIPTION
012300                                    TXN-TYPE
012400                                    TXN-ORIG-CATEGORY
012500                                    TXN-CORR-CATEGORY.
012600     MOVE ZERO                  TO TXN-AMOUNT.
012700     MOVE LK-RD-SOURCE-FILE     TO TXN-SOURCE-FILE.
012800*
012900     PERFORM A010-BUILD-DATE       THRU A010-BUILD-DATE-EX.
013000     PERFORM A020-BUILD-DESCRIPTION
013100        THRU A020-BUILD-DESCRIPTION-EX.
013200     PERFORM A030-BUILD-AMOUNT     THRU A030-BUILD-AMOUNT-EX.
013300     PERFORM A040-BUILD-TYPE       THRU A040-BUILD-TYPE-EX.
013400     PERFORM A050-BUILD-CATEGORY   THRU A050-BUILD-CATEGORY-EX.
013500*---------------------------------------------------------------*
013600 A099-MAIN-PROCESSING-EX.
013700*---------------------------------------------------------------*
013800     EXIT.
013900*
014000*---------------------------------------------------------------*
014100 A010-BUILD-DATE.
014200*---------------------------------------------------------------*
014300     MOVE "N"                   TO WK-C-VALID-DATE-SW.
014400     IF LK-RD-COL-DATE = ZERO
014500        OR LK-RD-COL-DATE > LK-SP-FIELD-COUNT
014600         GO TO A010-BUILD-DATE-EX.
014700*
014800     MOVE SPACES                TO WK-C-CANDIDATE-AREA.
014900     MOVE LK-SP-FIELD (LK-RD-COL-DATE) TO WK-C-CANDIDATE-AREA.
015000     PERFORM B010-FIND-CANDIDATE-LENGTH
015100        THRU B010-FIND-CANDIDATE-LENGTH-EX.
015200*
015300     IF WK-N-FLD-LEN = 8
015400        AND WK-C-CANDIDATE-AREA (1:8) IS NUMERIC
015500         MOVE "Y"               TO WK-C-VALID-DATE-SW
015600         MOVE WK-C-CANDIDATE-AREA (1:8) TO TXN-DATE.
015700*---------------------------------------------------------------*
015800 A010-BUILD-DATE-EX.
015900*---------------------------------------------------------------*
016000     EXIT.
016100*
016200*---------------------------------------------------------------*
016300 A020-BUILD-DESCRIPTION.
016400*---------------------------------------------------------------*
016500     IF LK-RD-COL-DESC NOT = ZERO
016600        AND LK-RD-COL-DESC NOT > LK-SP-FIELD-COUNT
016700         MOVE LK-SP-FIELD (LK-RD-COL-DESC) TO TXN-DESCRIPTION
016800     ELSE
016900     IF LK-SP-FIELD-COUNT NOT < 2
017000         MOVE LK-SP-FIELD (2)  TO TXN-DESCRIPTION.
017100*---------------------------------------------------------------*
017200 A020-BUILD-DESCRIPTION-EX.
017300*---------------------------------------------------------------*
017400     EXIT.
017500*
017600*---------------------------------------------------------------*
017700 A030-BUILD-AMOUNT.
017800*---------------------------------------------------------------*
017900     MOVE "N"                   TO WK-C-FOUND-NUM-SW.
018000     IF LK-RD-COL-AMOUNT NOT = ZERO
018100        AND LK-RD-COL-AMOUNT NOT > LK-SP-FIELD-COUNT
018200         MOVE LK-SP-FIELD (LK-RD-COL-AMOUNT)
018300                                 TO WK-C-CANDIDATE-AREA
018400         PERFORM D010-TEST-CANDIDATE-NUMERIC
018500            THRU D010-TEST-CANDIDATE-NUMERIC-EX
018600         IF WK-C-CANDIDATE-IS-NUMERIC
018700             PERFORM C010-PARSE-AMOUNT
018800                THRU C010-PARSE-AMOUNT-EX
018900             MOVE "Y"           TO WK-C-FOUND-NUM-SW
019000         END-IF
019100     ELSE
019200         PERFORM A035-SCAN-FOR-NUMERIC-CELL
019300            THRU A035-SCAN-FOR-NUMERIC-CELL-EX
019400            VARYING WK-N-COL-IDX FROM 1 BY 1
019500            UNTIL WK-N-COL-IDX > LK-SP-FIELD-COUNT
019600               OR WK-C-FOUND-NUMERIC-CELL.
019700*---------------------------------------------------------------*
019800 A030-BUILD-AMOUNT-EX.
019900*---------------------------------------------------------------*
020000     EXIT.
020100*
020200 A035-SCAN-FOR-NUMERIC-CELL.
020300     MOVE LK-SP-FIELD (WK-N-COL-IDX) TO WK-C-CANDIDATE-AREA.
020400     PERFORM D010-TEST-CANDIDATE-NUMERIC
020500        THRU D010-TEST-CANDIDATE-NUMERIC-EX.
020600     IF WK-C-CANDIDATE-IS-NUMERIC
020700         PERFORM C010-PARSE-AMOUNT
020800            THRU C010-PARSE-AMOUNT-EX
020900         MOVE "Y"               TO WK-C-FOUND-NUM-SW.
021000 A035-SCAN-FOR-NUMERIC-CELL-EX.
021100     EXIT.
021200*
021300*---------------------------------------------------------------*
021400 A040-BUILD-TYPE.
021500*---------------------------------------------------------------*
021600     IF LK-RD-COL-TYPE NOT = ZERO
021700        AND LK-RD-COL-TYPE NOT > LK-SP-FIELD-COUNT
021800         MOVE LK-SP-FIELD (LK-RD-COL-TYPE) TO TXN-TYPE.
021900*---------------------------------------------------------------*
022000 A040-BUILD-TYPE-EX.
022100*---------------------------------------------------------------*
022200     EXIT.
022300*
022400*---------------------------------------------------------------*
022500 A050-BUILD-CATEGORY.
022600*---------------------------------------------------------------*
022700     IF LK-RD-COL-CATEGORY NOT = ZERO
022800        AND LK-RD-COL-CATEGORY NOT > LK-SP-FIELD-COUNT
022900         MOVE LK-SP-FIELD (LK-RD-COL-CATEGORY)
023000                                 TO TXN-ORIG-CATEGORY.
023100*---------------------------------------------------------------*
023200 A050-BUILD-CATEGORY-EX.
023300*---------------------------------------------------------------*
023400     EXIT.
023500*
023600*---------------------------------------------------------------*
023700 B010-FIND-CANDIDATE-LENGTH.
023800*---------------------------------------------------------------*
023900     PERFORM C900-SCAN-CANDIDATE-BACK
024000        THRU C900-SCAN-CANDIDATE-BACK-EX
024100        VARYING WK-N-FLD-LEN FROM 60 BY -1
024200        UNTIL WK-N-FLD-LEN = ZERO
024300           OR WK-C-CANDIDATE-CHAR (WK-N-FLD-LEN) NOT = SPACE.
024400*---------------------------------------------------------------*
024500 B010-FIND-CANDIDATE-LENGTH-EX.
024600*---------------------------------------------------------------*
024700     EXIT.
024800*
024900 C900-SCAN-CANDIDATE-BACK.
025000     CONTINUE.
025100 C900-SCAN-CANDIDATE-BACK-EX.
025200     EXIT.
025300*
025400*---------------------------------------------------------------*
025500 D010-TEST-CANDIDATE-NUMERIC.
025600*---------------------------------------------------------------*
025700*    A CANDIDATE CELL "LOOKS LIKE A SANE PLAIN NUMBER" WHEN IT
025800*    CONTAINS ONLY DIGITS AND AT MOST ONE DECIMAL POINT, AND HAS
025900*    AT LEAST ONE DIGIT.
026000     MOVE "Y"                   TO WK-C-NUMERIC-OK-SW.
026100     MOVE ZERO                  TO WK-N-DOT-POS WK-N-DIGIT-COUNT.
026200     PERFORM B010-FIND-CANDIDATE-LENGTH
026300        THRU B010-FIND-CANDIDATE-LENGTH-EX.
026400*
026500     IF WK-N-FLD-LEN = ZERO
026600         MOVE "N"               TO WK-C-NUMERIC-OK-SW
026700         GO TO D010-TEST-CANDIDATE-NUMERIC-EX.
026800*
026900     PERFORM E010-TEST-ONE-CHAR
027000        THRU E010-TEST-ONE-CHAR-EX
027100        VARYING WK-N-POS FROM 1 BY 1
027200        UNTIL WK-N-POS > WK-N-FLD-LEN
027300           OR NOT WK-C-CANDIDATE-IS-NUMERIC.
027400*
027500     IF WK-N-DIGIT-COUNT = ZERO
027600         MOVE "N"               TO WK-C-NUMERIC-OK-SW.
027700*---------------------------------------------------------------*
027800 D010-TEST-CANDIDATE-NUMERIC-EX.
027900*---------------------------------------------------------------*
028000     EXIT.
028100*
028200 E010-TEST-ONE-CHAR.
028300     MOVE WK-C-CANDIDATE-CHAR (WK-N-POS) TO WK-C-ONE-CHAR.
028400     IF WK-C-ONE-CHAR IS NUMERIC
028500         ADD 1                  TO WK-N-DIGIT-COUNT
028600     ELSE
028700     IF WK-C-ONE-CHAR = "."
028800        AND WK-N-DOT-POS = ZERO
028900         MOVE WK-N-POS          TO WK-N-DOT-POS
029000     ELSE
029100         MOVE "N"               TO WK-C-NUMERIC-OK-SW.
029200 E010-TEST-ONE-CHAR-EX.
029300     EXIT.
029400*
029500*---------------------------------------------------------------*
029600 C010-PARSE-AMOUNT.
029700*---------------------------------------------------------------*
029800*    CANDIDATE IS ALREADY KNOWN NUMERIC (SEE D010).  BUILD AN
029900*    11-DIGIT WORK AREA - 9 INTEGER DIGITS THEN 2 FRACTIONAL
030000*    DIGITS - AND CONVERT IT TO S9(09)V99.
030100     MOVE "000000000"           TO WK-C-AMOUNT-INT-PART.
030200     MOVE "00"                  TO WK-C-AMOUNT-FRAC-PART.
030300     PERFORM B010-FIND-CANDIDATE-LENGTH
030400        THRU B010-FIND-CANDIDATE-LENGTH-EX.
030500     MOVE ZERO                  TO WK-N-DOT-POS.
030600     PERFORM F010-FIND-DOT-POSITION
030700        THRU F010-FIND-DOT-POSITION-EX
030800        VARYING WK-N-POS FROM 1 BY 1
030900        UNTIL WK-N-POS > WK-N-FLD-LEN
031000           OR WK-N-DOT-POS NOT = ZERO.
031100*
031200     IF WK-N-DOT-POS = ZERO
031300         PERFORM F020-COPY-INTEGER-ONLY
031400            THRU F020-COPY-INTEGER-ONLY-EX
031500     ELSE
031600         PERFORM F030-COPY-INTEGER-AND-FRACTION
031700            THRU F030-COPY-INTEGER-AND-FRACTION-EX.
031800*
031900     MOVE WK-C-AMOUNT-INT-PART  TO WK-N-AMOUNT-INT.
032000     MOVE WK-C-AMOUNT-FRAC-PART TO WK-N-AMOUNT-FRAC.
032100     COMPUTE WK-N-AMOUNT-WORK =
032200             WK-N-AMOUNT-INT + (WK-N-AMOUNT-FRAC / 100).
032300     MOVE WK-N-AMOUNT-WORK      TO TXN-AMOUNT.
032400*---------------------------------------------------------------*
032500 C010-PARSE-AMOUNT-EX.
032600*---------------------------------------------------------------*
032700     EXIT.
032800*
032900 F010-FIND-DOT-POSITION.
033000     IF WK-C-CANDIDATE-CHAR (WK-N-POS) = "."
033100         MOVE WK-N-POS          TO WK-N-DOT-POS.
033200 F010-FIND-DOT-POSITION-EX.
033300     EXIT.
033400*
033500*---------------------------------------------------------------*
033600 F020-COPY-INTEGER-ONLY.
033700*---------------------------------------------------------------*
033800*    NO DECIMAL POINT PRESENT - THE WHOLE CANDIDATE IS THE
033900*    INTEGER PART, RIGHT-JUSTIFIED INTO THE 9-DIGIT AREA.
034000     IF WK-N-FLD-LEN NOT > 9
034100         MOVE WK-C-CANDIDATE-AREA (1:WK-N-FLD-LEN)
034200                      TO WK-C-AMOUNT-INT-PART (10 - WK-N-FLD-LEN:
034300                                                    WK-N-FLD-LEN)
034400     ELSE
034500         MOVE WK-C-CANDIDATE-AREA (WK-N-FLD-LEN - 8:9)
034600                      TO WK-C-AMOUNT-INT-PART.
034700*---------------------------------------------------------------*
034800 F020-COPY-INTEGER-ONLY-EX.
034900*---------------------------------------------------------------*
035000     EXIT.
035100*
035200*---------------------------------------------------------------*
035300 F030-COPY-INTEGER-AND-FRACTION.
035400*---------------------------------------------------------------*
035500     COMPUTE WK-N-DIGIT-COUNT = WK-N-DOT-POS - 1.
035600     IF WK-N-DIGIT-COUNT > ZERO
035700         IF WK-N-DIGIT-COUNT NOT > 9
035800             MOVE WK-C-CANDIDATE-AREA (1:WK-N-DIGIT-COUNT)
035900                  TO WK-C-AMOUNT-INT-PART (10 - WK-N-DIGIT-COUNT:
036000                                                WK-N-DIGIT-COUNT)
036100         ELSE
036200             MOVE WK-C-CANDIDATE-AREA (WK-N-DIGIT-COUNT - 8:9)
036300                  TO WK-C-AMOUNT-INT-PART.
036400*
036500     IF WK-N-FLD-LEN - WK-N-DOT-POS NOT < 2
036600         MOVE WK-C-CANDIDATE-AREA (WK-N-DOT-POS + 1:2)
036700              TO WK-C-AMOUNT-FRAC-PART
036800     ELSE
036900     IF WK-N-FLD-LEN - WK-N-DOT-POS = 1
037000         MOVE WK-C-CANDIDATE-AREA (WK-N-DOT-POS + 1:1)
037100              TO WK-C-AMOUNT-FRAC-PART (1:1).
037200*---------------------------------------------------------------*
037300 F030-COPY-INTEGER-AND-FRACTION-EX.
037400*---------------------------------------------------------------*
037500     EXIT.
037600*
037700 Y900-ABNORMAL-TERMINATION.
037800     PERFORM Z000-END-PROGRAM-ROUTINE
037900        THRU Z099-END-PROGRAM-ROUTINE-EX.
038000     EXIT PROGRAM.
038100*
038200*---------------------------------------------------------------*
038300 Z000-END-PROGRAM-ROUTINE.
038400*---------------------------------------------------------------*
038500     CONTINUE.
038600*---------------------------------------------------------------*
038700 Z099-END-PROGRAM-ROUTINE-EX.
038800*---------------------------------------------------------------*
038900     EXIT.
039000*
039100******************************************************************
039200*************** END OF PROGRAM SOURCE  TRFCATRD ***************
039300******************************************************************
