000100*****************************************************************
000200* ASCMWS - COMMON FILE-STATUS WORK AREA                        *
000300* COPIED AS "01 WK-C-COMMON. COPY ASCMWS." BY EVERY TRFCATxx    *
000400* PROGRAM IN THE CATEGORISATION SUITE.                         *
000500*****************************************************************
000600* HISTORY OF MODIFICATION:                                      *
000700*----------------------------------------------------------------*
000800* CAT0001 14/01/1991 RSNG  - INITIAL VERSION FOR TRFCATM SUITE
000900* CAT0044 09/03/1998 KLT   - Y2K: WIDENED FILE STATUS VALUES,
001000*                            NO 2-DIGIT YEAR FIELDS IN THIS AREA
001100*----------------------------------------------------------------*
001200     05  WK-C-FILE-STATUS          PIC X(02) VALUE "00".
001300         88  WK-C-SUCCESSFUL                 VALUE "00".
001400         88  WK-C-END-OF-FILE                VALUE "10".
001500         88  WK-C-RECORD-NOT-FOUND           VALUE "23" "35" "41".
001600         88  WK-C-DUPLICATE-KEY              VALUE "22".
001700     05  WK-C-COMMON-FILLER        PIC X(08) VALUE SPACES.
