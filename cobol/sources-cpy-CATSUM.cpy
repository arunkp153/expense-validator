000100*****************************************************************
000200* CATSUM - CATEGORY SUMMARY RECORD AND IN-MEMORY SUMMARY TABLE  *
000300* TRFCATSM BUILDS THE TABLE BELOW, ONE ENTRY PER DISTINCT       *
000400* CORRECTED CATEGORY, IN THE ORDER EACH CATEGORY WAS FIRST SEEN *
000500* IN TRANSACTIONS-IN.  TRFCATM WALKS THE TABLE AT END-OF-JOB TO *
000600* PRINT CATEGORY-SUMMARY-OUT.                                   *
000700*****************************************************************
000800* HISTORY OF MODIFICATION:                                      *
000900*----------------------------------------------------------------*
001000* CAT0005 14/01/1991 RSNG  - INITIAL VERSION
001100* CAT0089 18/02/2003 MFN   - REQ#6017 RAISED SUMMARY-TABLE-MAX
001200*                            FROM 50 TO 200 CATEGORIES
001300*----------------------------------------------------------------*
001400 01  CATEGORY-SUMMARY-RECORD.
001500     05  SUM-CATEGORY              PIC X(20).
001600     05  SUM-TOTAL-AMOUNT          PIC S9(09)V99 COMP-3.
001700     05  FILLER                    PIC X(10) VALUE SPACES.
001800
001900 01  SUMMARY-TABLE-AREA.
002000     05  SUMMARY-TABLE-COUNT       PIC 9(04) COMP.
002100     05  FILLER                    PIC X(06).
002200     05  SUMMARY-TABLE-ENTRY OCCURS 200 TIMES
002300             INDEXED BY SUMMARY-TABLE-IDX.
002400         10  STE-CATEGORY          PIC X(20).
002500         10  STE-TOTAL-AMOUNT      PIC S9(09)V99 COMP-3.
