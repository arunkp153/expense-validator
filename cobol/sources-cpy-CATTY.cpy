000100*****************************************************************
000200* CATTY - LINKAGE AREA FOR CALL "TRFCATTY"                      *
000300* INFERS A TRANSACTION TYPE FROM THE DESCRIPTION AND CORRECTED  *
000400* CATEGORY WHEN TXN-TYPE ARRIVED BLANK FROM TRANSACTIONS-IN.    *
000500*****************************************************************
000600* HISTORY OF MODIFICATION:                                      *
000700*----------------------------------------------------------------*
000800* CAT0012 14/01/1991 RSNG  - INITIAL VERSION
000900*----------------------------------------------------------------*
001000 01  LK-CATTY-PARMS.
001100     05  LK-TY-DESCRIPTION         PIC X(60).
001200     05  LK-TY-CATEGORY            PIC X(20).
001300     05  LK-TY-INFERRED-TYPE       PIC X(06).
001400     05  FILLER                    PIC X(10).
