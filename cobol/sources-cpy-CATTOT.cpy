000100*****************************************************************
000200* CATTOT - DEBIT/CREDIT/NET TOTALS RECORD                       *
000300* MAINTAINED BY TRFCATTL ACROSS THE OPTIONAL INCLUSIVE DATE     *
000400* WINDOW READ FROM TRFDATIN; PRINTED ONCE BY TRFCATM AT         *
000500* END-OF-JOB TO TOTALS-OUT.                                     *
000600*****************************************************************
000700* HISTORY OF MODIFICATION:                                      *
000800*----------------------------------------------------------------*
000900* CAT0006 14/01/1991 RSNG  - INITIAL VERSION
001000* CAT0052 22/07/1999 KLT   - Y2K: TOT-FROM-DATE/TOT-TO-DATE
001100*                            WIDENED FROM 9(06) TO 9(08)
001200*----------------------------------------------------------------*
001300 01  TOTALS-RECORD.
001400     05  TOT-DEBIT                 PIC S9(09)V99 COMP-3.
001500     05  TOT-CREDIT                PIC S9(09)V99 COMP-3.
001600     05  TOT-NET                   PIC S9(09)V99 COMP-3.
001700     05  TOT-FROM-DATE             PIC 9(08).
001800     05  TOT-TO-DATE               PIC 9(08).
001900     05  TOT-DATE-BOUNDS-R REDEFINES TOT-FROM-DATE.
002000         10  TOT-FROM-CCYY         PIC 9(04).
002100         10  TOT-FROM-MMDD         PIC 9(04).
002200     05  FILLER                    PIC X(10) VALUE SPACES.
