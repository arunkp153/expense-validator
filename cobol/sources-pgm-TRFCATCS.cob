000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFCATCS.
000500 AUTHOR.         RAJESH SINGH.
000600 INSTALLATION.   CORPORATE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE MAKES ONE OUTPUT FIELD SAFE FOR A
001200*               CSV DETAIL LINE.  EMBEDDED QUOTES ARE DOUBLED;
001300*               THE FIELD IS THEN WRAPPED IN QUOTES WHEN IT
001400*               CONTAINS A COMMA, A QUOTE OR A LINE-BREAK
001500*               CHARACTER.  OTHERWISE THE FIELD IS RETURNED
001600*               UNCHANGED.
001700*NOTE        :  CALLED ONCE PER OUTPUT COLUMN BY TRFCATM WHEN
001800*               BUILDING A TRANSACTIONS-OUT DETAIL LINE.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* CAT0017 14/01/1991 RSNG  - INITIAL VERSION
002400* CAT0046 09/03/1998 KLT   - Y2K REVIEW OF THIS PROGRAM - NO DATE
002500*                            FIELDS PRESENT, NO CHANGE REQUIRED
002600* CAT0102 14/05/2004 MFN   - REQ#6903 CARRIAGE-RETURN ADDED TO
002700*                            THE LIST OF CHARACTERS THAT FORCE
002800*                            QUOTING, NOT JUST LINE-FEED
002900*---------------------------------------------------------------*
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-AS400.
003600 OBJECT-COMPUTER. IBM-AS400.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9".
004000*
004100 EJECT
004200***************
004300 DATA DIVISION.
004400***************
004500 WORKING-STORAGE SECTION.
004600***************
004700 01  FILLER              PIC X(24)  VALUE
004800     "** PROGRAM TRFCATCS  **".
004900*
005000* ------------------ PROGRAM WORKING STORAGE -------------------*
005100 01  WK-C-COMMON.
005200     COPY ASCMWS.
005300*
005400 01  WK-N-COUNTERS.
005500     05  WK-N-SRC-LEN           PIC 9(04) COMP.
005600     05  WK-N-OUT-POS           PIC 9(04) COMP.
005700     05  WK-N-SUBSCRIPT         PIC 9(04) COMP.
005800*
005900 01  WK-C-NEEDS-QUOTES-SW       PIC X(01) VALUE "N".
006000     88  WK-C-NEEDS-QUOTES               VALUE "Y".
006100*
006200*    A FIELD IS ONE WORK AREA OVERLAID BY A CHARACTER TABLE SO
006300*    WE CAN WALK IT ONE BYTE AT A TIME LOOKING FOR A COMMA,
006400*    QUOTE OR LINE-BREAK CHARACTER.
006500 01  WK-C-SCAN-AREA             PIC X(60).
006600 01  WK-C-SCAN-TABLE REDEFINES WK-C-SCAN-AREA.
006700     05  WK-C-SCAN-CHAR OCCURS 60 TIMES PIC X(01).
006800*
006900*    BUILD-UP AREA FOR THE ESCAPED RESULT, VIEWED BOTH AS A
007000*    WHOLE FIELD (FOR THE FINAL MOVE TO LK-CS-SAFE-FIELD) AND AS
007100*    A CHARACTER TABLE (WHILE APPENDING ONE CHARACTER AT A TIME).
007200 01  WK-C-BUILD-AREA            PIC X(124).
007300 01  WK-C-BUILD-TABLE REDEFINES WK-C-BUILD-AREA.
007400     05  WK-C-BUILD-CHAR OCCURS 124 TIMES PIC X(01).
007500*
007600*    RUN-DATE BREAKDOWN - CARRIED IN EVERY PROGRAM OF THE SUITE
007700*    FOR THE JOB-START TRACE LINE.
007800 01  WK-C-RUN-DATE-AREA         PIC 9(08).
007900 01  WK-C-RUN-DATE-AREA-R REDEFINES WK-C-RUN-DATE-AREA.
008000     05  WK-C-RUN-CCYY          PIC 9(04).
008100     05  WK-C-RUN-MM            PIC 9(02).
008200     05  WK-C-RUN-DD            PIC 9(02).
008300*
008400 01  WK-C-ONE-CHAR              PIC X(01).
008500*
008600 EJECT
008700 LINKAGE SECTION.
008800*****************
008900 COPY CATCS.
009000 EJECT
009100**************************************************
009200 PROCEDURE DIVISION USING LK-CATCS-PARMS.
009300**************************************************
009400 MAIN-MODULE.
009500     PERFORM A000-MAIN-PROCESSING
009600        THRU A099-MAIN-PROCESSING-EX.
009700     PERFORM Z000-END-PROGRAM-ROUTINE
009800        THRU Z099-END-PROGRAM-ROUTINE-EX.
009900 CAT0017    GOBACK.
010000 EJECT
010100*---------------------------------------------------------------*
010200 A000-MAIN-PROCESSING.
010300*---------------------------------------------------------------*
010400     MOVE SPACES              TO LK-CS-SAFE-FIELD.
010500     MOVE ZERO                TO LK-CS-SAFE-LENGTH.
010600     MOVE LK-CS-RAW-LENGTH     TO WK-N-SRC-LEN.
010700*
010800     IF WK-N-SRC-LEN = ZERO
010900         GO TO A099-MAIN-PROCESSING-EX.
011000*
011100     MOVE SPACES               TO WK-C-SCAN-AREA.
011200     MOVE LK-CS-RAW-FIELD (1:WK-N-SRC-LEN) TO
011300          WK-C-SCAN-AREA (1:WK-N-SRC-LEN).
011400*
011500     PERFORM A010-SCAN-FOR-SPECIAL-CHARS
011600        THRU A010-SCAN-FOR-SPECIAL-CHARS-EX.
011700*
011800     MOVE SPACES               TO WK-C-BUILD-AREA.
011900     MOVE ZERO                 TO WK-N-OUT-POS.
012000*
012100     IF WK-C-NEEDS-QUOTES
012200         ADD 1                 TO WK-N-OUT-POS
012300         MOVE QUOTE  TO WK-C-BUILD-CHAR (WK-N-OUT-POS).
012400*
012500     PERFORM A020-COPY-AND-DOUBLE-QUOTES
012600        THRU A020-COPY-AND-DOUBLE-QUOTES-EX
012700        VARYING WK-N-SUBSCRIPT FROM 1 BY 1
012800        UNTIL WK-N-SUBSCRIPT > WK-N-SRC-LEN.
012900*
013000     IF WK-C-NEEDS-QUOTES
013100         ADD 1                 TO WK-N-OUT-POS
013200         MOVE QUOTE  TO WK-C-BUILD-CHAR (WK-N-OUT-POS).
013300*
013400     MOVE WK-C-BUILD-AREA      TO LK-CS-SAFE-FIELD.
013500     MOVE WK-N-OUT-POS         TO LK-CS-SAFE-LENGTH.
013600*---------------------------------------------------------------*
013700 A099-MAIN-PROCESSING-EX.
013800*---------------------------------------------------------------*
013900     EXIT.
014000*
014100*---------------------------------------------------------------*
014200 A010-SCAN-FOR-SPECIAL-CHARS.
014300*---------------------------------------------------------------*
014400     MOVE "N"                 TO WK-C-NEEDS-QUOTES-SW.
014500     PERFORM B010-TEST-ONE-CHAR
014600        THRU B010-TEST-ONE-CHAR-EX
014700        VARYING WK-N-SUBSCRIPT FROM 1 BY 1
014800        UNTIL WK-N-SUBSCRIPT > WK-N-SRC-LEN
014900           OR WK-C-NEEDS-QUOTES.
015000*---------------------------------------------------------------*
015100 A010-SCAN-FOR-SPECIAL-CHARS-EX.
015200*---------------------------------------------------------------*
015300     EXIT.
015400*
015500 B010-TEST-ONE-CHAR.
015600     MOVE WK-C-SCAN-CHAR (WK-N-SUBSCRIPT) TO WK-C-ONE-CHAR.
015700     IF WK-C-ONE-CHAR = ","
015800        OR WK-C-ONE-CHAR = QUOTE
015900        OR WK-C-ONE-CHAR = X"0A"
016000        OR WK-C-ONE-CHAR = X"0D"
016100         MOVE "Y"              TO WK-C-NEEDS-QUOTES-SW.
016200 B010-TEST-ONE-CHAR-EX.
016300     EXIT.
016400*
016500*---------------------------------------------------------------*
016600 A020-COPY-AND-DOUBLE-QUOTES.
016700*---------------------------------------------------------------*
016800     MOVE WK-C-SCAN-CHAR (WK-N-SUBSCRIPT) TO WK-C-ONE-CHAR.
016900     ADD 1                    TO WK-N-OUT-POS.
017000     MOVE WK-C-ONE-CHAR        TO WK-C-BUILD-CHAR (WK-N-OUT-POS).
017100     IF WK-C-ONE-CHAR = QUOTE
017200         ADD 1                 TO WK-N-OUT-POS
017300         MOVE QUOTE  TO WK-C-BUILD-CHAR (WK-N-OUT-POS).
017400*---------------------------------------------------------------*
017500 A020-COPY-AND-DOUBLE-QUOTES-EX.
017600*---------------------------------------------------------------*
017700     EXIT.
017800*
017900 Y900-ABNORMAL-TERMINATION.
018000     PERFORM Z000-END-PROGRAM-ROUTINE
018100        THRU Z099-END-PROGRAM-ROUTINE-EX.
018200     EXIT PROGRAM.
018300*
018400*---------------------------------------------------------------*
018500 Z000-END-PROGRAM-ROUTINE.
018600*---------------------------------------------------------------*
018700     CONTINUE.
018800*---------------------------------------------------------------*
018900 Z099-END-PROGRAM-ROUTINE-EX.
019000*---------------------------------------------------------------*
019100     EXIT.
019200*
019300******************************************************************
019400*************** END OF PROGRAM SOURCE  TRFCATCS ***************
019500******************************************************************
