000100*****************************************************************
000200* CATBLTN - COMPILED-IN FALLBACK KEYWORD TABLE                  *
000300* WHEN A MERCHANT DESCRIPTION DOES NOT MATCH ANY ENTRY LOADED   *
000400* FROM TRFRULIN (EXACT, TOKEN OR FUZZY), TRFCATCE FALLS BACK TO *
000500* THIS FIXED TABLE - BUT ONLY WHEN THE DESCRIPTION DOES NOT     *
000600* LOOK LIKE A PERSON'S NAME.  ENTRIES ARE IN THE FIXED ORDER    *
000700* THE BUSINESS GAVE US - DO NOT RE-SORT.                        *
000800*****************************************************************
000900* HISTORY OF MODIFICATION:                                      *
001000*----------------------------------------------------------------*
001100* CAT0004 14/01/1991 RSNG  - INITIAL VERSION - 13 ENTRIES
001200*----------------------------------------------------------------*
001300 01  BUILTIN-TABLE-AREA.
001400     05  BUILTIN-TABLE-COUNT       PIC 9(04) COMP VALUE 13.
001500     05  BUILTIN-TABLE-ENTRY.
001600  10 FILLER PIC X(50) VALUE "zomato                Food".
001700  10 FILLER PIC X(50) VALUE "swiggy                Food".
001800  10 FILLER PIC X(50) VALUE "uber                  Travel".
001900  10 FILLER PIC X(50) VALUE "ola                   Travel".
002000  10 FILLER PIC X(50) VALUE "amazon                Shopping".
002100  10 FILLER PIC X(50) VALUE "flipkart              Shopping".
002200  10 FILLER PIC X(50) VALUE "petrol                Fuel".
002300  10 FILLER PIC X(50) VALUE "fuel                  Fuel".
002400  10 FILLER PIC X(50) VALUE "electricity           Bills".
002500  10 FILLER PIC X(50) VALUE "netflix               Entertainment".
002600  10 FILLER PIC X(50) VALUE "spotify               Entertainment".
002700  10 FILLER PIC X(50) VALUE "restaurant            Food".
002800  10 FILLER PIC X(50) VALUE "hotel                 Travel".
002900     05  BUILTIN-TABLE-R REDEFINES BUILTIN-TABLE-ENTRY
003000             OCCURS 13 TIMES INDEXED BY BUILTIN-TABLE-IDX.
003100         10  BTE-KEYWORD           PIC X(30).
003200         10  BTE-CATEGORY          PIC X(20).
