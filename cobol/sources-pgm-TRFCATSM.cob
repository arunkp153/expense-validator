000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFCATSM.
000500 AUTHOR.         RAJESH SINGH.
000600 INSTALLATION.   CORPORATE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE ADDS ONE TRANSACTION'S AMOUNT INTO
001200*               THE RUNNING SUMMARY-TABLE-AREA ENTRY FOR ITS
001300*               CORRECTED CATEGORY.  A NEW CATEGORY IS APPENDED
001400*               TO THE END OF THE TABLE THE FIRST TIME IT IS
001500*               SEEN, SO THE TABLE STAYS IN FIRST-SEEN ORDER.
001600*NOTE        :  CALLED ONCE PER TRANSACTION BY TRFCATM.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* CAT0022 14/01/1991 RSNG  - INITIAL VERSION
002200* CAT0054 22/07/1999 KLT   - Y2K REVIEW OF THIS PROGRAM - NO DATE
002300*                            FIELDS PRESENT, NO CHANGE REQUIRED
002400* CAT0090 18/02/2003 MFN   - REQ#6017 RAISED SUMMARY-TABLE-MAX
002500*                            FROM 50 TO 200 CATEGORIES TO MATCH
002600*                            THE CATSUM COPYBOOK CHANGE
002700*---------------------------------------------------------------*
002800 EJECT
002900**********************
003000 ENVIRONMENT DIVISION.
003100**********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-AS400.
003400 OBJECT-COMPUTER. IBM-AS400.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9".
003800*
003900 EJECT
004000***************
004100 DATA DIVISION.
004200***************
004300 WORKING-STORAGE SECTION.
004400***************
004500 01  FILLER              PIC X(24)  VALUE
004600     "** PROGRAM TRFCATSM  **".
004700*
004800* ------------------ PROGRAM WORKING STORAGE -------------------*
004900 01  WK-C-COMMON.
005000     COPY ASCMWS.
005100*
005200 01  WK-N-COUNTERS.
005300     05  WK-N-TABLE-IDX         PIC 9(04) COMP.
005400*
005500 01  WK-C-FOUND-SW              PIC X(01) VALUE "N".
005600     88  WK-C-FOUND-CATEGORY              VALUE "Y".
005700*
005800 01  WK-C-CATEGORY-AREA         PIC X(20).
005900 01  WK-C-CATEGORY-AREA-R REDEFINES WK-C-CATEGORY-AREA.
006000     05  WK-C-CATEGORY-H1       PIC X(10).
006100     05  WK-C-CATEGORY-H2       PIC X(10).
006200 01  WK-C-CATEGORY-TABLE REDEFINES WK-C-CATEGORY-AREA.
006300     05  WK-C-CATEGORY-CHAR OCCURS 20 TIMES PIC X(01).
006400*
006500*    RUN-DATE BREAKDOWN - CARRIED IN EVERY PROGRAM OF THE SUITE.
006600 01  WK-C-RUN-DATE-AREA         PIC 9(08).
006700 01  WK-C-RUN-DATE-AREA-R REDEFINES WK-C-RUN-DATE-AREA.
006800     05  WK-C-RUN-CCYY          PIC 9(04).
006900     05  WK-C-RUN-MM            PIC 9(02).
007000     05  WK-C-RUN-DD            PIC 9(02).
007100*
007200 EJECT
007300 LINKAGE SECTION.
007400*****************
007500 COPY CATSM.
007600 COPY CATSUM.
007700 EJECT
007800**************************************************
007900 PROCEDURE DIVISION USING LK-CATSM-PARMS, SUMMARY-TABLE-AREA.
008000**************************************************
008100 MAIN-MODULE.
008200     PERFORM A000-MAIN-PROCESSING
008300        THRU A099-MAIN-PROCESSING-EX.
008400     PERFORM Z000-END-PROGRAM-ROUTINE
008500        THRU Z099-END-PROGRAM-ROUTINE-EX.
008600 CAT0022    GOBACK.
008700 EJECT
008800*---------------------------------------------------------------*
008900 A000-MAIN-PROCESSING.
009000*---------------------------------------------------------------*
009100     MOVE LK-SM-CATEGORY       TO WK-C-CATEGORY-AREA.
009200     IF WK-C-CATEGORY-AREA = SPACES
009300         MOVE "Uncategorized"  TO WK-C-CATEGORY-AREA.
009400*
009500     MOVE "N"                  TO WK-C-FOUND-SW.
009600     PERFORM A010-FIND-EXISTING-ENTRY
009700        THRU A010-FIND-EXISTING-ENTRY-EX
009800        VARYING WK-N-TABLE-IDX FROM 1 BY 1
009900        UNTIL WK-N-TABLE-IDX > SUMMARY-TABLE-COUNT
010000           OR WK-C-FOUND-CATEGORY.
010100*
010200     IF NOT WK-C-FOUND-CATEGORY
010300         PERFORM A020-APPEND-NEW-ENTRY
010400            THRU A020-APPEND-NEW-ENTRY-EX.
010500*---------------------------------------------------------------*
010600 A099-MAIN-PROCESSING-EX.
010700*---------------------------------------------------------------*
010800     EXIT.
010900*
011000*---------------------------------------------------------------*
011100 A010-FIND-EXISTING-ENTRY.
011200*---------------------------------------------------------------*
011300     IF STE-CATEGORY (WK-N-TABLE-IDX) = WK-C-CATEGORY-AREA
011400         MOVE "Y"              TO WK-C-FOUND-SW
011500         ADD LK-SM-AMOUNT
011600            TO STE-TOTAL-AMOUNT (WK-N-TABLE-IDX).
011700*---------------------------------------------------------------*
011800 A010-FIND-EXISTING-ENTRY-EX.
011900*---------------------------------------------------------------*
012000     EXIT.
012100*
012200*---------------------------------------------------------------*
012300 A020-APPEND-NEW-ENTRY.
012400*---------------------------------------------------------------*
012500     IF SUMMARY-TABLE-COUNT < 200
012600         ADD 1                 TO SUMMARY-TABLE-COUNT
012700         MOVE WK-C-CATEGORY-AREA
012800                    TO STE-CATEGORY (SUMMARY-TABLE-COUNT)
012900         MOVE LK-SM-AMOUNT
013000                    TO STE-TOTAL-AMOUNT (SUMMARY-TABLE-COUNT).
013100*---------------------------------------------------------------*
013200 A020-APPEND-NEW-ENTRY-EX.
013300*---------------------------------------------------------------*
013400     EXIT.
013500*
013600 Y900-ABNORMAL-TERMINATION.
013700     PERFORM Z000-END-PROGRAM-ROUTINE
013800        THRU Z099-END-PROGRAM-ROUTINE-EX.
013900     EXIT PROGRAM.
014000*
014100*---------------------------------------------------------------*
014200 Z000-END-PROGRAM-ROUTINE.
014300*---------------------------------------------------------------*
014400     CONTINUE.
014500*---------------------------------------------------------------*
014600 Z099-END-PROGRAM-ROUTINE-EX.
014700*---------------------------------------------------------------*
014800     EXIT.
014900*
015000******************************************************************
015100*************** END OF PROGRAM SOURCE  TRFCATSM ***************
015200******************************************************************
