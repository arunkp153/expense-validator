000100*****************************************************************
000200* CATRULE - MERCHANT KEYWORD RULE TABLE                         *
000300* RULE-RECORD IS ONE ROW OF THE EXTERNAL KEYWORD FILE TRFRULIN. *
000400* RULE-TABLE-AREA IS THE MERGED IN-MEMORY TABLE BUILT ONCE BY   *
000500* TRFCATLD (LOADED FILE ENTRIES FIRST, FIRST-OCCURRENCE WINS,   *
000600* BUILT-IN FALLBACK ENTRIES MERGED IN AFTER) AND THEN PASSED BY *
000700* REFERENCE TO TRFCATCE FOR EVERY TRANSACTION.                  *
000800*****************************************************************
000900* HISTORY OF MODIFICATION:                                      *
001000*----------------------------------------------------------------*
001100* CAT0003 14/01/1991 RSNG  - INITIAL VERSION
001200* CAT0077 30/09/2001 DES   - REQ#5521 RAISED RULE-TABLE-MAX FROM
001300*                            200 TO 500 ENTRIES - CUSTOMER SITES
001400*                            OUTGREW THE ORIGINAL KEYWORD FILE
001500*----------------------------------------------------------------*
001600 01  RULE-RECORD.
001700     05  RULE-KEYWORD              PIC X(30).
001800     05  RULE-KEYWORD-R REDEFINES RULE-KEYWORD.
001900         10  RULE-KEYWORD-H1       PIC X(15).
002000         10  RULE-KEYWORD-H2       PIC X(15).
002100     05  RULE-CATEGORY             PIC X(20).
002200     05  FILLER                    PIC X(10).
002300
002400 01  RULE-TABLE-AREA.
002500     05  RULE-TABLE-COUNT          PIC 9(04) COMP.
002600     05  FILLER                    PIC X(06).
002700     05  RULE-TABLE-ENTRY OCCURS 500 TIMES
002800             INDEXED BY RULE-TABLE-IDX.
002900         10  RTE-KEYWORD           PIC X(30).
003000         10  RTE-CATEGORY          PIC X(20).
