000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFCATLD.
000500 AUTHOR.         RAJESH SINGH.
000600 INSTALLATION.   CORPORATE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE LOADS THE MERCHANT KEYWORD TABLE
001200*               FROM TRFRULIN (KEYWORD,CATEGORY - NO REQUIRED
001300*               HEADER; MALFORMED ROWS ARE SKIPPED), NORMALIZES
001400*               EACH KEYWORD, AND LOADS IT FIRST-OCCURRENCE-WINS
001500*               INTO RULE-TABLE-AREA.  IT THEN MERGES IN THE
001600*               COMPILED-IN FALLBACK TABLE FOR ANY KEYWORD NOT
001700*               ALREADY PRESENT.
001800*NOTE        :  CALLED ONCE BY TRFCATM AT THE START OF THE RUN.
001900*               TRFRULIN IS OPTIONAL - A MISSING FILE IS NOT AN
002000*               ABEND, THE MERGED TABLE SIMPLY CONTAINS ONLY
002100*               THE BUILT-IN ENTRIES.
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* CAT0023 14/01/1991 RSNG  - INITIAL VERSION
002700* CAT0055 22/07/1999 KLT   - Y2K REVIEW OF THIS PROGRAM - NO DATE
002800*                            FIELDS PRESENT, NO CHANGE REQUIRED
002900* CAT0077 30/09/2001 DES   - REQ#5521 RAISED RULE-TABLE-MAX FROM
003000*                            200 TO 500 ENTRIES
003100* CAT0124 30/08/2006 MFN   - REQ#8901 SKIP MALFORMED ROWS (BLANK
003200*                            KEYWORD OR BLANK CATEGORY) INSTEAD
003300*                            OF ABENDING THE WHOLE LOAD
003400*---------------------------------------------------------------*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9"
004500     UPSI-0 ON STATUS IS WK-C-TRACE-ON
004600     UPSI-0 OFF STATUS IS WK-C-TRACE-OFF.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT TRFRULIN ASSIGN TO TRFRULIN
005100            ORGANIZATION      IS LINE SEQUENTIAL
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300 EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800***************
005900 FD  TRFRULIN
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS TRFRULIN-REC.
006200 01  TRFRULIN-REC               PIC X(200).
006300*
006400*************************
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER              PIC X(24)  VALUE
006800     "** PROGRAM TRFCATLD  **".
006900*
007000* ------------------ PROGRAM WORKING STORAGE -------------------*
007100 01  WK-C-COMMON.
007200     COPY ASCMWS.
007300*
007400 COPY CATSP.
007500 COPY CATBLTN.
007600*
007700 01  WK-C-EOF-SW                PIC X(01) VALUE "N".
007800     88  WK-C-END-OF-RULES                VALUE "Y".
007900*
008000 01  WK-N-COUNTERS.
008100     05  WK-N-TABLE-IDX         PIC 9(04) COMP.
008200     05  WK-N-KEY-LEN           PIC 9(04) COMP.
008300*
008400 01  WK-C-FOUND-SW              PIC X(01) VALUE "N".
008500     88  WK-C-KEYWORD-ALREADY-LOADED       VALUE "Y".
008600*
008700*    ONE NORMALIZED KEYWORD, VIEWED AS A WHOLE FIELD AND AS A
008800*    CHARACTER TABLE WHILE THE NORMALIZE PASS RUNS.
008900 01  WK-C-KEY-AREA               PIC X(30).
009000 01  WK-C-KEY-TABLE REDEFINES WK-C-KEY-AREA.
009100     05  WK-C-KEY-CHAR OCCURS 30 TIMES PIC X(01).
009200*
009300 01  WK-C-CAT-AREA               PIC X(20).
009400 01  WK-C-CAT-TABLE REDEFINES WK-C-CAT-AREA.
009500     05  WK-C-CAT-CHAR OCCURS 20 TIMES PIC X(01).
009600*
009700*    RUN-DATE BREAKDOWN - CARRIED IN EVERY PROGRAM OF THE SUITE.
009800 01  WK-C-RUN-DATE-AREA         PIC 9(08).
009900 01  WK-C-RUN-DATE-AREA-R REDEFINES WK-C-RUN-DATE-AREA.
010000     05  WK-C-RUN-CCYY          PIC 9(04).
010100     05  WK-C-RUN-MM            PIC 9(02).
010200     05  WK-C-RUN-DD            PIC 9(02).
010300*
010400 01  WK-C-ONE-CHAR              PIC X(01).
010500*
010600 EJECT
010700 LINKAGE SECTION.
010800*****************
010900 COPY CATLD.
011000 COPY CATRULE.
011100 EJECT
011200**************************************************
011300 PROCEDURE DIVISION USING LK-CATLD-PARMS, RULE-TABLE-AREA.
011400**************************************************
011500 MAIN-MODULE.
011600     PERFORM A000-MAIN-PROCESSING
011700        THRU A099-MAIN-PROCESSING-EX.
011800     PERFORM Z000-END-PROGRAM-ROUTINE
011900        THRU Z099-END-PROGRAM-ROUTINE-EX.
012000 CAT0023    GOBACK.
012100 EJECT
012200*---------------------------------------------------------------*
012300 A000-MAIN-PROCESSING.
012400*---------------------------------------------------------------*
012500     MOVE ZERO                 TO RULE-TABLE-COUNT.
012600     MOVE "00"                 TO LK-CATLD-RETURN-CODE.
012700*
012800     OPEN INPUT TRFRULIN.
012900     IF NOT WK-C-SUCCESSFUL
013000         MOVE "12"             TO LK-CATLD-RETURN-CODE
013100         GO TO A050-MERGE-BUILTINS.
013200*
013300     MOVE "N"                  TO WK-C-EOF-SW.
013400     PERFORM A010-READ-ONE-RULE.
013500     PERFORM A020-PROCESS-ONE-RULE
013600        THRU A020-PROCESS-ONE-RULE-EX
013700        UNTIL WK-C-END-OF-RULES.
013800*
013900     CLOSE TRFRULIN.
014000*
014100 A050-MERGE-BUILTINS.
014200     PERFORM A100-MERGE-ONE-BUILTIN
014300        THRU A100-MERGE-ONE-BUILTIN-EX
014400        VARYING WK-N-TABLE-IDX FROM 1 BY 1
014500        UNTIL WK-N-TABLE-IDX > BUILTIN-TABLE-COUNT.
014600*---------------------------------------------------------------*
014700 A099-MAIN-PROCESSING-EX.
014800*---------------------------------------------------------------*
014900     EXIT.
015000*
015100*---------------------------------------------------------------*
015200 A010-READ-ONE-RULE.
015300*---------------------------------------------------------------*
015400     READ TRFRULIN
015500         AT END MOVE "Y"       TO WK-C-EOF-SW.
015600*---------------------------------------------------------------*
015700 A010-READ-ONE-RULE-EX.
015800*---------------------------------------------------------------*
015900     EXIT.
016000*
016100*---------------------------------------------------------------*
016200 A020-PROCESS-ONE-RULE.
016300*---------------------------------------------------------------*
016400     MOVE TRFRULIN-REC          TO LK-SP-RAW-LINE.
016500     CALL "TRFCATSP" USING LK-CATSP-PARMS.
016600*
016700     IF LK-SP-FIELD-COUNT < 2
016800         GO TO A028-SKIP-TO-NEXT.
016900*
017000     MOVE LK-SP-FIELD (1)       TO WK-C-KEY-AREA.
017100     MOVE LK-SP-FIELD (2)       TO WK-C-CAT-AREA.
017200     PERFORM A030-NORMALIZE-KEY
017300        THRU A030-NORMALIZE-KEY-EX.
017400*
017500     IF WK-C-KEY-AREA = SPACES OR WK-C-CAT-AREA = SPACES
017600         GO TO A028-SKIP-TO-NEXT.
017700*
017800     MOVE "N"                  TO WK-C-FOUND-SW.
017900     PERFORM A040-CHECK-ALREADY-LOADED
018000        THRU A040-CHECK-ALREADY-LOADED-EX
018100        VARYING WK-N-TABLE-IDX FROM 1 BY 1
018200        UNTIL WK-N-TABLE-IDX > RULE-TABLE-COUNT
018300           OR WK-C-KEYWORD-ALREADY-LOADED.
018400*
018500     IF NOT WK-C-KEYWORD-ALREADY-LOADED
018600        AND RULE-TABLE-COUNT < 500
018700         ADD 1                 TO RULE-TABLE-COUNT
018800         MOVE WK-C-KEY-AREA
018900                       TO RTE-KEYWORD (RULE-TABLE-COUNT)
019000         MOVE WK-C-CAT-AREA
019100                       TO RTE-CATEGORY (RULE-TABLE-COUNT).
019200*
019300 A028-SKIP-TO-NEXT.
019400     PERFORM A010-READ-ONE-RULE.
019500*---------------------------------------------------------------*
019600 A020-PROCESS-ONE-RULE-EX.
019700*---------------------------------------------------------------*
019800     EXIT.
019900*
020000*---------------------------------------------------------------*
020100 A030-NORMALIZE-KEY.
020200*---------------------------------------------------------------*
020300*    LOWERCASE, COLLAPSE NON-ALPHANUMERIC RUNS TO ONE SPACE,
020400*    TRIM - SAME RULE AS TRFCATCE'S A010 PARAGRAPH, KEPT
020500*    SEPARATE HERE SINCE THIS PROGRAM HAS NO LINKAGE TO CATCE.
020600     INSPECT WK-C-KEY-AREA CONVERTING
020700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
020800         "abcdefghijklmnopqrstuvwxyz".
020900     PERFORM B030-FIND-KEY-LENGTH
021000        THRU B030-FIND-KEY-LENGTH-EX.
021100     PERFORM B040-BLANK-NON-ALNUM
021200        THRU B040-BLANK-NON-ALNUM-EX
021300        VARYING WK-N-TABLE-IDX FROM 1 BY 1
021400        UNTIL WK-N-TABLE-IDX > WK-N-KEY-LEN.
021500*---------------------------------------------------------------*
021600 A030-NORMALIZE-KEY-EX.
021700*---------------------------------------------------------------*
021800     EXIT.
021900*
022000 B030-FIND-KEY-LENGTH.
022100     PERFORM C030-SCAN-KEY-BACK
022200        THRU C030-SCAN-KEY-BACK-EX
022300        VARYING WK-N-KEY-LEN FROM 30 BY -1
022400        UNTIL WK-N-KEY-LEN = ZERO
022500           OR WK-C-KEY-CHAR (WK-N-KEY-LEN) NOT = SPACE.
022600 B030-FIND-KEY-LENGTH-EX.
022700     EXIT.
022800*
022900 C030-SCAN-KEY-BACK.
023000     CONTINUE.
023100 C030-SCAN-KEY-BACK-EX.
023200     EXIT.
023300*
023400 B040-BLANK-NON-ALNUM.
023500     MOVE WK-C-KEY-CHAR (WK-N-TABLE-IDX) TO WK-C-ONE-CHAR.
023600     IF WK-C-ONE-CHAR NOT NUMERIC
023700        AND WK-C-ONE-CHAR IS NOT ALPHABETIC-LOWER
023800         MOVE SPACE  TO WK-C-KEY-CHAR (WK-N-TABLE-IDX).
023900 B040-BLANK-NON-ALNUM-EX.
024000     EXIT.
024100*
024200*---------------------------------------------------------------*
024300 A040-CHECK-ALREADY-LOADED.
024400*---------------------------------------------------------------*
024500     IF RTE-KEYWORD (WK-N-TABLE-IDX) = WK-C-KEY-AREA
024600         MOVE "Y"              TO WK-C-FOUND-SW.
024700*---------------------------------------------------------------*
024800 A040-CHECK-ALREADY-LOADED-EX.
024900*---------------------------------------------------------------*
025000     EXIT.
025100*
025200*---------------------------------------------------------------*
025300 A100-MERGE-ONE-BUILTIN.
025400*---------------------------------------------------------------*
025500     MOVE "N"                  TO WK-C-FOUND-SW.
025600     PERFORM B100-CHECK-BUILTIN-PRESENT
025700        THRU B100-CHECK-BUILTIN-PRESENT-EX
025800        VARYING WK-N-KEY-LEN FROM 1 BY 1
025900        UNTIL WK-N-KEY-LEN > RULE-TABLE-COUNT
026000           OR WK-C-KEYWORD-ALREADY-LOADED.
026100*
026200     IF NOT WK-C-KEYWORD-ALREADY-LOADED
026300        AND RULE-TABLE-COUNT < 500
026400         ADD 1                 TO RULE-TABLE-COUNT
026500         MOVE BTE-KEYWORD (WK-N-TABLE-IDX)
026600                       TO RTE-KEYWORD (RULE-TABLE-COUNT)
026700         MOVE BTE-CATEGORY (WK-N-TABLE-IDX)
026800                       TO RTE-CATEGORY (RULE-TABLE-COUNT).
026900*---------------------------------------------------------------*
027000 A100-MERGE-ONE-BUILTIN-EX.
027100*---------------------------------------------------------------*
027200     EXIT.
027300*
027400 B100-CHECK-BUILTIN-PRESENT.
027500     IF RTE-KEYWORD (WK-N-KEY-LEN) = BTE-KEYWORD (WK-N-TABLE-IDX)
027600         MOVE "Y"              TO WK-C-FOUND-SW.
027700 B100-CHECK-BUILTIN-PRESENT-EX.
027800     EXIT.
027900*
028000 Y900-ABNORMAL-TERMINATION.
028100     PERFORM Z000-END-PROGRAM-ROUTINE
028200        THRU Z099-END-PROGRAM-ROUTINE-EX.
028300     EXIT PROGRAM.
028400*
028500*---------------------------------------------------------------*
028600 Z000-END-PROGRAM-ROUTINE.
028700*---------------------------------------------------------------*
028800     IF WK-C-TRACE-ON
028900         DISPLAY "TRFCATLD - RULE TABLE LOADED - "
029000                 RULE-TABLE-COUNT " ENTRIES".
029100*---------------------------------------------------------------*
029200 Z099-END-PROGRAM-ROUTINE-EX.
029300*---------------------------------------------------------------*
029400     EXIT.
029500*
029600******************************************************************
029700*************** END OF PROGRAM SOURCE  TRFCATLD ***************
029800******************************************************************
