000100*****************************************************************
000200* CATSM - LINKAGE AREA FOR CALL "TRFCATSM"                      *
000300* ADDS ONE TRANSACTION'S AMOUNT INTO THE RUNNING SUMMARY-TABLE- *
000400* AREA (COPY CATSUM) ENTRY FOR ITS CORRECTED CATEGORY.          *
000500*****************************************************************
000600* HISTORY OF MODIFICATION:                                      *
000700*----------------------------------------------------------------*
000800* CAT0014 14/01/1991 RSNG  - INITIAL VERSION
000900*----------------------------------------------------------------*
001000 01  LK-CATSM-PARMS.
001100     05  LK-SM-CATEGORY            PIC X(20).
001200     05  LK-SM-AMOUNT              PIC S9(09)V99 COMP-3.
001300     05  FILLER                    PIC X(10).
