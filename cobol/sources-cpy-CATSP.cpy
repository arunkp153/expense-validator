000100*****************************************************************
000200* CATSP - LINKAGE AREA FOR CALL "TRFCATSP"                      *
000300* QUOTE-AWARE COMMA SPLITTER SHARED BY TRFCATLD (2-COLUMN       *
000400* TRFRULIN ROWS) AND TRFCATRD (TRANSACTIONS-IN HEADER AND       *
000500* DATA ROWS).                                                   *
000600*****************************************************************
000700* HISTORY OF MODIFICATION:                                      *
000800*----------------------------------------------------------------*
000900* CAT0008 14/01/1991 RSNG  - INITIAL VERSION
001000* CAT0090 18/02/2003 MFN   - REQ#6017 RAISED LK-SP-FIELD-MAX
001100*                            FROM 10 TO 20 COLUMNS
001200*----------------------------------------------------------------*
001300 01  LK-CATSP-PARMS.
001400     05  LK-SP-RAW-LINE            PIC X(200).
001500     05  LK-SP-FIELD-COUNT         PIC 9(04) COMP.
001600     05  LK-SP-FIELD-TABLE OCCURS 20 TIMES
001700             INDEXED BY LK-SP-FIELD-IDX.
001800         10  LK-SP-FIELD           PIC X(60).
001900     05  FILLER                    PIC X(10).
