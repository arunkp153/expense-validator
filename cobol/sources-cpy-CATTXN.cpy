000100*****************************************************************
000200* CATTXN - TRANSACTION RECORD LAYOUT                            *
000300* ONE ROW PER STATEMENT LINE READ FROM TRFTXNIN, ENRICHED WITH  *
000400* THE CORRECTED CATEGORY AND WRITTEN BACK TO TRFTXNOT.          *
000500*****************************************************************
000600* HISTORY OF MODIFICATION:                                      *
000700*----------------------------------------------------------------*
000800* CAT0002 14/01/1991 RSNG  - INITIAL VERSION
000900* CAT0051 22/07/1999 KLT   - Y2K: TXN-DATE WIDENED FROM 9(06) TO
001000*                            9(08), CENTURY NO LONGER IMPLIED
001100* CAT0118 11/04/2006 MFN   - REQ#8834 ADD TXN-SOURCE-FILE SO A
001200*                            MERGED-STATEMENT RUN CAN TRACE A
001300*                            ROW BACK TO ITS ORIGINAL EXTRACT
001400*----------------------------------------------------------------*
001500 01  CAT-TXN-RECORD.
001600     05  TXN-DATE                  PIC 9(08).
001700     05  TXN-DATE-R REDEFINES TXN-DATE.
001800         10  TXN-DATE-CCYY         PIC 9(04).
001900         10  TXN-DATE-MM           PIC 9(02).
002000         10  TXN-DATE-DD           PIC 9(02).
002100     05  TXN-DESCRIPTION           PIC X(60).
002200     05  TXN-AMOUNT                PIC S9(09)V99 COMP-3.
002300     05  TXN-TYPE                  PIC X(06).
002400     05  TXN-ORIG-CATEGORY         PIC X(20).
002500     05  TXN-CORR-CATEGORY         PIC X(20).
002600     05  TXN-SOURCE-FILE           PIC X(30).
002700     05  FILLER                    PIC X(10) VALUE SPACES.
