000100*****************************************************************
000200* CATLD - LINKAGE AREA FOR CALL "TRFCATLD"                      *
000300* PASSED BY TRFCATM ONCE AT START OF RUN; TRFCATLD FILLS THE    *
000400* CALLER'S RULE-TABLE-AREA (COPY CATRULE) FROM TRFRULIN MERGED  *
000500* WITH THE BUILT-IN FALLBACK TABLE.                             *
000600*****************************************************************
000700* HISTORY OF MODIFICATION:                                      *
000800*----------------------------------------------------------------*
000900* CAT0007 14/01/1991 RSNG  - INITIAL VERSION
001000*----------------------------------------------------------------*
001100 01  LK-CATLD-PARMS.
001200     05  LK-CATLD-RETURN-CODE      PIC X(02).
001300         88  LK-CATLD-OK                     VALUE "00".
001400         88  LK-CATLD-FILE-MISSING           VALUE "12".
001500     05  FILLER                    PIC X(10).
