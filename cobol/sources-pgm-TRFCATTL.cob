000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFCATTL.
000500 AUTHOR.         RAJESH SINGH.
000600 INSTALLATION.   CORPORATE SYSTEMS - BATCH SUPPORT.
000700 DATE-WRITTEN.   14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE ACCUMULATES DEBIT/CREDIT/NET
001200*               TOTALS ONE TRANSACTION AT A TIME, HONOURING AN
001300*               OPTIONAL INCLUSIVE FROM/TO DATE WINDOW.  A
001400*               TRANSACTION WITH NO DATE IS EXCLUDED WHENEVER
001500*               EITHER BOUND WAS SUPPLIED.
001600*NOTE        :  CALLED ONCE PER TRANSACTION BY TRFCATM; CALLS
001700*               TRFCATTY WHEN THE INCOMING TYPE IS BLANK.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* CAT0021 14/01/1991 RSNG  - INITIAL VERSION
002300* CAT0053 22/07/1999 KLT   - Y2K: DATE COMPARISONS WIDENED FROM
002400*                            6-DIGIT TO 8-DIGIT CCYYMMDD FIELDS
002500* CAT0123 30/08/2006 MFN   - REQ#8901 CALL TRFCATTY WHEN TYPE
002600*                            BLANK INSTEAD OF SKIPPING THE ROW
002700* CAT0125 30/08/2006 MFN   - REQ#8901 PASS THE REAL DESCRIPTION
002800*                            AND CATEGORY THROUGH TO TRFCATTY
002900*                            INSTEAD OF BLANKS
003000*---------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9".
004100*
004200 EJECT
004300***************
004400 DATA DIVISION.
004500***************
004600 WORKING-STORAGE SECTION.
004700***************
004800 01  FILLER              PIC X(24)  VALUE
004900     "** PROGRAM TRFCATTL  **".
005000*
005100* ------------------ PROGRAM WORKING STORAGE -------------------*
005200 01  WK-C-COMMON.
005300     COPY ASCMWS.
005400*
005500 COPY CATTY.
005600*
005700 01  WK-C-EFFECTIVE-TYPE        PIC X(06).
005800 01  WK-C-EFFECTIVE-TYPE-R REDEFINES WK-C-EFFECTIVE-TYPE.
005900     05  WK-C-EFFECTIVE-TYPE-1  PIC X(01).
006000     05  WK-C-EFFECTIVE-TYPE-2  PIC X(05).
006100*
006200 01  WK-C-DATE-IN-RANGE-SW      PIC X(01) VALUE "Y".
006300     88  WK-C-DATE-IN-RANGE               VALUE "Y".
006400*
006500*    RUN-DATE BREAKDOWN - CARRIED IN EVERY PROGRAM OF THE SUITE.
006600 01  WK-C-RUN-DATE-AREA         PIC 9(08).
006700 01  WK-C-RUN-DATE-AREA-R REDEFINES WK-C-RUN-DATE-AREA.
006800     05  WK-C-RUN-CCYY          PIC 9(04).
006900     05  WK-C-RUN-MM            PIC 9(02).
007000     05  WK-C-RUN-DD            PIC 9(02).
007100*
007200*    ONE LINE-BUFFER/TABLE OVERLAY, USED FOR THE OPTIONAL TRACE
007300*    DISPLAY WHEN A ROW FAILS THE DATE WINDOW TEST.
007400 01  WK-C-LINE-BUFFER           PIC X(80).
007500 01  WK-C-LINE-TABLE REDEFINES WK-C-LINE-BUFFER.
007600     05  WK-C-LINE-CHAR OCCURS 80 TIMES PIC X(01).
007700*
007800 EJECT
007900 LINKAGE SECTION.
008000*****************
008100 COPY CATTL.
008200 COPY CATTOT.
008300 EJECT
008400**************************************************
008500 PROCEDURE DIVISION USING LK-CATTL-PARMS, TOTALS-RECORD.
008600**************************************************
008700 MAIN-MODULE.
008800     PERFORM A000-MAIN-PROCESSING
008900        THRU A099-MAIN-PROCESSING-EX.
009000     PERFORM Z000-END-PROGRAM-ROUTINE
009100        THRU Z099-END-PROGRAM-ROUTINE-EX.
009200 CAT0021    GOBACK.
009300 EJECT
009400*---------------------------------------------------------------*
009500 A000-MAIN-PROCESSING.
009600*---------------------------------------------------------------*
009700     MOVE "Y"                  TO WK-C-DATE-IN-RANGE-SW.
009800*
009900     IF LK-TL-FROM-PRESENT OR LK-TL-TO-PRESENT
010000        OR LK-TL-BOTH-PRESENT
010100         PERFORM A010-CHECK-DATE-WINDOW
010200            THRU A010-CHECK-DATE-WINDOW-EX.
010300*
010400     IF NOT WK-C-DATE-IN-RANGE
010500         GO TO A099-MAIN-PROCESSING-EX.
010600*
010700     MOVE LK-TL-TYPE            TO WK-C-EFFECTIVE-TYPE.
010800     INSPECT WK-C-EFFECTIVE-TYPE CONVERTING
010900         "abcdefghijklmnopqrstuvwxyz" TO
011000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011100     IF WK-C-EFFECTIVE-TYPE = SPACES
011200         PERFORM A020-INFER-TYPE
011300            THRU A020-INFER-TYPE-EX.
011400*
011500     PERFORM A030-ADD-TO-TOTALS
011600        THRU A030-ADD-TO-TOTALS-EX.
011700*---------------------------------------------------------------*
011800 A099-MAIN-PROCESSING-EX.
011900*---------------------------------------------------------------*
012000     EXIT.
012100*
012200*---------------------------------------------------------------*
012300 A010-CHECK-DATE-WINDOW.
012400*---------------------------------------------------------------*
012500     MOVE "Y"                  TO WK-C-DATE-IN-RANGE-SW.
012600     IF LK-TL-TXN-DATE = ZERO
012700         MOVE "N"              TO WK-C-DATE-IN-RANGE-SW
012800         GO TO A010-CHECK-DATE-WINDOW-EX.
012900     IF LK-TL-FROM-DATE NOT = ZERO
013000        AND LK-TL-TXN-DATE < LK-TL-FROM-DATE
013100         MOVE "N"              TO WK-C-DATE-IN-RANGE-SW
013200         GO TO A010-CHECK-DATE-WINDOW-EX.
013300     IF LK-TL-TO-DATE NOT = ZERO
013400        AND LK-TL-TXN-DATE > LK-TL-TO-DATE
013500         MOVE "N"              TO WK-C-DATE-IN-RANGE-SW.
013600*---------------------------------------------------------------*
013700 A010-CHECK-DATE-WINDOW-EX.
013800*---------------------------------------------------------------*
013900     EXIT.
014000*
014100*---------------------------------------------------------------*
014200 A020-INFER-TYPE.
014300*---------------------------------------------------------------*
014400     MOVE LK-TL-DESCRIPTION     TO LK-TY-DESCRIPTION.
014500     MOVE LK-TL-CATEGORY        TO LK-TY-CATEGORY.
014600     CALL "TRFCATTY" USING LK-CATTY-PARMS.
014700     MOVE LK-TY-INFERRED-TYPE   TO WK-C-EFFECTIVE-TYPE.
014800*---------------------------------------------------------------*
014900 A020-INFER-TYPE-EX.
015000*---------------------------------------------------------------*
015100     EXIT.
015200*
015300*---------------------------------------------------------------*
015400 A030-ADD-TO-TOTALS.
015500*---------------------------------------------------------------*
015600     IF WK-C-EFFECTIVE-TYPE = "DEBIT "
015700        OR WK-C-EFFECTIVE-TYPE = "DR    "
015800        OR WK-C-EFFECTIVE-TYPE = "D     "
015900         ADD LK-TL-AMOUNT       TO TOT-DEBIT
016000     ELSE
016100     IF WK-C-EFFECTIVE-TYPE = "CREDIT"
016200        OR WK-C-EFFECTIVE-TYPE = "CR    "
016300         ADD LK-TL-AMOUNT       TO TOT-CREDIT.
016400*
016500     COMPUTE TOT-NET = TOT-CREDIT - TOT-DEBIT.
016600*---------------------------------------------------------------*
016700 A030-ADD-TO-TOTALS-EX.
016800*---------------------------------------------------------------*
016900     EXIT.
017000*
017100 Y900-ABNORMAL-TERMINATION.
017200     PERFORM Z000-END-PROGRAM-ROUTINE
017300        THRU Z099-END-PROGRAM-ROUTINE-EX.
017400     EXIT PROGRAM.
017500*
017600*---------------------------------------------------------------*
017700 Z000-END-PROGRAM-ROUTINE.
017800*---------------------------------------------------------------*
017900     CONTINUE.
018000*---------------------------------------------------------------*
018100 Z099-END-PROGRAM-ROUTINE-EX.
018200*---------------------------------------------------------------*
018300     EXIT.
018400*
018500******************************************************************
018600*************** END OF PROGRAM SOURCE  TRFCATTL ***************
018700******************************************************************
